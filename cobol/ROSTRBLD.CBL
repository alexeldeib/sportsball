000100******************************************************************
000200* FECHA       : 14/01/1992                                      *
000300* PROGRAMADOR : M. TORRES ONTIVEROS (MTO)                       *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : ROSTRBLD                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA EL MAESTRO CRUDO DE JUGADORES, ARMA EL    *
000800*             : NOMBRE DE DESPLIEGUE, MAPEA EL EQUIPO Y SELECCIONA*
000900*             : LAS ESTADISTICAS RELEVANTES SEGUN LA POSICION.       *
001000* ARCHIVOS    : PLAYRMST=C, ROSTREC=A                            *
001100* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 301697                                           *
001500* NOMBRE      : DEPURACION Y ARMADO DEL ROSTER NFL               *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.      ROSTRBLD.
001900 AUTHOR.          M. TORRES ONTIVEROS.
002000 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002100 DATE-WRITTEN.    14/01/1992.
002200 DATE-COMPILED.
002300 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002400******************************************************************
002500*                   B I T A C O R A   D E   C A M B I O S        *
002600******************************************************************
002700* FECHA      PROGR  TICKET    DESCRIPCION                        *
002800* --------   -----  -------   --------------------------------   *
002900* 14/01/92   MTO    301697    VERSION ORIGINAL - FILTROS Y NOMBRE *
003000* 18/06/92   LGO    301731    MAPEO DE EQUIPO A NOMBRE COMPLETO   *
003100* 09/12/92   RCH    301766    SELECCION DE STATS POR POSICION     *
003200* 25/05/93   SPA    301800    ORDEN POR EQUIPO/POSICION/NOMBRE    *
003300* 14/11/93   MTO    301835    CONTEO CON/SIN ESTADISTICA          *
003400* 19/01/99   LGO    308845    REVISION DE SIGLO - CAMPOS DE ANIO  *
003500*                             A 4 DIGITOS, SIN CAMBIO DE LOGICA   *
003600* 02/09/04   RCH    314464    AJUSTE FINAL ANTES DE ENTREGA       *
003700* 05/12/04   LGO    315668    SE ACTIVA LA REVISION DE CODIGOS    *
003800*                             DUPLICADOS, ANTES DECLARADA Y SIN   *
003900*                             USAR                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PLAYRMST  ASSIGN TO PLAYRMST
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS FS-PLAYRMST.
005000     SELECT ROSTREC   ASSIGN TO ROSTREC
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS FS-ROSTREC.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PLAYRMST.
005700     COPY PLAYRMST.
005800 FD  ROSTREC.
005900     COPY ROSTREC.
006000
006100 WORKING-STORAGE SECTION.
006200 01  WKS-FS-STATUS.
006300     02  FS-PLAYRMST             PIC 9(02) VALUE ZEROES.
006400     02  FS-ROSTREC              PIC 9(02) VALUE ZEROES.
006500     02  FILLER                  PIC X(02).
006600 01  WKS-FLAGS.
006700     02  WKS-FIN-PLAYRMST        PIC 9(01) VALUE ZEROES.
006800         88  FIN-PLAYRMST                 VALUE 1.
006900     02  FILLER                  PIC X(03).
007000 77  WKS-ANIO-CORRIDA            PIC 9(04) COMP VALUE ZEROES.
007100 77  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
007200 77  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
007300 77  WKS-IDX-EQUIPO              PIC 9(02) COMP VALUE ZEROES.
007400 77  WKS-IDX-POSICION            PIC 9(02) COMP VALUE ZEROES.
007500 77  WKS-TOTAL-ROSTER            PIC 9(04) COMP VALUE ZEROES.
007600 77  WKS-LEIDOS-PLAYRMST         PIC 9(04) COMP VALUE ZEROES.
007700 77  WKS-CON-STATS               PIC 9(04) COMP VALUE ZEROES.
007800 77  WKS-SIN-STATS                PIC 9(04) COMP VALUE ZEROES.
007900
008000******************************************************************
008100*   TABLA FIJA DE LOS 32 EQUIPOS: CODIGO Y NOMBRE COMPLETO, PARA  *
008200*   VALIDAR EL CODIGO DEL MAESTRO CRUDO Y MAPEARLO AL NOMBRE.     *
008300******************************************************************
008400 01  WKS-CODIGOS-LIGA.
008500     02  WKS-CODIGO-EQUIPO  PIC X(03) OCCURS 32 TIMES
008600            VALUES 'ARI' 'ATL' 'BAL' 'BUF' 'CAR' 'CHI' 'CIN'
008700                   'CLE' 'DAL' 'DEN' 'DET' 'GB ' 'HOU' 'IND'
008800                   'JAX' 'KC ' 'LAC' 'LAR' 'LV ' 'MIA' 'MIN'
008900                   'NE ' 'NO ' 'NYG' 'NYJ' 'PHI' 'PIT' 'SEA'
009000                   'SF ' 'TB ' 'TEN' 'WAS'.
009100     02  FILLER                  PIC X(01).
009200 01  WKS-NOMBRES-LIGA.
009300     02  WKS-NOMBRE-EQUIPO  PIC X(25) OCCURS 32 TIMES
009400            VALUES 'Arizona Cardinals        '
009500                   'Atlanta Falcons          '
009600                   'Baltimore Ravens         '
009700                   'Buffalo Bills            '
009800                   'Carolina Panthers        '
009900                   'Chicago Bears            '
010000                   'Cincinnati Bengals       '
010100                   'Cleveland Browns         '
010200                   'Dallas Cowboys           '
010300                   'Denver Broncos           '
010400                   'Detroit Lions            '
010500                   'Green Bay Packers        '
010600                   'Houston Texans           '
010700                   'Indianapolis Colts       '
010800                   'Jacksonville Jaguars     '
010900                   'Kansas City Chiefs       '
011000                   'Los Angeles Chargers     '
011100                   'Los Angeles Rams         '
011200                   'Las Vegas Raiders        '
011300                   'Miami Dolphins           '
011400                   'Minnesota Vikings        '
011500                   'New England Patriots     '
011600                   'New Orleans Saints       '
011700                   'New York Giants          '
011800                   'New York Jets            '
011900                   'Philadelphia Eagles      '
012000                   'Pittsburgh Steelers      '
012100                   'Seattle Seahawks         '
012200                   'San Francisco 49ers      '
012300                   'Tampa Bay Buccaneers     '
012400                   'Tennessee Titans         '
012500                   'Washington Commanders    '.
012600     02  FILLER                  PIC X(01).
012700*--> VISTA ALTERNA: LOS 32 CODIGOS COMO ARREGLO SUBSCRIBIBLE,
012800*    USADA POR 110-VALIDA-CODIGOS-LIGA PARA DETECTAR DUPLICADOS.
012900 01  WKS-CODIGOS-LIGA-CHK REDEFINES WKS-CODIGOS-LIGA.
013000     02  WKS-CHK-CODIGO              PIC X(03) OCCURS 32 TIMES.
013100     02  FILLER                      PIC X(01).
013200
013300******************************************************************
013400*   TABLAS FIJAS DE CODIGOS DE POSICION DEFENSIVA Y DE LINEA      *
013500*   OFENSIVA, USADAS PARA ELEGIR EL BLOQUE DE ESTADISTICA.        *
013600******************************************************************
013700 01  WKS-POSICIONES-DEFENSA.
013800     02  WKS-POS-DEF  PIC X(04) OCCURS 7 TIMES
013900            VALUES 'LB  ' 'DE  ' 'DT  ' 'CB  ' 'S   '
014000                   'DB  ' 'NT  '.
014100     02  FILLER                  PIC X(01).
014200 01  WKS-POSICIONES-LINEA-OF.
014300     02  WKS-POS-OL   PIC X(04) OCCURS 6 TIMES
014400            VALUES 'OL  ' 'T   ' 'G   ' 'C   ' 'LT  '
014500                   'RT  '.
014600     02  FILLER                  PIC X(01).
014700
014800******************************************************************
014900*   AREA DE TRABAJO PARA LA CONSTRUCCION DEL NOMBRE DE DESPLIEGUE *
015000******************************************************************
015100 01  WKS-NOMBRE-AREA.
015200     02  WKS-T-LEN1               PIC 9(02) COMP.
015300     02  WKS-T-LEN2               PIC 9(02) COMP.
015400     02  WKS-NOMBRE-TEMP          PIC X(41).
015500     02  FILLER                   PIC X(02).
015600
015700******************************************************************
015800*   TABLA DE TRABAJO DEL ROSTER EN MEMORIA (HASTA 2000 JUGADORES) *
015900*   ANTES DE ORDENAR Y GRABAR.  MISMA FORMA QUE ROS-RECORD.       *
016000******************************************************************
016100 01  WKS-TABLA-ROSTER.
016200     02  WKS-ROS OCCURS 2000 TIMES INDEXED BY WKS-RX.
016300         04  WKS-R-PLAYER-NAME    PIC X(41).
016400         04  WKS-R-TEAM-NAME      PIC X(25).
016500         04  WKS-R-TEAM-CODE      PIC X(03).
016600         04  WKS-R-POSITION       PIC X(04).
016700         04  WKS-R-JERSEY         PIC 9(02) COMP-3.
016800         04  WKS-R-YEAR           PIC 9(04) COMP-3.
016900         04  WKS-R-GP             PIC 9(02) COMP-3.
017000         04  WKS-R-GS             PIC 9(02) COMP-3.
017100         04  WKS-R-PASS-ATT       PIC 9(03) COMP-3.
017200         04  WKS-R-PASS-CMP       PIC 9(03) COMP-3.
017300         04  WKS-R-PASS-YD        PIC S9(04) COMP-3.
017400         04  WKS-R-PASS-TD        PIC 9(02) COMP-3.
017500         04  WKS-R-PASS-INT       PIC 9(02) COMP-3.
017600         04  WKS-R-RUSH-ATT       PIC 9(03) COMP-3.
017700         04  WKS-R-RUSH-YD        PIC S9(04) COMP-3.
017800         04  WKS-R-RUSH-TD        PIC 9(02) COMP-3.
017900         04  WKS-R-REC            PIC 9(03) COMP-3.
018000         04  WKS-R-REC-YD         PIC S9(04) COMP-3.
018100         04  WKS-R-REC-TD         PIC 9(02) COMP-3.
018200         04  WKS-R-FGM            PIC 9(02) COMP-3.
018300         04  WKS-R-FGA            PIC 9(02) COMP-3.
018400         04  WKS-R-XPM            PIC 9(02) COMP-3.
018500         04  WKS-R-XPA            PIC 9(02) COMP-3.
018600         04  WKS-R-TKL            PIC 9(03) COMP-3.
018700         04  WKS-R-SACK           PIC 9(02)V9 COMP-3.
018800         04  WKS-R-INT            PIC 9(02) COMP-3.
018900         04  WKS-R-FF             PIC 9(02) COMP-3.
019000         04  WKS-R-TIENE-STATS    PIC 9(01) COMP-3.
019100         04  FILLER               PIC X(02).
019200*--> VISTA ALTERNA: SOLO LA BANDERA DE "TIENE ESTADISTICA", USADA
019300*    PARA LA VALIDACION CRUZADA CONTRA LOS CONTADORES DEL REPORTE.
019400 01  WKS-TABLA-ROSTER-ALT REDEFINES WKS-TABLA-ROSTER.
019500     02  WKS-RG OCCURS 2000 TIMES.
019600         04  FILLER               PIC X(119).
019700         04  WKS-RG-TIENE-STATS   PIC 9(01) COMP-3.
019800         04  FILLER               PIC X(02).
019900 77  WKS-C-SUMA-CON-STATS        PIC 9(04) COMP VALUE ZEROES.
020000
020100******************************************************************
020200*  AREA DE INTERCAMBIO PARA LA BURBUJA DE ORDENAMIENTO DEL ROSTER *
020300******************************************************************
020400 77  WKS-SWAP-ROSTER              PIC X(122).
020500
020600 PROCEDURE DIVISION.
020700 000-PRINCIPAL SECTION.
020800     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
020900     PERFORM 200-LEE-PLAYRMST THRU 200-LEE-PLAYRMST-E
021000     PERFORM 300-PROCESA-JUGADOR UNTIL FIN-PLAYRMST
021100     PERFORM 400-ORDENA-ROSTER THRU 400-ORDENA-ROSTER-E
021200     PERFORM 500-GRABA-ROSTER-ORDENADO THRU 500-GRABA-ROSTER-ORDENADO-E
021300     PERFORM 600-VALIDA-CONTADORES THRU 600-VALIDA-CONTADORES-E
021400     PERFORM 700-ESTADISTICAS THRU 700-ESTADISTICAS-E
021500     PERFORM 800-CIERRA-ARCHIVOS THRU 800-CIERRA-ARCHIVOS-E
021600     STOP RUN.
021700 000-PRINCIPAL-E. EXIT.
021800
021900 100-APERTURA-ARCHIVOS SECTION.
022000     ACCEPT WKS-ANIO-CORRIDA FROM SYSIN
022100     OPEN INPUT  PLAYRMST
022200          OUTPUT ROSTREC
022300     IF FS-PLAYRMST NOT = 0 OR FS-ROSTREC NOT = 0
022400        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS PRINCIPALES'
022500                 UPON CONSOLE
022600        MOVE 91 TO RETURN-CODE
022700        STOP RUN
022800     END-IF
022900     PERFORM 110-VALIDA-CODIGOS-LIGA THRU 110-VALIDA-CODIGOS-LIGA-E
023000     MOVE 0 TO WKS-TOTAL-ROSTER.
023100 100-APERTURA-ARCHIVOS-E. EXIT.
023200
023300******************************************************************
023400*   REVISION DE ARRANQUE: LA TABLA FIJA DE 32 CODIGOS NO DEBE     *
023500*   TRAER CODIGOS REPETIDOS; SI ALGUIEN LA TOCA Y METE UN         *
023600*   DUPLICADO, EL MAPEO A NOMBRE DE EQUIPO QUEDA CHUECO SIN       *
023700*   AVISAR, ASI QUE SE AVISA AQUI ANTES DE PROCESAR NADA.         *
023800******************************************************************
023900 110-VALIDA-CODIGOS-LIGA SECTION.
024000     MOVE 0 TO WKS-I
024100     PERFORM 111-VALIDA-UN-CODIGO-LIGA VARYING WKS-I FROM 1 BY 1
024200             UNTIL WKS-I > 32.
024300 110-VALIDA-CODIGOS-LIGA-E. EXIT.
024400
024500 111-VALIDA-UN-CODIGO-LIGA SECTION.
024600     MOVE WKS-I TO WKS-J
024700     ADD 1 TO WKS-J
024800     PERFORM 112-COMPARA-CODIGO-LIGA VARYING WKS-J FROM WKS-J BY 1
024900             UNTIL WKS-J > 32.
025000 111-VALIDA-UN-CODIGO-LIGA-E. EXIT.
025100
025200 112-COMPARA-CODIGO-LIGA SECTION.
025300     IF WKS-CHK-CODIGO (WKS-I) = WKS-CHK-CODIGO (WKS-J)
025400        DISPLAY '>>> ADVERTENCIA: CODIGO DE EQUIPO DUPLICADO EN '
025500                'LA TABLA DE LIGA - ' WKS-CHK-CODIGO (WKS-I)
025600                 UPON CONSOLE
025700     END-IF.
025800 112-COMPARA-CODIGO-LIGA-E. EXIT.
025900
026000 200-LEE-PLAYRMST SECTION.
026100     READ PLAYRMST NEXT RECORD
026200       AT END
026300          MOVE 1 TO WKS-FIN-PLAYRMST
026400     END-READ.
026500 200-LEE-PLAYRMST-E. EXIT.
026600
026700 300-PROCESA-JUGADOR SECTION.
026800     ADD 1 TO WKS-LEIDOS-PLAYRMST
026900     PERFORM 310-FILTRA-JUGADOR THRU 310-FILTRA-JUGADOR-E
027000     PERFORM 200-LEE-PLAYRMST THRU 200-LEE-PLAYRMST-E.
027100 300-PROCESA-JUGADOR-E. EXIT.
027200
027300******************************************************************
027400*  VALIDA POSICION NO EN BLANCO, EQUIPO EN EL MAPA DE 32, ESTATUS *
027500*  ACTIVO O ROOKIE Y NOMBRE DE DESPLIEGUE NO VACIO, EN ESE ORDEN. *
027600******************************************************************
027700 310-FILTRA-JUGADOR SECTION.
027800     IF PLR-POSITION = SPACES
027900        NEXT SENTENCE
028000     ELSE
028100        PERFORM 311-BUSCA-EQUIPO THRU 311-BUSCA-EQUIPO-E
028200        IF WKS-IDX-EQUIPO = 0
028300           NEXT SENTENCE
028400        ELSE
028500           IF NOT PLR-ACTIVO AND NOT PLR-ROOKIE
028600              NEXT SENTENCE
028700           ELSE
028800              PERFORM 320-CONSTRUYE-NOMBRE THRU 320-CONSTRUYE-NOMBRE-E
028900              IF WKS-NOMBRE-TEMP = SPACES
029000                 NEXT SENTENCE
029100              ELSE
029200                 PERFORM 330-CLASIFICA-POSICION
029300                         THRU 330-CLASIFICA-POSICION-E
029400                 PERFORM 340-AGREGA-A-TABLA-ROSTER
029500                         THRU 340-AGREGA-A-TABLA-ROSTER-E
029600              END-IF
029700           END-IF
029800        END-IF
029900     END-IF.
030000 310-FILTRA-JUGADOR-E. EXIT.
030100
030200 311-BUSCA-EQUIPO SECTION.
030300     MOVE 0 TO WKS-IDX-EQUIPO
030400     PERFORM 312-COMPARA-EQUIPO VARYING WKS-I FROM 1 BY 1
030500             UNTIL WKS-I > 32 OR WKS-IDX-EQUIPO > 0.
030600 311-BUSCA-EQUIPO-E. EXIT.
030700
030800 312-COMPARA-EQUIPO SECTION.
030900     IF WKS-CODIGO-EQUIPO (WKS-I) = PLR-TEAM-CODE
031000        MOVE WKS-I TO WKS-IDX-EQUIPO
031100     END-IF.
031200 312-COMPARA-EQUIPO-E. EXIT.
031300
031400******************************************************************
031500*  ARMA "NOMBRE APELLIDO", RECORTANDO ESPACIOS SOBRANTES DE CADA  *
031600*  PARTE Y OMITIENDO LA PARTE Y EL ESPACIO SEPARADOR SI VIENE     *
031700*  VACIA (NO SE DEJA UN ESPACIO SUELTO AL INICIO O AL FINAL).      *
031800******************************************************************
031900 320-CONSTRUYE-NOMBRE SECTION.
032000     MOVE 20 TO WKS-T-LEN1
032100     PERFORM 321-RECORTA-NOMBRE1 THRU 321-RECORTA-NOMBRE1-E
032200             UNTIL WKS-T-LEN1 = 0
032300                OR PLR-FIRST-NAME (WKS-T-LEN1:1) NOT = SPACE
032400     MOVE 20 TO WKS-T-LEN2
032500     PERFORM 322-RECORTA-NOMBRE2 THRU 322-RECORTA-NOMBRE2-E
032600             UNTIL WKS-T-LEN2 = 0
032700                OR PLR-LAST-NAME (WKS-T-LEN2:1) NOT = SPACE
032800     MOVE SPACES TO WKS-NOMBRE-TEMP
032900     EVALUATE TRUE
033000        WHEN WKS-T-LEN1 = 0 AND WKS-T-LEN2 = 0
033100           CONTINUE
033200        WHEN WKS-T-LEN1 = 0
033300           MOVE PLR-LAST-NAME (1:WKS-T-LEN2)
033400                TO WKS-NOMBRE-TEMP (1:WKS-T-LEN2)
033500        WHEN WKS-T-LEN2 = 0
033600           MOVE PLR-FIRST-NAME (1:WKS-T-LEN1)
033700                TO WKS-NOMBRE-TEMP (1:WKS-T-LEN1)
033800        WHEN OTHER
033900           STRING PLR-FIRST-NAME (1:WKS-T-LEN1) ' '
034000                  PLR-LAST-NAME (1:WKS-T-LEN2)
034100                  DELIMITED BY SIZE INTO WKS-NOMBRE-TEMP
034200     END-EVALUATE.
034300 320-CONSTRUYE-NOMBRE-E. EXIT.
034400
034500 321-RECORTA-NOMBRE1 SECTION.
034600     SUBTRACT 1 FROM WKS-T-LEN1.
034700 321-RECORTA-NOMBRE1-E. EXIT.
034800
034900 322-RECORTA-NOMBRE2 SECTION.
035000     SUBTRACT 1 FROM WKS-T-LEN2.
035100 322-RECORTA-NOMBRE2-E. EXIT.
035200
035300******************************************************************
035400*  CLASIFICA LA POSICION EN UN INDICE 1-7 PARA LA SELECCION DE    *
035500*  ESTADISTICA: 1=QB 2=RB 3=WR 4=TE 5=K 6=DEFENSA 7=LINEA OFENSIVA*
035600*  0=SIN CLASIFICAR (SOLO LAS COMUNES).                           *
035700******************************************************************
035800 330-CLASIFICA-POSICION SECTION.
035900     MOVE 0 TO WKS-IDX-POSICION
036000     EVALUATE PLR-POSITION
036100        WHEN 'QB  ' MOVE 1 TO WKS-IDX-POSICION
036200        WHEN 'RB  ' MOVE 2 TO WKS-IDX-POSICION
036300        WHEN 'WR  ' MOVE 3 TO WKS-IDX-POSICION
036400        WHEN 'TE  ' MOVE 4 TO WKS-IDX-POSICION
036500        WHEN 'K   ' MOVE 5 TO WKS-IDX-POSICION
036600        WHEN OTHER
036700           PERFORM 331-BUSCA-POS-DEFENSA THRU 331-BUSCA-POS-DEFENSA-E
036800           IF WKS-IDX-POSICION = 0
036900              PERFORM 333-BUSCA-POS-LINEA-OF THRU 333-BUSCA-POS-LINEA-OF-E
037000           END-IF
037100     END-EVALUATE.
037200 330-CLASIFICA-POSICION-E. EXIT.
037300
037400 331-BUSCA-POS-DEFENSA SECTION.
037500     PERFORM 332-COMPARA-POS-DEFENSA VARYING WKS-J FROM 1 BY 1
037600             UNTIL WKS-J > 7 OR WKS-IDX-POSICION > 0.
037700 331-BUSCA-POS-DEFENSA-E. EXIT.
037800
037900 332-COMPARA-POS-DEFENSA SECTION.
038000     IF WKS-POS-DEF (WKS-J) = PLR-POSITION
038100        MOVE 6 TO WKS-IDX-POSICION
038200     END-IF.
038300 332-COMPARA-POS-DEFENSA-E. EXIT.
038400
038500 333-BUSCA-POS-LINEA-OF SECTION.
038600     PERFORM 334-COMPARA-POS-LINEA-OF VARYING WKS-J FROM 1 BY 1
038700             UNTIL WKS-J > 6 OR WKS-IDX-POSICION > 0.
038800 333-BUSCA-POS-LINEA-OF-E. EXIT.
038900
039000 334-COMPARA-POS-LINEA-OF SECTION.
039100     IF WKS-POS-OL (WKS-J) = PLR-POSITION
039200        MOVE 7 TO WKS-IDX-POSICION
039300     END-IF.
039400 334-COMPARA-POS-LINEA-OF-E. EXIT.
039500
039600******************************************************************
039700*  AGREGA UNA ENTRADA A LA TABLA DE ROSTER EN MEMORIA: IDENTIDAD, *
039800*  NOMBRE DE EQUIPO MAPEADO Y ESTADISTICA SEGUN LA POSICION.      *
039900******************************************************************
040000 340-AGREGA-A-TABLA-ROSTER SECTION.
040100     ADD 1 TO WKS-TOTAL-ROSTER
040200     MOVE WKS-NOMBRE-TEMP  TO WKS-R-PLAYER-NAME (WKS-TOTAL-ROSTER)
040300     MOVE WKS-NOMBRE-EQUIPO (WKS-IDX-EQUIPO)
040400                           TO WKS-R-TEAM-NAME (WKS-TOTAL-ROSTER)
040500     MOVE PLR-TEAM-CODE    TO WKS-R-TEAM-CODE (WKS-TOTAL-ROSTER)
040600     MOVE PLR-POSITION     TO WKS-R-POSITION (WKS-TOTAL-ROSTER)
040700     MOVE PLR-JERSEY-NUMBER TO WKS-R-JERSEY (WKS-TOTAL-ROSTER)
040800     MOVE WKS-ANIO-CORRIDA TO WKS-R-YEAR (WKS-TOTAL-ROSTER)
040900     MOVE 0 TO WKS-R-GP (WKS-TOTAL-ROSTER)
041000               WKS-R-GS (WKS-TOTAL-ROSTER)
041100               WKS-R-PASS-ATT (WKS-TOTAL-ROSTER)
041200               WKS-R-PASS-CMP (WKS-TOTAL-ROSTER)
041300               WKS-R-PASS-YD (WKS-TOTAL-ROSTER)
041400               WKS-R-PASS-TD (WKS-TOTAL-ROSTER)
041500               WKS-R-PASS-INT (WKS-TOTAL-ROSTER)
041600               WKS-R-RUSH-ATT (WKS-TOTAL-ROSTER)
041700               WKS-R-RUSH-YD (WKS-TOTAL-ROSTER)
041800               WKS-R-RUSH-TD (WKS-TOTAL-ROSTER)
041900               WKS-R-REC (WKS-TOTAL-ROSTER)
042000               WKS-R-REC-YD (WKS-TOTAL-ROSTER)
042100               WKS-R-REC-TD (WKS-TOTAL-ROSTER)
042200               WKS-R-FGM (WKS-TOTAL-ROSTER)
042300               WKS-R-FGA (WKS-TOTAL-ROSTER)
042400               WKS-R-XPM (WKS-TOTAL-ROSTER)
042500               WKS-R-XPA (WKS-TOTAL-ROSTER)
042600               WKS-R-TKL (WKS-TOTAL-ROSTER)
042700               WKS-R-SACK (WKS-TOTAL-ROSTER)
042800               WKS-R-INT (WKS-TOTAL-ROSTER)
042900               WKS-R-FF (WKS-TOTAL-ROSTER)
043000               WKS-R-TIENE-STATS (WKS-TOTAL-ROSTER)
043100     PERFORM 341-SELECCIONA-ESTADISTICAS
043200             THRU 341-SELECCIONA-ESTADISTICAS-E
043300     IF WKS-R-TIENE-STATS (WKS-TOTAL-ROSTER) = 1
043400        ADD 1 TO WKS-CON-STATS
043500     ELSE
043600        ADD 1 TO WKS-SIN-STATS
043700     END-IF.
043800 340-AGREGA-A-TABLA-ROSTER-E. EXIT.
043900
044000******************************************************************
044100*  COPIA SOLO LOS CAMPOS RELEVANTES A LA POSICION (SIEMPRE LOS    *
044200*  COMUNES GP/GS) Y MARCA LA BANDERA SI ALGUNO QUEDO DISTINTO     *
044300*  DE CERO.  LINEA OFENSIVA Y NO CLASIFICADOS SOLO LLEVAN GP/GS.  *
044400******************************************************************
044500 341-SELECCIONA-ESTADISTICAS SECTION.
044600     MOVE PLR-GP TO WKS-R-GP (WKS-TOTAL-ROSTER)
044700     MOVE PLR-GS TO WKS-R-GS (WKS-TOTAL-ROSTER)
044800     EVALUATE WKS-IDX-POSICION
044900        WHEN 1
045000           MOVE PLR-PASS-YD  TO WKS-R-PASS-YD (WKS-TOTAL-ROSTER)
045100           MOVE PLR-PASS-TD  TO WKS-R-PASS-TD (WKS-TOTAL-ROSTER)
045200           MOVE PLR-PASS-INT TO WKS-R-PASS-INT (WKS-TOTAL-ROSTER)
045300           MOVE PLR-RUSH-YD  TO WKS-R-RUSH-YD (WKS-TOTAL-ROSTER)
045400           MOVE PLR-RUSH-TD  TO WKS-R-RUSH-TD (WKS-TOTAL-ROSTER)
045500        WHEN 2
045600           MOVE PLR-RUSH-YD  TO WKS-R-RUSH-YD (WKS-TOTAL-ROSTER)
045700           MOVE PLR-RUSH-TD  TO WKS-R-RUSH-TD (WKS-TOTAL-ROSTER)
045800           MOVE PLR-REC      TO WKS-R-REC (WKS-TOTAL-ROSTER)
045900           MOVE PLR-REC-YD   TO WKS-R-REC-YD (WKS-TOTAL-ROSTER)
046000           MOVE PLR-REC-TD   TO WKS-R-REC-TD (WKS-TOTAL-ROSTER)
046100        WHEN 3
046200           MOVE PLR-REC      TO WKS-R-REC (WKS-TOTAL-ROSTER)
046300           MOVE PLR-REC-YD   TO WKS-R-REC-YD (WKS-TOTAL-ROSTER)
046400           MOVE PLR-REC-TD   TO WKS-R-REC-TD (WKS-TOTAL-ROSTER)
046500           MOVE PLR-RUSH-YD  TO WKS-R-RUSH-YD (WKS-TOTAL-ROSTER)
046600        WHEN 4
046700           MOVE PLR-REC      TO WKS-R-REC (WKS-TOTAL-ROSTER)
046800           MOVE PLR-REC-YD   TO WKS-R-REC-YD (WKS-TOTAL-ROSTER)
046900           MOVE PLR-REC-TD   TO WKS-R-REC-TD (WKS-TOTAL-ROSTER)
047000        WHEN 5
047100           MOVE PLR-FGM      TO WKS-R-FGM (WKS-TOTAL-ROSTER)
047200           MOVE PLR-FGA      TO WKS-R-FGA (WKS-TOTAL-ROSTER)
047300           MOVE PLR-XPM      TO WKS-R-XPM (WKS-TOTAL-ROSTER)
047400           MOVE PLR-XPA      TO WKS-R-XPA (WKS-TOTAL-ROSTER)
047500        WHEN 6
047600           MOVE PLR-TKL      TO WKS-R-TKL (WKS-TOTAL-ROSTER)
047700           MOVE PLR-SACK     TO WKS-R-SACK (WKS-TOTAL-ROSTER)
047800           MOVE PLR-INT      TO WKS-R-INT (WKS-TOTAL-ROSTER)
047900           MOVE PLR-FF       TO WKS-R-FF (WKS-TOTAL-ROSTER)
048000        WHEN OTHER
048100           CONTINUE
048200     END-EVALUATE
048300     PERFORM 342-VERIFICA-TIENE-STATS THRU 342-VERIFICA-TIENE-STATS-E.
048400 341-SELECCIONA-ESTADISTICAS-E. EXIT.
048500
048600 342-VERIFICA-TIENE-STATS SECTION.
048700     MOVE 0 TO WKS-R-TIENE-STATS (WKS-TOTAL-ROSTER)
048800     IF WKS-R-GP (WKS-TOTAL-ROSTER) NOT = 0
048900        OR WKS-R-GS (WKS-TOTAL-ROSTER) NOT = 0
049000        OR WKS-R-PASS-YD (WKS-TOTAL-ROSTER) NOT = 0
049100        OR WKS-R-PASS-TD (WKS-TOTAL-ROSTER) NOT = 0
049200        OR WKS-R-PASS-INT (WKS-TOTAL-ROSTER) NOT = 0
049300        OR WKS-R-RUSH-YD (WKS-TOTAL-ROSTER) NOT = 0
049400        OR WKS-R-RUSH-TD (WKS-TOTAL-ROSTER) NOT = 0
049500        OR WKS-R-REC (WKS-TOTAL-ROSTER) NOT = 0
049600        OR WKS-R-REC-YD (WKS-TOTAL-ROSTER) NOT = 0
049700        OR WKS-R-REC-TD (WKS-TOTAL-ROSTER) NOT = 0
049800        OR WKS-R-FGM (WKS-TOTAL-ROSTER) NOT = 0
049900        OR WKS-R-FGA (WKS-TOTAL-ROSTER) NOT = 0
050000        OR WKS-R-XPM (WKS-TOTAL-ROSTER) NOT = 0
050100        OR WKS-R-XPA (WKS-TOTAL-ROSTER) NOT = 0
050200        OR WKS-R-TKL (WKS-TOTAL-ROSTER) NOT = 0
050300        OR WKS-R-SACK (WKS-TOTAL-ROSTER) NOT = 0
050400        OR WKS-R-INT (WKS-TOTAL-ROSTER) NOT = 0
050500        OR WKS-R-FF (WKS-TOTAL-ROSTER) NOT = 0
050600        MOVE 1 TO WKS-R-TIENE-STATS (WKS-TOTAL-ROSTER)
050700     END-IF.
050800 342-VERIFICA-TIENE-STATS-E. EXIT.
050900
051000******************************************************************
051100*  ORDENA LA TABLA DE ROSTER POR (NOMBRE DE EQUIPO, POSICION,     *
051200*  NOMBRE DE JUGADOR) ASCENDENTE, INTERCAMBIANDO EL RENGLON       *
051300*  COMPLETO CUANDO EL RENGLON SIGUIENTE DEBE IR PRIMERO.          *
051400******************************************************************
051500 400-ORDENA-ROSTER SECTION.
051600     PERFORM 410-PASADA-BURBUJA-ROS VARYING WKS-I FROM 1 BY 1
051700             UNTIL WKS-I > WKS-TOTAL-ROSTER.
051800 400-ORDENA-ROSTER-E. EXIT.
051900
052000 410-PASADA-BURBUJA-ROS SECTION.
052100     PERFORM 411-COMPARA-Y-CAMBIA-ROS VARYING WKS-J FROM 1 BY 1
052200             UNTIL WKS-J > WKS-TOTAL-ROSTER - WKS-I.
052300 410-PASADA-BURBUJA-ROS-E. EXIT.
052400
052500 411-COMPARA-Y-CAMBIA-ROS SECTION.
052600     IF WKS-R-TEAM-NAME (WKS-J) > WKS-R-TEAM-NAME (WKS-J + 1)
052700        PERFORM 412-INTERCAMBIA-ROS THRU 412-INTERCAMBIA-ROS-E
052800     ELSE
052900        IF WKS-R-TEAM-NAME (WKS-J) = WKS-R-TEAM-NAME (WKS-J + 1)
053000           AND WKS-R-POSITION (WKS-J) > WKS-R-POSITION (WKS-J + 1)
053100           PERFORM 412-INTERCAMBIA-ROS THRU 412-INTERCAMBIA-ROS-E
053200        ELSE
053300           IF WKS-R-TEAM-NAME (WKS-J) =
053400              WKS-R-TEAM-NAME (WKS-J + 1)
053500              AND WKS-R-POSITION (WKS-J) =
053600                  WKS-R-POSITION (WKS-J + 1)
053700              AND WKS-R-PLAYER-NAME (WKS-J) >
053800                  WKS-R-PLAYER-NAME (WKS-J + 1)
053900              PERFORM 412-INTERCAMBIA-ROS THRU 412-INTERCAMBIA-ROS-E
054000           END-IF
054100        END-IF
054200     END-IF.
054300 411-COMPARA-Y-CAMBIA-ROS-E. EXIT.
054400
054500 412-INTERCAMBIA-ROS SECTION.
054600     MOVE WKS-ROS (WKS-J)     TO WKS-SWAP-ROSTER
054700     MOVE WKS-ROS (WKS-J + 1) TO WKS-ROS (WKS-J)
054800     MOVE WKS-SWAP-ROSTER     TO WKS-ROS (WKS-J + 1).
054900 412-INTERCAMBIA-ROS-E. EXIT.
055000
055100 500-GRABA-ROSTER-ORDENADO SECTION.
055200     PERFORM 510-GRABA-UN-JUGADOR VARYING WKS-I FROM 1 BY 1
055300             UNTIL WKS-I > WKS-TOTAL-ROSTER.
055400 500-GRABA-ROSTER-ORDENADO-E. EXIT.
055500
055600 510-GRABA-UN-JUGADOR SECTION.
055700     MOVE WKS-ROS (WKS-I) TO ROS-RECORD
055800     WRITE ROS-RECORD
055900     IF FS-ROSTREC NOT = 0
056000        DISPLAY 'ERROR AL GRABAR ROSTREC, STATUS: '
056100                 FS-ROSTREC UPON CONSOLE
056200     END-IF.
056300 510-GRABA-UN-JUGADOR-E. EXIT.
056400
056500******************************************************************
056600*  VALIDACION CRUZADA: LA SUMA DE LA BANDERA DE "TIENE ESTADISTICA"*
056700*  DEBE COINCIDIR CON EL CONTADOR ACUMULADO DURANTE LA CARGA.     *
056800******************************************************************
056900 600-VALIDA-CONTADORES SECTION.
057000     MOVE 0 TO WKS-C-SUMA-CON-STATS
057100     PERFORM 610-SUMA-UN-JUGADOR VARYING WKS-I FROM 1 BY 1
057200             UNTIL WKS-I > WKS-TOTAL-ROSTER
057300     IF WKS-C-SUMA-CON-STATS NOT = WKS-CON-STATS
057400        DISPLAY '>>> AVISO: BANDERA DE ESTADISTICA ('
057500                 WKS-C-SUMA-CON-STATS
057600                 ') NO COINCIDE CON EL CONTADOR ('
057700                 WKS-CON-STATS ')'
057800                 UPON CONSOLE
057900     END-IF.
058000 600-VALIDA-CONTADORES-E. EXIT.
058100
058200 610-SUMA-UN-JUGADOR SECTION.
058300     ADD WKS-RG-TIENE-STATS (WKS-I) TO WKS-C-SUMA-CON-STATS.
058400 610-SUMA-UN-JUGADOR-E. EXIT.
058500
058600 700-ESTADISTICAS SECTION.
058700     DISPLAY '******************************************'
058800     DISPLAY ' DEPURACION DE ROSTER - RESUMEN'
058900     DISPLAY 'REGISTROS LEIDOS DE PLAYRMST..: '
059000             WKS-LEIDOS-PLAYRMST
059100     DISPLAY 'JUGADORES ACEPTADOS...........: ' WKS-TOTAL-ROSTER
059200     DISPLAY 'JUGADORES CON ESTADISTICA.....: ' WKS-CON-STATS
059300     DISPLAY 'JUGADORES SIN ESTADISTICA.....: ' WKS-SIN-STATS
059400     DISPLAY '******************************************'.
059500 700-ESTADISTICAS-E. EXIT.
059600
059700 800-CIERRA-ARCHIVOS SECTION.
059800     CLOSE PLAYRMST ROSTREC.
059900 800-CIERRA-ARCHIVOS-E. EXIT.
