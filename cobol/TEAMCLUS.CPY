000100******************************************************************
000200*          TEAMCLUS  -  CLASIFICACION DE ESTILO DE EQUIPO       *
000300*  SALIDA DE CLUSTERS (LADO EQUIPOS).                            *
000400******************************************************************
000500 01  TCL-RECORD.
000600     02  TCL-TEAM-CODE               PIC X(03).
000700     02  TCL-CLUSTER-NAME            PIC X(12).
000800         88  TCL-ES-HIGH-POWERED             VALUE 'high_powered'.
000900         88  TCL-ES-DEFENSIVE                VALUE 'defensive'.
001000         88  TCL-ES-VOLATILE                 VALUE 'volatile'.
001100         88  TCL-ES-GROUND-GAME              VALUE 'ground_game'.
001200         88  TCL-ES-PASS-HEAVY                VALUE 'pass_heavy'.
001300         88  TCL-ES-BALANCED                 VALUE 'balanced'.
001400     02  TCL-PPG-SCORED              PIC S9(03)V9.
001500     02  TCL-PPG-ALLOWED             PIC S9(03)V9.
001600     02  TCL-CONSISTENCY             PIC 9(03)V9.
001700     02  FILLER                      PIC X(15).
