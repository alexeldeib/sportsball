000100******************************************************************
000200*           HEAD2HD  -  HISTORIAL ENTRE PAREJAS DE EQUIPOS      *
000300*  SALIDA DE HEADTOHD.  UN REGISTRO POR PAREJA DESORDENADA,     *
000400*  CLAVE EN ORDEN ALFABETICO (H2H-TEAM1 < H2H-TEAM2).  GRABADO  *
000500*  EN ORDEN (H2H-TEAM1, H2H-TEAM2).                              *
000600******************************************************************
000700 01  H2H-RECORD.
000800     02  H2H-LLAVE.
000900         04  H2H-TEAM1               PIC X(03).
001000         04  H2H-TEAM2               PIC X(03).
001100     02  H2H-TOTAL-GAMES             PIC 9(03).
001200     02  H2H-GANADOS.
001300         04  H2H-TEAM1-WINS          PIC 9(03).
001400         04  H2H-TEAM2-WINS          PIC 9(03).
001500     02  H2H-PROMEDIOS.
001600         04  H2H-TEAM1-PPG           PIC 9(03)V9.
001700         04  H2H-TEAM2-PPG           PIC 9(03)V9.
001800         04  H2H-AVG-TOTAL-POINTS    PIC 9(03)V9.
001900     02  H2H-ULTIMO-ENFRENTAMIENTO.
002000         04  H2H-LAST-MEETING-SEASON PIC 9(04).
002100         04  H2H-LAST-MEETING-WEEK   PIC 9(02).
002200         04  H2H-LAST-MEETING-DATE   PIC X(10).
002300         04  H2H-LAST-MEETING-WINNER PIC X(03).
002400         04  H2H-LAST-MEETING-SCORE  PIC X(07).
002500     02  FILLER                      PIC X(20).
