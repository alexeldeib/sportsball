000100******************************************************************
000200*         BKTRESLT  -  RESUMEN DEL BACKTEST DE MOMIOS           *
000300*  SALIDA DE BACKTEST.  UN SOLO REGISTRO POR TEMPORADA/CORRIDA, *
000400*  CON LOS CONTADORES QUE ALIMENTAN EL REPORTE IMPRESO.         *
000500******************************************************************
000600 01  BKT-RECORD.
000700     02  BKT-LLAVE.
000800         04  BKT-SEASON              PIC 9(04).
000900     02  BKT-TOTAL-GAMES             PIC 9(04).
001000     02  BKT-MONEYLINE-BLOQUE.
001100         04  BKT-ML-CORRECT          PIC 9(04).
001200         04  BKT-ML-WRONG            PIC 9(04).
001300         04  BKT-ML-PUSH             PIC 9(04).
001400         04  BKT-ML-ACCURACY-PCT     PIC S9(03)V9.
001500     02  BKT-SPREAD-BLOQUE.
001600         04  BKT-SPREAD-COVERED      PIC 9(04).
001700         04  BKT-SPREAD-NOCOVER      PIC 9(04).
001800         04  BKT-SPREAD-PUSH         PIC 9(04).
001900         04  BKT-SPREAD-ACCURACY-PCT PIC S9(03)V9.
002000     02  BKT-TOTAL-BLOQUE.
002100         04  BKT-TOTAL-OVER          PIC 9(04).
002200         04  BKT-TOTAL-UNDER         PIC 9(04).
002300         04  BKT-TOTAL-PUSH          PIC 9(04).
002400         04  BKT-OVER-RATE-PCT       PIC S9(03)V9.
002500         04  BKT-UNDER-RATE-PCT      PIC S9(03)V9.
002600     02  BKT-ROI-BLOQUE.
002700         04  BKT-UNITS-WAGERED       PIC 9(04).
002800         04  BKT-PROFIT              PIC S9(07)V99.
002900         04  BKT-ROI-PCT             PIC S9(03)V9.
003000     02  BKT-VALUE-BET-BLOQUE.
003100         04  BKT-VB-COUNT            PIC 9(04).
003200         04  BKT-VB-WINS             PIC 9(04).
003300         04  BKT-VB-WIN-RATE-PCT     PIC S9(03)V9.
003400         04  BKT-VB-AVG-EDGE-PCT     PIC S9(03)V9.
003500     02  BKT-CALIBRACION-TABLA.
003600         04  BKT-CAL-ENTRADA OCCURS 10 TIMES
003700                              INDEXED BY BKT-CAL-IDX.
003800             08  BKT-CAL-BUCKET       PIC 9(03).
003900             08  BKT-CAL-GAMES        PIC 9(04).
004000             08  BKT-CAL-ACTUAL-WINS  PIC 9(04).
004100             08  BKT-CAL-ACTUAL-PCT   PIC S9(03)V9.
004200             08  BKT-CAL-EXPECTED-PCT PIC S9(03)V9.
004300             08  BKT-CAL-ERROR-PCT    PIC S9(03)V9.
004400     02  FILLER                      PIC X(10).
