000100******************************************************************
000200* FECHA       : 30/03/1992                                      *
000300* PROGRAMADOR : L. GUTIERREZ ORTEGA (LGO)                       *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : CLUSTERS                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CLASIFICA A CADA EQUIPO POR ESTILO DE JUEGO Y A  *
000800*             : LOS JUGADORES PRODUCTORES POR PERFIL DE POSICION.*
000900* ARCHIVOS    : TEAMSTT=C, ROSTREC=C, TEAMCLUS=A, PLYRCLUS=A     *
001000* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001100* PROGRAMA(S) : NO APLICA                                        *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 301724                                           *
001400* NOMBRE      : CLASIFICACION DE EQUIPOS Y JUGADORES NFL          *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.      CLUSTERS.
001800 AUTHOR.          L. GUTIERREZ ORTEGA.
001900 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002000 DATE-WRITTEN.    30/03/1992.
002100 DATE-COMPILED.
002200 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002300******************************************************************
002400*                   B I T A C O R A   D E   C A M B I O S        *
002500******************************************************************
002600* FECHA      PROGR  TICKET    DESCRIPCION                        *
002700* --------   -----  -------   --------------------------------   *
002800* 30/03/92   LGO    301724    VERSION ORIGINAL - ESTILO DE EQUIPO *
002900* 14/09/92   RCH    301758    PERFIL DE JUGADORES PRODUCTORES     *
003000* 02/02/93   MTO    301793    OMITE POSICIONES CON MENOS DE DOS   *
003100*                             JUGADORES ELEGIBLES                 *
003200* 20/08/93   SPA    301827    RESUMEN POR CLUSTER Y POR POSICION  *
003300* 19/01/99   LGO    308847    REVISION DE SIGLO - CAMPO ANIO EN   *
003400*                             TEAMSTT A 4 DIGITOS, SIN CAMBIO     *
003500*                             DE LOGICA DE CLASIFICACION          *
003600* 02/09/04   RCH    314466    AJUSTE FINAL ANTES DE ENTREGA       *
003700* 19/08/04   LGO    315672    PROMEDIO DE PUNTOS TOTALES SE       *
003800*                             ESTABA CALCULANDO COMO SUMA DE PPG; *
003900*                             SE DEJA EN SU VALOR FIJO POR DEFECTO*
004000* 28/11/04   LGO    315667    SALIDA DIRECTA AL PASAR DE 5 NOMBRES*
004100*                             GUARDADOS POR POSICION              *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TEAMSTT   ASSIGN TO TEAMSTT
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FS-TEAMSTT.
005200     SELECT ROSTREC   ASSIGN TO ROSTREC
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS FS-ROSTREC.
005500     SELECT TEAMCLUS  ASSIGN TO TEAMCLUS
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-TEAMCLUS.
005800     SELECT PLYRCLUS  ASSIGN TO PLYRCLUS
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-PLYRCLUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TEAMSTT.
006500     COPY TEAMSTT.
006600 FD  ROSTREC.
006700     COPY ROSTREC.
006800 FD  TEAMCLUS.
006900     COPY TEAMCLUS.
007000 FD  PLYRCLUS.
007100     COPY PLYRCLUS.
007200
007300 WORKING-STORAGE SECTION.
007400 01  WKS-FS-STATUS.
007500     02  FS-TEAMSTT              PIC 9(02) VALUE ZEROES.
007600     02  FS-ROSTREC              PIC 9(02) VALUE ZEROES.
007700     02  FS-TEAMCLUS             PIC 9(02) VALUE ZEROES.
007800     02  FS-PLYRCLUS             PIC 9(02) VALUE ZEROES.
007900     02  FILLER                  PIC X(02).
008000 01  WKS-FLAGS.
008100     02  WKS-FIN-TEAMSTT         PIC 9(01) VALUE ZEROES.
008200         88  FIN-TEAMSTT                  VALUE 1.
008300     02  WKS-FIN-ROSTREC         PIC 9(01) VALUE ZEROES.
008400         88  FIN-ROSTREC                  VALUE 1.
008500     02  WKS-ELEGIBLE            PIC 9(01) VALUE ZEROES.
008600         88  ES-ELEGIBLE                  VALUE 1.
008700     02  FILLER                  PIC X(01).
008800 77  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
008900 77  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
009000 77  WKS-IDX-CLUSTER             PIC 9(01) COMP VALUE ZEROES.
009100 77  WKS-IDX-POS                 PIC 9(01) COMP VALUE ZEROES.
009200 77  WKS-LEIDOS-TEAMSTT          PIC 9(04) COMP VALUE ZEROES.
009300 77  WKS-ESCRITOS-TEAMCLUS       PIC 9(04) COMP VALUE ZEROES.
009400 77  WKS-LEIDOS-ROSTREC          PIC 9(04) COMP VALUE ZEROES.
009500 77  WKS-ESCRITOS-PLYRCLUS       PIC 9(04) COMP VALUE ZEROES.
009600 77  WKS-TOTAL-JUGADORES         PIC 9(04) COMP VALUE ZEROES.
009700
009800******************************************************************
009900*   FEATURES DEL EQUIPO EN TURNO: LOS DOS TRAIDOS DE TEAMSTT Y    *
010000*   LOS DEMAS A SU VALOR POR DEFECTO SEGUN LA ESPECIFICACION      *
010100*   (CONSISTENCIA, DIFERENCIAL 1H-2H, % JUEGOS CERRADOS, EMA),    *
010200*   PUES TEAMSTT NO LLEVA ESOS CAMPOS POR NOMBRE.                 *
010300******************************************************************
010400 01  WKS-FEATURES-EQUIPO.
010500     02  WKS-FE-PPG-SCORED       PIC S9(03)V9 COMP-3.
010600     02  WKS-FE-PPG-ALLOWED      PIC S9(03)V9 COMP-3.
010700     02  WKS-FE-AVG-TOTAL-PTS    PIC S9(03)V9 COMP-3.
010800     02  WKS-FE-CONSISTENCIA     PIC 9(03)V9 COMP-3 VALUE 50.0.
010900     02  FILLER                  PIC X(02).
011000
011100******************************************************************
011200*   TABLA FIJA DE LOS 6 ESTILOS DE EQUIPO CON SUS ACUMULADORES:   *
011300*   CANTIDAD DE MIEMBROS, SUMA DE PPG ANOTADOS/PERMITIDOS (PARA   *
011400*   EL PROMEDIO DEL RESUMEN) Y LISTA DE HASTA 32 CODIGOS.         *
011500******************************************************************
011600 01  WKS-TABLA-CLUSTERS.
011700     02  WKS-CL OCCURS 6 TIMES INDEXED BY WKS-CLX.
011800         04  WKS-CL-NOMBRE          PIC X(12).
011900         04  WKS-CL-COUNT           PIC 9(02) COMP-3.
012000         04  WKS-CL-SUMA-PPGS       PIC S9(05)V9 COMP-3.
012100         04  WKS-CL-SUMA-PPGA       PIC S9(05)V9 COMP-3.
012200         04  WKS-CL-MIEMBRO OCCURS 32 TIMES PIC X(03).
012300         04  FILLER                 PIC X(02).
012400*--> VISTA ALTERNA: SOLO EL CONTADOR DE MIEMBROS DE CADA CLUSTER,
012500*    USADA AL DESPLEGAR EL RESUMEN SIN TOCAR LAS SUMAS NI LA LISTA.
012600 01  WKS-TABLA-CLUSTERS-ALT REDEFINES WKS-TABLA-CLUSTERS.
012700     02  WKS-CLG OCCURS 6 TIMES.
012800         04  FILLER                 PIC X(12).
012900         04  WKS-CLG-COUNT          PIC 9(02) COMP-3.
013000         04  FILLER                 PIC X(106).
013100
013200******************************************************************
013300*   TABLA FIJA DE LAS 4 POSICIONES PRODUCTORAS CON SUS CONTADORES *
013400*   Y LOS PRIMEROS 5 NOMBRES ELEGIBLES ENCONTRADOS, EN EL ORDEN   *
013500*   DE LECTURA (ROSTREC YA VIENE ORDENADO POR EQUIPO/POSICION).   *
013600******************************************************************
013700 01  WKS-TABLA-POSICIONES.
013800     02  WKS-PP OCCURS 4 TIMES INDEXED BY WKS-PPX.
013900         04  WKS-PP-NOMBRE          PIC X(04).
014000         04  WKS-PP-COUNT           PIC 9(04) COMP-3.
014100         04  WKS-PP-PRIMEROS OCCURS 5 TIMES PIC X(41).
014200         04  FILLER                 PIC X(02).
014300
014400******************************************************************
014500*   AREA DE TRABAJO PARA LAS METRICAS DE PERFIL DEL JUGADOR EN    *
014600*   TURNO; NO SE GRABAN EN PLYRCLUS (QUE SOLO LLEVA LA ETIQUETA), *
014700*   PERO SE CALCULAN AQUI PARA DEJAR CONSTANCIA DE LA FORMULA.    *
014800******************************************************************
014900 01  WKS-PERFIL-JUGADOR.
015000     02  WKS-PF-TD-RATE          PIC S9(03)V99 COMP-3.
015100     02  WKS-PF-TD-INT-RATIO     PIC S9(03)V99 COMP-3.
015200     02  WKS-PF-YD-CARRY         PIC S9(03)V9  COMP-3.
015300     02  WKS-PF-YD-RECEP         PIC S9(03)V9  COMP-3.
015400     02  FILLER                  PIC X(02).
015500
015600******************************************************************
015700*   TABLA DE TRABAJO DE JUGADORES ELEGIBLES (HASTA 2000) ANTES    *
015800*   DE SABER SI SU POSICION ALCANZA EL MINIMO DE DOS ELEGIBLES.   *
015900******************************************************************
016000 01  WKS-TABLA-JUGADORES.
016100     02  WKS-PJ OCCURS 2000 TIMES INDEXED BY WKS-PJX.
016200         04  WKS-PJ-NOMBRE          PIC X(41).
016300         04  WKS-PJ-EQUIPO          PIC X(03).
016400         04  WKS-PJ-POSICION        PIC X(04).
016500         04  WKS-PJ-IDX-POS         PIC 9(01) COMP-3.
016600         04  WKS-PJ-CLUSTER         PIC X(20).
016700         04  FILLER                 PIC X(02).
016800*--> VISTA ALTERNA: SOLO EL INDICE DE POSICION DE CADA JUGADOR,
016900*    USADA PARA LA VALIDACION CRUZADA CONTRA LOS CONTADORES.
017000 01  WKS-TABLA-JUGADORES-ALT REDEFINES WKS-TABLA-JUGADORES.
017100     02  WKS-PJG OCCURS 2000 TIMES.
017200         04  FILLER                 PIC X(48).
017300         04  WKS-PJG-IDX-POS        PIC 9(01) COMP-3.
017400         04  FILLER                 PIC X(22).
017500 77  WKS-VAL-CONTADOR-QB          PIC 9(04) COMP VALUE ZEROES.
017600 77  WKS-VAL-CONTADOR-RB          PIC 9(04) COMP VALUE ZEROES.
017700 77  WKS-VAL-CONTADOR-WR          PIC 9(04) COMP VALUE ZEROES.
017800 77  WKS-VAL-CONTADOR-TE          PIC 9(04) COMP VALUE ZEROES.
017900
018000 PROCEDURE DIVISION.
018100 000-PRINCIPAL SECTION.
018200     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
018300     PERFORM 200-INICIALIZA-CLUSTERS THRU 200-INICIALIZA-CLUSTERS-E
018400     PERFORM 300-LEE-TEAMSTT THRU 300-LEE-TEAMSTT-E
018500     PERFORM 400-PROCESA-EQUIPO UNTIL FIN-TEAMSTT
018600     PERFORM 500-INICIALIZA-POSICIONES THRU 500-INICIALIZA-POSICIONES-E
018700     PERFORM 600-LEE-ROSTREC THRU 600-LEE-ROSTREC-E
018800     PERFORM 700-PROCESA-JUGADOR-ROSTER UNTIL FIN-ROSTREC
018900     PERFORM 800-VALIDA-CONTADORES-JUGADOR
019000             THRU 800-VALIDA-CONTADORES-JUGADOR-E
019100     PERFORM 900-GRABA-JUGADORES-ELEGIBLES
019200             THRU 900-GRABA-JUGADORES-ELEGIBLES-E
019300     PERFORM 1000-MUESTRA-RESUMEN-EQUIPOS
019400             THRU 1000-MUESTRA-RESUMEN-EQUIPOS-E
019500     PERFORM 1100-MUESTRA-RESUMEN-JUGADORES
019600             THRU 1100-MUESTRA-RESUMEN-JUGADORES-E
019700     PERFORM 1200-CIERRA-ARCHIVOS THRU 1200-CIERRA-ARCHIVOS-E
019800     STOP RUN.
019900 000-PRINCIPAL-E. EXIT.
020000
020100 100-APERTURA-ARCHIVOS SECTION.
020200     OPEN INPUT  TEAMSTT
020300                 ROSTREC
020400          OUTPUT TEAMCLUS
020500                 PLYRCLUS
020600     IF FS-TEAMSTT NOT = 0 OR FS-ROSTREC NOT = 0
020700        OR FS-TEAMCLUS NOT = 0 OR FS-PLYRCLUS NOT = 0
020800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS PRINCIPALES'
020900                 UPON CONSOLE
021000        MOVE 91 TO RETURN-CODE
021100        STOP RUN
021200     END-IF.
021300 100-APERTURA-ARCHIVOS-E. EXIT.
021400
021500 200-INICIALIZA-CLUSTERS SECTION.
021600     MOVE 'high_powered' TO WKS-CL-NOMBRE (1)
021700     MOVE 'defensive   ' TO WKS-CL-NOMBRE (2)
021800     MOVE 'volatile    ' TO WKS-CL-NOMBRE (3)
021900     MOVE 'ground_game ' TO WKS-CL-NOMBRE (4)
022000     MOVE 'pass_heavy  ' TO WKS-CL-NOMBRE (5)
022100     MOVE 'balanced    ' TO WKS-CL-NOMBRE (6)
022200     PERFORM 210-LIMPIA-UN-CLUSTER VARYING WKS-I FROM 1 BY 1
022300             UNTIL WKS-I > 6.
022400 200-INICIALIZA-CLUSTERS-E. EXIT.
022500
022600 210-LIMPIA-UN-CLUSTER SECTION.
022700     MOVE 0 TO WKS-CL-COUNT (WKS-I)
022800               WKS-CL-SUMA-PPGS (WKS-I)
022900               WKS-CL-SUMA-PPGA (WKS-I).
023000 210-LIMPIA-UN-CLUSTER-E. EXIT.
023100
023200 300-LEE-TEAMSTT SECTION.
023300     READ TEAMSTT NEXT RECORD
023400       AT END
023500          MOVE 1 TO WKS-FIN-TEAMSTT
023600     END-READ.
023700 300-LEE-TEAMSTT-E. EXIT.
023800
023900 400-PROCESA-EQUIPO SECTION.
024000     ADD 1 TO WKS-LEIDOS-TEAMSTT
024100     PERFORM 410-CALCULA-FEATURES-EQUIPO
024200             THRU 410-CALCULA-FEATURES-EQUIPO-E
024300     PERFORM 420-CLASIFICA-EQUIPO THRU 420-CLASIFICA-EQUIPO-E
024400     PERFORM 430-GRABA-TEAMCLUS THRU 430-GRABA-TEAMCLUS-E
024500     PERFORM 440-ACUMULA-CLUSTER THRU 440-ACUMULA-CLUSTER-E
024600     PERFORM 300-LEE-TEAMSTT THRU 300-LEE-TEAMSTT-E.
024700 400-PROCESA-EQUIPO-E. EXIT.
024800
024900******************************************************************
025000*  PPG ANOTADOS/PERMITIDOS VIENEN DIRECTO DE TEAMSTT; EL PROMEDIO *
025100*  DE PUNTOS TOTALES Y LA CONSISTENCIA QUEDAN EN SU VALOR POR     *
025200*  DEFECTO PORQUE TEAMSTT NO LOS LLEVA.                          *
025300******************************************************************
025400 410-CALCULA-FEATURES-EQUIPO SECTION.
025500     MOVE TST-PPG-SCORED  TO WKS-FE-PPG-SCORED
025600     MOVE TST-PPG-ALLOWED TO WKS-FE-PPG-ALLOWED
025700     MOVE 45.0 TO WKS-FE-AVG-TOTAL-PTS
025800     MOVE 50.0 TO WKS-FE-CONSISTENCIA.
025900 410-CALCULA-FEATURES-EQUIPO-E. EXIT.
026000
026100******************************************************************
026200*  ESTILO DE EQUIPO, EN ORDEN DE PRIORIDAD - EL PRIMER UMBRAL QUE *
026300*  SE CUMPLE GANA Y LOS DEMAS YA NO SE EVALUAN.                   *
026400******************************************************************
026500 420-CLASIFICA-EQUIPO SECTION.
026600     EVALUATE TRUE
026700        WHEN WKS-FE-PPG-SCORED > 25.0
026800           MOVE 1 TO WKS-IDX-CLUSTER
026900        WHEN WKS-FE-PPG-ALLOWED < 20.0
027000           MOVE 2 TO WKS-IDX-CLUSTER
027100        WHEN WKS-FE-CONSISTENCIA < 40.0
027200           MOVE 3 TO WKS-IDX-CLUSTER
027300        WHEN WKS-FE-AVG-TOTAL-PTS < 42.0
027400           MOVE 4 TO WKS-IDX-CLUSTER
027500        WHEN WKS-FE-AVG-TOTAL-PTS > 50.0
027600           MOVE 5 TO WKS-IDX-CLUSTER
027700        WHEN OTHER
027800           MOVE 6 TO WKS-IDX-CLUSTER
027900     END-EVALUATE.
028000 420-CLASIFICA-EQUIPO-E. EXIT.
028100
028200 430-GRABA-TEAMCLUS SECTION.
028300     MOVE TST-TEAM-CODE               TO TCL-TEAM-CODE
028400     MOVE WKS-CL-NOMBRE (WKS-IDX-CLUSTER) TO TCL-CLUSTER-NAME
028500     MOVE WKS-FE-PPG-SCORED            TO TCL-PPG-SCORED
028600     MOVE WKS-FE-PPG-ALLOWED           TO TCL-PPG-ALLOWED
028700     MOVE WKS-FE-CONSISTENCIA          TO TCL-CONSISTENCY
028800     WRITE TCL-RECORD
028900     IF FS-TEAMCLUS NOT = 0
029000        DISPLAY 'ERROR AL GRABAR TEAMCLUS, STATUS: '
029100                 FS-TEAMCLUS UPON CONSOLE
029200     ELSE
029300        ADD 1 TO WKS-ESCRITOS-TEAMCLUS
029400     END-IF.
029500 430-GRABA-TEAMCLUS-E. EXIT.
029600
029700 440-ACUMULA-CLUSTER SECTION.
029800     ADD 1 TO WKS-CL-COUNT (WKS-IDX-CLUSTER)
029900     ADD WKS-FE-PPG-SCORED  TO WKS-CL-SUMA-PPGS (WKS-IDX-CLUSTER)
030000     ADD WKS-FE-PPG-ALLOWED TO WKS-CL-SUMA-PPGA (WKS-IDX-CLUSTER)
030100     IF WKS-CL-COUNT (WKS-IDX-CLUSTER) NOT > 32
030200        MOVE TST-TEAM-CODE
030300          TO WKS-CL-MIEMBRO (WKS-IDX-CLUSTER,
030400                              WKS-CL-COUNT (WKS-IDX-CLUSTER))
030500     END-IF.
030600 440-ACUMULA-CLUSTER-E. EXIT.
030700
030800 500-INICIALIZA-POSICIONES SECTION.
030900     MOVE 'QB  ' TO WKS-PP-NOMBRE (1)
031000     MOVE 'RB  ' TO WKS-PP-NOMBRE (2)
031100     MOVE 'WR  ' TO WKS-PP-NOMBRE (3)
031200     MOVE 'TE  ' TO WKS-PP-NOMBRE (4)
031300     PERFORM 510-LIMPIA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
031400             UNTIL WKS-I > 4
031500     MOVE 0 TO WKS-TOTAL-JUGADORES.
031600 500-INICIALIZA-POSICIONES-E. EXIT.
031700
031800 510-LIMPIA-UNA-POSICION SECTION.
031900     MOVE 0 TO WKS-PP-COUNT (WKS-I).
032000 510-LIMPIA-UNA-POSICION-E. EXIT.
032100
032200 600-LEE-ROSTREC SECTION.
032300     READ ROSTREC NEXT RECORD
032400       AT END
032500          MOVE 1 TO WKS-FIN-ROSTREC
032600     END-READ.
032700 600-LEE-ROSTREC-E. EXIT.
032800
032900 700-PROCESA-JUGADOR-ROSTER SECTION.
033000     ADD 1 TO WKS-LEIDOS-ROSTREC
033100     PERFORM 710-CLASIFICA-POS-JUGADOR THRU 710-CLASIFICA-POS-JUGADOR-E
033200     IF WKS-IDX-POS > 0
033300        PERFORM 720-VERIFICA-ELEGIBILIDAD THRU 720-VERIFICA-ELEGIBILIDAD-E
033400        IF ES-ELEGIBLE
033500           PERFORM 730-AGREGA-A-TABLA-JUGADORES
033600                   THRU 730-AGREGA-A-TABLA-JUGADORES-E
033700           PERFORM 740-CALCULA-PERFIL-JUGADOR
033800                   THRU 740-CALCULA-PERFIL-JUGADOR-E
033900        END-IF
034000     END-IF
034100     PERFORM 600-LEE-ROSTREC THRU 600-LEE-ROSTREC-E.
034200 700-PROCESA-JUGADOR-ROSTER-E. EXIT.
034300
034400 710-CLASIFICA-POS-JUGADOR SECTION.
034500     EVALUATE ROS-POSITION
034600        WHEN 'QB  ' MOVE 1 TO WKS-IDX-POS
034700        WHEN 'RB  ' MOVE 2 TO WKS-IDX-POS
034800        WHEN 'WR  ' MOVE 3 TO WKS-IDX-POS
034900        WHEN 'TE  ' MOVE 4 TO WKS-IDX-POS
035000        WHEN OTHER  MOVE 0 TO WKS-IDX-POS
035100     END-EVALUATE.
035200 710-CLASIFICA-POS-JUGADOR-E. EXIT.
035300
035400******************************************************************
035500*  QB NECESITA MAS DE 500 YARDAS DE PASE; RB MAS DE 100 YARDAS DE *
035600*  CORRIDA; WR/TE MAS DE 10 RECEPCIONES.                          *
035700******************************************************************
035800 720-VERIFICA-ELEGIBILIDAD SECTION.
035900     MOVE 0 TO WKS-ELEGIBLE
036000     EVALUATE WKS-IDX-POS
036100        WHEN 1
036200           IF ROS-PASS-YD > 500
036300              MOVE 1 TO WKS-ELEGIBLE
036400           END-IF
036500        WHEN 2
036600           IF ROS-RUSH-YD > 100
036700              MOVE 1 TO WKS-ELEGIBLE
036800           END-IF
036900        WHEN OTHER
037000           IF ROS-REC > 10
037100              MOVE 1 TO WKS-ELEGIBLE
037200           END-IF
037300     END-EVALUATE.
037400 720-VERIFICA-ELEGIBILIDAD-E. EXIT.
037500
037600******************************************************************
037700*  METRICAS DE PERFIL SEGUN LA POSICION - QB: TASA DE TOUCHDOWN   *
037800*  (TD/INTENTOS*100) Y RAZON TD/INTERCEPCION; RB: YARDAS POR      *
037900*  ACARREO; WR/TE: YARDAS POR RECEPCION.  SE CALCULAN PARA DEJAR  *
038000*  CONSTANCIA DE LA FORMULA, AUNQUE PLYRCLUS SOLO GRABA LA        *
038100*  ETIQUETA DE PERFIL.                                            *
038200******************************************************************
038300 740-CALCULA-PERFIL-JUGADOR SECTION.
038400     MOVE 0 TO WKS-PF-TD-RATE WKS-PF-TD-INT-RATIO
038500               WKS-PF-YD-CARRY WKS-PF-YD-RECEP
038600     EVALUATE WKS-IDX-POS
038700        WHEN 1
038800           IF ROS-PASS-ATT > 0
038900              COMPUTE WKS-PF-TD-RATE ROUNDED =
039000                 ROS-PASS-TD / ROS-PASS-ATT * 100
039100           END-IF
039200           COMPUTE WKS-PF-TD-INT-RATIO ROUNDED =
039300              (ROS-PASS-TD + 0.1) / (ROS-PASS-INT + 0.1)
039400           MOVE 'QB_PRODUCER         '
039500                TO WKS-PJ-CLUSTER (WKS-TOTAL-JUGADORES)
039600        WHEN 2
039700           IF ROS-RUSH-ATT > 0
039800              COMPUTE WKS-PF-YD-CARRY ROUNDED =
039900                 ROS-RUSH-YD / ROS-RUSH-ATT
040000           END-IF
040100           MOVE 'RB_PRODUCER         '
040200                TO WKS-PJ-CLUSTER (WKS-TOTAL-JUGADORES)
040300        WHEN OTHER
040400           IF ROS-REC > 0
040500              COMPUTE WKS-PF-YD-RECEP ROUNDED =
040600                 ROS-REC-YD / ROS-REC
040700           END-IF
040800           IF WKS-IDX-POS = 3
040900              MOVE 'WR_PRODUCER         '
041000                   TO WKS-PJ-CLUSTER (WKS-TOTAL-JUGADORES)
041100           ELSE
041200              MOVE 'TE_PRODUCER         '
041300                   TO WKS-PJ-CLUSTER (WKS-TOTAL-JUGADORES)
041400           END-IF
041500     END-EVALUATE.
041600 740-CALCULA-PERFIL-JUGADOR-E. EXIT.
041700
041800 730-AGREGA-A-TABLA-JUGADORES SECTION.
041900     ADD 1 TO WKS-TOTAL-JUGADORES
042000     MOVE ROS-PLAYER-NAME TO WKS-PJ-NOMBRE (WKS-TOTAL-JUGADORES)
042100     MOVE ROS-TEAM-CODE   TO WKS-PJ-EQUIPO (WKS-TOTAL-JUGADORES)
042200     MOVE ROS-POSITION    TO WKS-PJ-POSICION (WKS-TOTAL-JUGADORES)
042300     MOVE WKS-IDX-POS     TO WKS-PJ-IDX-POS (WKS-TOTAL-JUGADORES)
042400     ADD 1 TO WKS-PP-COUNT (WKS-IDX-POS)
042500*-->   28/11/04 LGO TKT 315667 - SOLO SE GUARDAN LOS PRIMEROS 5
042600*-->   NOMBRES POR POSICION, DE AHI EN ADELANTE SOLO CUENTA
042700     IF WKS-PP-COUNT (WKS-IDX-POS) > 5
042800        NEXT SENTENCE
042900     ELSE
043000        MOVE ROS-PLAYER-NAME
043100          TO WKS-PP-PRIMEROS (WKS-IDX-POS,
043200                               WKS-PP-COUNT (WKS-IDX-POS))
043300     END-IF.
043400 730-AGREGA-A-TABLA-JUGADORES-E. EXIT.
043500
043600******************************************************************
043700*  VALIDACION CRUZADA: SUMA DEL INDICE DE POSICION (VISTA REDEFI- *
043800*  NIDA) POR CADA POSICION DEBE COINCIDIR CON EL CONTADOR LLEVADO *
043900*  DURANTE LA CARGA.                                              *
044000******************************************************************
044100 800-VALIDA-CONTADORES-JUGADOR SECTION.
044200     MOVE 0 TO WKS-VAL-CONTADOR-QB WKS-VAL-CONTADOR-RB
044300               WKS-VAL-CONTADOR-WR WKS-VAL-CONTADOR-TE
044400     PERFORM 810-SUMA-UN-JUGADOR VARYING WKS-I FROM 1 BY 1
044500             UNTIL WKS-I > WKS-TOTAL-JUGADORES
044600     IF WKS-VAL-CONTADOR-QB NOT = WKS-PP-COUNT (1)
044700        OR WKS-VAL-CONTADOR-RB NOT = WKS-PP-COUNT (2)
044800        OR WKS-VAL-CONTADOR-WR NOT = WKS-PP-COUNT (3)
044900        OR WKS-VAL-CONTADOR-TE NOT = WKS-PP-COUNT (4)
045000        DISPLAY '>>> AVISO: CONTADOR DE POSICION NO COINCIDE'
045100                 UPON CONSOLE
045200     END-IF.
045300 800-VALIDA-CONTADORES-JUGADOR-E. EXIT.
045400
045500 810-SUMA-UN-JUGADOR SECTION.
045600     EVALUATE WKS-PJG-IDX-POS (WKS-I)
045700        WHEN 1 ADD 1 TO WKS-VAL-CONTADOR-QB
045800        WHEN 2 ADD 1 TO WKS-VAL-CONTADOR-RB
045900        WHEN 3 ADD 1 TO WKS-VAL-CONTADOR-WR
046000        WHEN 4 ADD 1 TO WKS-VAL-CONTADOR-TE
046100     END-EVALUATE.
046200 810-SUMA-UN-JUGADOR-E. EXIT.
046300
046400******************************************************************
046500*  SOLO SE GRABAN LOS JUGADORES CUYA POSICION ALCANZO EL MINIMO   *
046600*  DE DOS ELEGIBLES; LAS DEMAS POSICIONES QUEDAN FUERA DEL ARCHIVO*
046700******************************************************************
046800 900-GRABA-JUGADORES-ELEGIBLES SECTION.
046900     PERFORM 910-GRABA-UN-JUGADOR VARYING WKS-I FROM 1 BY 1
047000             UNTIL WKS-I > WKS-TOTAL-JUGADORES.
047100 900-GRABA-JUGADORES-ELEGIBLES-E. EXIT.
047200
047300 910-GRABA-UN-JUGADOR SECTION.
047400     IF WKS-PP-COUNT (WKS-PJ-IDX-POS (WKS-I)) NOT < 2
047500        MOVE WKS-PJ-NOMBRE (WKS-I)   TO PCL-PLAYER-NAME
047600        MOVE WKS-PJ-EQUIPO (WKS-I)   TO PCL-TEAM-CODE
047700        MOVE WKS-PJ-POSICION (WKS-I) TO PCL-POSITION
047800        MOVE WKS-PJ-CLUSTER (WKS-I)  TO PCL-CLUSTER-NAME
047900        WRITE PCL-RECORD
048000        IF FS-PLYRCLUS NOT = 0
048100           DISPLAY 'ERROR AL GRABAR PLYRCLUS, STATUS: '
048200                    FS-PLYRCLUS UPON CONSOLE
048300        ELSE
048400           ADD 1 TO WKS-ESCRITOS-PLYRCLUS
048500        END-IF
048600     END-IF.
048700 910-GRABA-UN-JUGADOR-E. EXIT.
048800
048900 1000-MUESTRA-RESUMEN-EQUIPOS SECTION.
049000     DISPLAY '******************************************'
049100     DISPLAY ' CLASIFICACION DE EQUIPOS - RESUMEN POR ESTILO'
049200     PERFORM 1010-MUESTRA-UN-CLUSTER VARYING WKS-I FROM 1 BY 1
049300             UNTIL WKS-I > 6
049400     DISPLAY 'EQUIPOS PROCESADOS............: ' WKS-LEIDOS-TEAMSTT
049500     DISPLAY 'REGISTROS TEAMCLUS GRABADOS....: '
049600             WKS-ESCRITOS-TEAMCLUS
049700     DISPLAY '******************************************'.
049800 1000-MUESTRA-RESUMEN-EQUIPOS-E. EXIT.
049900
050000 1010-MUESTRA-UN-CLUSTER SECTION.
050100     IF WKS-CLG-COUNT (WKS-I) > 0
050200        COMPUTE WKS-FE-PPG-SCORED ROUNDED =
050300           WKS-CL-SUMA-PPGS (WKS-I) / WKS-CL-COUNT (WKS-I)
050400        COMPUTE WKS-FE-PPG-ALLOWED ROUNDED =
050500           WKS-CL-SUMA-PPGA (WKS-I) / WKS-CL-COUNT (WKS-I)
050600        DISPLAY WKS-CL-NOMBRE (WKS-I) ': ' WKS-CLG-COUNT (WKS-I)
050700                ' EQUIPOS, PPG PROM ' WKS-FE-PPG-SCORED
050800                ', PPG PERM PROM ' WKS-FE-PPG-ALLOWED
050900     END-IF.
051000 1010-MUESTRA-UN-CLUSTER-E. EXIT.
051100
051200 1100-MUESTRA-RESUMEN-JUGADORES SECTION.
051300     DISPLAY '******************************************'
051400     DISPLAY ' CLASIFICACION DE JUGADORES - RESUMEN POR POSICION'
051500     PERFORM 1110-MUESTRA-UNA-POSICION VARYING WKS-I FROM 1 BY 1
051600             UNTIL WKS-I > 4
051700     DISPLAY 'JUGADORES LEIDOS DE ROSTREC....: '
051800             WKS-LEIDOS-ROSTREC
051900     DISPLAY 'REGISTROS PLYRCLUS GRABADOS....: '
052000             WKS-ESCRITOS-PLYRCLUS
052100     DISPLAY '******************************************'.
052200 1100-MUESTRA-RESUMEN-JUGADORES-E. EXIT.
052300
052400 1110-MUESTRA-UNA-POSICION SECTION.
052500     IF WKS-PP-COUNT (WKS-I) < 2
052600        DISPLAY WKS-PP-NOMBRE (WKS-I)
052700                ': OMITIDA, MENOS DE DOS ELEGIBLES ('
052800                WKS-PP-COUNT (WKS-I) ')'
052900     ELSE
053000        DISPLAY WKS-PP-NOMBRE (WKS-I) ': ' WKS-PP-COUNT (WKS-I)
053100                ' ELEGIBLES'
053200        PERFORM 1120-MUESTRA-UN-NOMBRE VARYING WKS-J FROM 1 BY 1
053300                UNTIL WKS-J > 5 OR WKS-J > WKS-PP-COUNT (WKS-I)
053400     END-IF.
053500 1110-MUESTRA-UNA-POSICION-E. EXIT.
053600
053700 1120-MUESTRA-UN-NOMBRE SECTION.
053800     DISPLAY '   ' WKS-PP-PRIMEROS (WKS-I, WKS-J).
053900 1120-MUESTRA-UN-NOMBRE-E. EXIT.
054000
054100 1200-CIERRA-ARCHIVOS SECTION.
054200     CLOSE TEAMSTT ROSTREC TEAMCLUS PLYRCLUS.
054300 1200-CIERRA-ARCHIVOS-E. EXIT.
