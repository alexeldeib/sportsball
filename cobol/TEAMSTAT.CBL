000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. CHAVEZ SOLIS (RCH)                             *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : TEAMSTAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE PARTIDOS DE LA TEMPORADA Y     *
000800*             : ACUMULA, POR CADA UNO DE LOS 32 EQUIPOS FIJOS,   *
000900*             : RECORD GANADOS-PERDIDOS-EMPATADOS, PROMEDIOS DE  *
001000*             : ANOTACION POR SEDE, POR CUARTO Y POR MITAD, Y EL *
001100*             : DESEMPENO DE LOS ULTIMOS 5 PARTIDOS.             *
001200* ARCHIVOS    : GAMEMSTR=C, TEAMSTT=A                            *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 301145                                           *
001700* NOMBRE      : ESTADISTICAS DE TEMPORADA POR EQUIPO             *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.      TEAMSTAT.
002100 AUTHOR.          R. CHAVEZ SOLIS.
002200 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002300 DATE-WRITTEN.    14/03/1989.
002400 DATE-COMPILED.
002500 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002600******************************************************************
002700*                   B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900* FECHA      PROGR  TICKET    DESCRIPCION                        *
003000* --------   -----  -------   --------------------------------   *
003100* 14/03/89   RCH    301145    VERSION ORIGINAL, RECORD Y PPG      *
003200* 02/07/89   RCH    301203    SE AGREGA SPLIT CASA/VISITA         *
003300* 19/11/89   MTO    301240    PROMEDIOS POR CUARTO Y POR MITAD    *
003400* 08/02/90   MTO    301266    ULTIMOS 5 PARTIDOS, FORMA RECIENTE  *
003500* 21/06/90   RCH    301310    ORDEN DESCENDENTE POR DIFERENCIAL   *
003600* 30/09/90   LGO    301355    LISTADO TOP-5 POR CONSOLA           *
003700* 11/01/91   LGO    301388    CORRIGE EMPATES EN WIN-PCT          *
003800* 26/05/91   MTO    301420    VALIDA TOPE DE 18 SEMANAS           *
003900* 14/10/91   RCH    301455    REDONDEO A UN DECIMAL EN PROMEDIOS  *
004000* 03/03/92   SPA    301491    AJUSTE CUANDO EQUIPO SIN JUEGOS     *
004100* 19/08/92   SPA    301528    LIMPIEZA DE VARIABLES DE TRABAJO    *
004200* 27/01/93   LGO    301560    SOPORTE PARA EMPATES EN TEMPORADA   *
004300* 15/07/93   MTO    301602    REVISION DE DESEMPATE EN ULTIMOS-5  *
004400* 09/12/93   RCH    301640    AJUSTE DE COLUMNAS PARA REPORTE     *
004500* 22/04/94   SPA    301670    VALIDACION DE EQUIPOS DUPLICADOS    *
004600* 30/09/94   LGO    301705    REVISION GENERAL ANTES DE CIERRE    *
004700* 17/02/95   MTO    301740    AJUSTE FINAL DE PRODUCCION 1994     *
004800* 08/01/99   RCH    308812    REVISION DE SIGLO - CAMPOS DE ANIO  *
004900*                             A 4 DIGITOS, SIN CAMBIO DE LOGICA   *
005000* 11/09/01   SPA    312904    SE AGREGA FILTRO DE PARTIDOS CON OT *
005100* 06/03/04   LGO    315660    CORRIGE PROMEDIO CUANDO GP = CERO   *
005150* 25/08/04   LGO    315675    TOP-5 POR CONSOLA NO LLEVABA SIGNO  *
005160*                             '+' NI RECORD G-P, SOLO EL CRUDO    *
005170*                             TST-PT-DIF SIN FORMATO              *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT GAMEMSTR ASSIGN TO GAMEMSTR
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS FS-GAMEMSTR.
006200
006300     SELECT TEAMSTT  ASSIGN TO TEAMSTT
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS FS-TEAMSTT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   MAESTRO DE PARTIDOS DE LA TEMPORADA
007300 FD  GAMEMSTR.
007400     COPY GAMEMSTR.
007500*   ESTADISTICAS DE TEMPORADA POR EQUIPO
007600 FD  TEAMSTT.
007700     COPY TEAMSTT.
007800
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*                 ESTADOS DE ARCHIVO Y SWITCHES                  *
008200******************************************************************
008300 01  WKS-FS-STATUS.
008400     02  FS-GAMEMSTR             PIC 9(02) VALUE ZEROES.
008500     02  FS-TEAMSTT              PIC 9(02) VALUE ZEROES.
008600 01  WKS-FLAGS.
008700     02  WKS-FIN-GAMEMSTR        PIC 9(01) VALUE ZEROES.
008800         88  FIN-GAMEMSTR                 VALUE 1.
008900 77  WKS-SEASON-CORRIDA          PIC 9(04) VALUE ZEROES.
009000 77  WKS-TOTAL-EQUIPOS           PIC 9(02) COMP VALUE ZEROES.
009100 77  WKS-I                       PIC 9(02) COMP VALUE ZEROES.
009200 77  WKS-J                       PIC 9(02) COMP VALUE ZEROES.
009300 77  WKS-K                       PIC 9(02) COMP VALUE ZEROES.
009400 77  WKS-IDX                     PIC 9(02) COMP VALUE ZEROES.
009500 77  WKS-IDX-LOCAL               PIC 9(02) COMP VALUE ZEROES.
009600 77  WKS-IDX-VISITA              PIC 9(02) COMP VALUE ZEROES.
009700 77  WKS-ANOTADOS-PARM           PIC 9(02) COMP VALUE ZEROES.
009800 77  WKS-PERMITIDOS-PARM         PIC 9(02) COMP VALUE ZEROES.
009900 77  ESCRITOS-TEAMSTT            PIC 9(04) COMP VALUE ZEROES.
010000
010100******************************************************************
010200*        TABLA FIJA DE LOS 32 CODIGOS DE EQUIPO DE LA LIGA       *
010300******************************************************************
010400 01  WKS-CODIGOS-LIGA.
010500     02  WKS-CODIGO-EQUIPO  PIC X(03) OCCURS 32 TIMES
010600            VALUES 'ARI' 'ATL' 'BAL' 'BUF' 'CAR' 'CHI' 'CIN'
010700                   'CLE' 'DAL' 'DEN' 'DET' 'GB ' 'HOU' 'IND'
010800                   'JAX' 'KC ' 'LAC' 'LAR' 'LV ' 'MIA' 'MIN'
010900                   'NE ' 'NO ' 'NYG' 'NYJ' 'PHI' 'PIT' 'SEA'
011000                   'SF ' 'TB ' 'TEN' 'WAS'.
011100     02  FILLER                  PIC X(01).
011200*--> VISTA ALTERNA: LOS 32 CODIGOS COMO UNA SOLA CADENA, USADA
011300*    POR LA RUTINA QUE VALIDA DUPLICADOS EN EL ARCHIVO DE LIGA.
011400 01  WKS-CODIGOS-LIGA-TEXTO REDEFINES WKS-CODIGOS-LIGA.
011500     02  FILLER                      PIC X(96).
011600
011700******************************************************************
011800*   TABLA DE TRABAJO EN MEMORIA, UNA ENTRADA POR EQUIPO (<=32)    *
011900*   CADA ENTRADA LLEVA LOS ACUMULADORES Y LA LISTA DE HASTA 18    *
012000*   PARTIDOS COMPLETOS, EN ORDEN ASCENDENTE DE SEMANA, PARA LA    *
012100*   RUTINA DE ULTIMOS-5.                                          *
012200******************************************************************
012300 01  WKS-TABLA-EQUIPOS.
012400     02  WKS-EQUIPO OCCURS 32 TIMES INDEXED BY WKS-EQX.
012500         04  WKS-E-CODIGO            PIC X(03).
012600         04  WKS-E-JUEGOS            PIC 9(02) COMP.
012700         04  WKS-E-GANADOS           PIC 9(02) COMP.
012800         04  WKS-E-PERDIDOS          PIC 9(02) COMP.
012900         04  WKS-E-EMPATADOS         PIC 9(02) COMP.
013000         04  WKS-E-PTS-ANOTADOS      PIC 9(04) COMP.
013100         04  WKS-E-PTS-PERMITIDOS    PIC 9(04) COMP.
013200         04  WKS-E-JUEGOS-LOCAL      PIC 9(02) COMP.
013300         04  WKS-E-JUEGOS-VISITA     PIC 9(02) COMP.
013400         04  WKS-E-GAN-LOCAL         PIC 9(02) COMP.
013500         04  WKS-E-PER-LOCAL         PIC 9(02) COMP.
013600         04  WKS-E-GAN-VISITA        PIC 9(02) COMP.
013700         04  WKS-E-PER-VISITA        PIC 9(02) COMP.
013800         04  WKS-E-PTS-LOCAL         PIC 9(04) COMP.
013900         04  WKS-E-PTS-LOCAL-PERM    PIC 9(04) COMP.
014000         04  WKS-E-PTS-VISITA        PIC 9(04) COMP.
014100         04  WKS-E-PTS-VISITA-PERM   PIC 9(04) COMP.
014200         04  WKS-E-Q-ANOTADO         PIC 9(04) COMP
014300                                      OCCURS 4 TIMES.
014400         04  WKS-E-Q-PERMITIDO       PIC 9(04) COMP
014500                                      OCCURS 4 TIMES.
014600         04  WKS-E-1H-ANOTADO        PIC 9(04) COMP.
014700         04  WKS-E-2H-ANOTADO        PIC 9(04) COMP.
014800         04  WKS-E-1H-PERMITIDO      PIC 9(04) COMP.
014900         04  WKS-E-2H-PERMITIDO      PIC 9(04) COMP.
015000         04  WKS-E-L5-GANADOS        PIC 9(02) COMP.
015100         04  WKS-E-L5-OTROS          PIC 9(02) COMP.
015200         04  WKS-E-NUM-PARTIDOS      PIC 9(02) COMP.
015300         04  WKS-E-PARTIDO OCCURS 18 TIMES INDEXED BY WKS-PJX.
015400             08  WKS-P-WEEK          PIC 9(02) COMP.
015500             08  WKS-P-DATE          PIC X(10).
015600             08  WKS-P-ANOTADOS      PIC 9(02) COMP.
015700             08  WKS-P-PERMITIDOS    PIC 9(02) COMP.
015800             08  WKS-P-RESULTADO     PIC X(01).
015900                 88  WKS-P-GANO            VALUE 'G'.
016000                 88  WKS-P-PERDIO          VALUE 'P'.
016100                 88  WKS-P-EMPATO          VALUE 'E'.
016200
016300******************************************************************
016400*   AREA DE INTERCAMBIO PARA LA BURBUJA DE ORDENAMIENTO (LA      *
016500*   MISMA FORMA DE UNA ENTRADA DE WKS-EQUIPO).                    *
016600******************************************************************
016700 01  WKS-SWAP-EQUIPO.
016800     02  WKS-SW-CODIGO               PIC X(03).
016900     02  FILLER                      PIC X(719).
017000
017100******************************************************************
017200*   IMAGEN DE SALIDA YA CALCULADA POR EQUIPO (FORMA DE TEAMSTT)   *
017300*   Y SU LLAVE DE ORDEN (DIFERENCIAL), ORDENADAS JUNTAS ANTES     *
017400*   DE GRABAR.                                                    *
017500******************************************************************
017600 01  WKS-SALIDA-TABLA.
017700     02  WKS-SALIDA-EQUIPO  PIC X(137) OCCURS 32 TIMES.
017800 01  WKS-DIF-TABLA.
017900     02  WKS-DIF-EQUIPO     PIC S9(03)V9 OCCURS 32 TIMES.
018000 77  WKS-TOTAL-SALIDA            PIC 9(02) COMP VALUE ZEROES.
018100
018200******************************************************************
018300*             CAMPOS DE TRABAJO PARA CALCULOS DE PROMEDIO        *
018400******************************************************************
018500 01  WKS-CALCULOS.
018600     02  WKS-C-SUMA-ANOTADOS         PIC 9(04) COMP.
018700     02  WKS-C-SUMA-PERMITIDOS        PIC 9(04) COMP.
018800     02  WKS-C-CUENTA                PIC 9(02) COMP.
018900 01  WKS-MASCARA                     PIC Z,ZZZ,ZZ9.
019000
019100 PROCEDURE DIVISION.
019200******************************************************************
019300*                    S E C C I O N   P R I N C I P A L           *
019400******************************************************************
019500 000-PRINCIPAL SECTION.
019600     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
019700     PERFORM CARGA-TABLA-EQUIPOS THRU CARGA-TABLA-EQUIPOS-E
019800     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E
019900     PERFORM PROCESA-PARTIDO UNTIL FIN-GAMEMSTR
020000     MOVE 0 TO WKS-TOTAL-SALIDA
020100     PERFORM CALCULA-PROMEDIOS THRU CALCULA-PROMEDIOS-E
020200     PERFORM ORDENA-POR-DIFERENCIAL THRU ORDENA-POR-DIFERENCIAL-E
020300     PERFORM GRABA-TABLA-ORDENADA THRU GRABA-TABLA-ORDENADA-E
020400     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
020500     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
020600     STOP RUN.
020700 000-PRINCIPAL-E. EXIT.
020800
020900 APERTURA-ARCHIVOS SECTION.
021000     ACCEPT WKS-SEASON-CORRIDA FROM SYSIN
021100     OPEN INPUT  GAMEMSTR
021200          OUTPUT TEAMSTT
021300     IF FS-GAMEMSTR NOT = 0
021400        DISPLAY '>>> ERROR AL ABRIR GAMEMSTR, STATUS: '
021500                 FS-GAMEMSTR UPON CONSOLE
021600        MOVE 91 TO RETURN-CODE
021700        STOP RUN
021800     END-IF
021900     IF FS-TEAMSTT NOT = 0
022000        DISPLAY '>>> ERROR AL ABRIR TEAMSTT, STATUS: '
022100                 FS-TEAMSTT  UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 APERTURA-ARCHIVOS-E. EXIT.
022600
022700 CARGA-TABLA-EQUIPOS SECTION.
022800     MOVE 32 TO WKS-TOTAL-EQUIPOS
022900     PERFORM INICIALIZA-EQUIPO VARYING WKS-I FROM 1 BY 1
023000             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
023100 CARGA-TABLA-EQUIPOS-E. EXIT.
023200
023300 INICIALIZA-EQUIPO SECTION.
023400     MOVE WKS-CODIGO-EQUIPO (WKS-I) TO WKS-E-CODIGO (WKS-I)
023500     MOVE 0 TO WKS-E-JUEGOS (WKS-I) WKS-E-GANADOS (WKS-I)
023600               WKS-E-PERDIDOS (WKS-I) WKS-E-EMPATADOS (WKS-I)
023700               WKS-E-NUM-PARTIDOS (WKS-I).
023800 INICIALIZA-EQUIPO-E. EXIT.
023900
024000 LEE-GAMEMSTR SECTION.
024100     READ GAMEMSTR NEXT RECORD
024200       AT END
024300          MOVE 1 TO WKS-FIN-GAMEMSTR
024400     END-READ.
024500 LEE-GAMEMSTR-E. EXIT.
024600
024700******************************************************************
024800*   UN PARTIDO COMPLETO ACTUALIZA DOS ENTRADAS DE LA TABLA: LA    *
024900*   DEL EQUIPO LOCAL Y LA DEL EQUIPO VISITANTE.                   *
025000******************************************************************
025100 PROCESA-PARTIDO SECTION.
025200     IF GAM-COMPLETO
025300        PERFORM BUSCA-INDICE-LOCAL THRU BUSCA-INDICE-LOCAL-E
025400        PERFORM BUSCA-INDICE-VISITA THRU BUSCA-INDICE-VISITA-E
025500        IF WKS-IDX-LOCAL > 0
025600           PERFORM ACUMULA-EQUIPO-LOCAL THRU ACUMULA-EQUIPO-LOCAL-E
025700        END-IF
025800        IF WKS-IDX-VISITA > 0
025900           PERFORM ACUMULA-EQUIPO-VISITA THRU ACUMULA-EQUIPO-VISITA-E
026000        END-IF
026100     END-IF
026200     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E.
026300 PROCESA-PARTIDO-E. EXIT.
026400
026500 BUSCA-INDICE-LOCAL SECTION.
026600     MOVE 0 TO WKS-IDX-LOCAL
026700     PERFORM COMPARA-LOCAL VARYING WKS-I FROM 1 BY 1
026800             UNTIL WKS-I > WKS-TOTAL-EQUIPOS
026900                OR WKS-IDX-LOCAL > 0.
027000 BUSCA-INDICE-LOCAL-E. EXIT.
027100
027200 COMPARA-LOCAL SECTION.
027300     IF WKS-E-CODIGO (WKS-I) = GAM-HOME-TEAM
027400        MOVE WKS-I TO WKS-IDX-LOCAL
027500     END-IF.
027600 COMPARA-LOCAL-E. EXIT.
027700
027800 BUSCA-INDICE-VISITA SECTION.
027900     MOVE 0 TO WKS-IDX-VISITA
028000     PERFORM COMPARA-VISITA VARYING WKS-I FROM 1 BY 1
028100             UNTIL WKS-I > WKS-TOTAL-EQUIPOS
028200                OR WKS-IDX-VISITA > 0.
028300 BUSCA-INDICE-VISITA-E. EXIT.
028400
028500 COMPARA-VISITA SECTION.
028600     IF WKS-E-CODIGO (WKS-I) = GAM-AWAY-TEAM
028700        MOVE WKS-I TO WKS-IDX-VISITA
028800     END-IF.
028900 COMPARA-VISITA-E. EXIT.
029000
029100 ACUMULA-EQUIPO-LOCAL SECTION.
029200     ADD 1 TO WKS-E-JUEGOS (WKS-IDX-LOCAL)
029300              WKS-E-JUEGOS-LOCAL (WKS-IDX-LOCAL)
029400     ADD GAM-HOME-SCORE TO WKS-E-PTS-ANOTADOS (WKS-IDX-LOCAL)
029500                           WKS-E-PTS-LOCAL (WKS-IDX-LOCAL)
029600     ADD GAM-AWAY-SCORE TO WKS-E-PTS-PERMITIDOS (WKS-IDX-LOCAL)
029700                           WKS-E-PTS-LOCAL-PERM (WKS-IDX-LOCAL)
029800     ADD GAM-HOME-Q1 TO WKS-E-Q-ANOTADO (WKS-IDX-LOCAL 1)
029900     ADD GAM-HOME-Q2 TO WKS-E-Q-ANOTADO (WKS-IDX-LOCAL 2)
030000     ADD GAM-HOME-Q3 TO WKS-E-Q-ANOTADO (WKS-IDX-LOCAL 3)
030100     ADD GAM-HOME-Q4 TO WKS-E-Q-ANOTADO (WKS-IDX-LOCAL 4)
030200     ADD GAM-AWAY-Q1 TO WKS-E-Q-PERMITIDO (WKS-IDX-LOCAL 1)
030300     ADD GAM-AWAY-Q2 TO WKS-E-Q-PERMITIDO (WKS-IDX-LOCAL 2)
030400     ADD GAM-AWAY-Q3 TO WKS-E-Q-PERMITIDO (WKS-IDX-LOCAL 3)
030500     ADD GAM-AWAY-Q4 TO WKS-E-Q-PERMITIDO (WKS-IDX-LOCAL 4)
030600     ADD GAM-HOME-1H TO WKS-E-1H-ANOTADO (WKS-IDX-LOCAL)
030700     ADD GAM-HOME-2H TO WKS-E-2H-ANOTADO (WKS-IDX-LOCAL)
030800     ADD GAM-AWAY-1H TO WKS-E-1H-PERMITIDO (WKS-IDX-LOCAL)
030900     ADD GAM-AWAY-2H TO WKS-E-2H-PERMITIDO (WKS-IDX-LOCAL)
031000     MOVE GAM-HOME-SCORE TO WKS-ANOTADOS-PARM
031100     MOVE GAM-AWAY-SCORE TO WKS-PERMITIDOS-PARM
031200     MOVE WKS-IDX-LOCAL  TO WKS-IDX
031300     IF GAM-HOME-SCORE > GAM-AWAY-SCORE
031400        ADD 1 TO WKS-E-GANADOS (WKS-IDX-LOCAL)
031500                 WKS-E-GAN-LOCAL (WKS-IDX-LOCAL)
031600     ELSE
031700        IF GAM-HOME-SCORE < GAM-AWAY-SCORE
031800           ADD 1 TO WKS-E-PERDIDOS (WKS-IDX-LOCAL)
031900                    WKS-E-PER-LOCAL (WKS-IDX-LOCAL)
032000        ELSE
032100           ADD 1 TO WKS-E-EMPATADOS (WKS-IDX-LOCAL)
032200        END-IF
032300     END-IF
032400     PERFORM AGREGA-PARTIDO-A-LISTA THRU AGREGA-PARTIDO-A-LISTA-E.
032500 ACUMULA-EQUIPO-LOCAL-E. EXIT.
032600
032700 ACUMULA-EQUIPO-VISITA SECTION.
032800     ADD 1 TO WKS-E-JUEGOS (WKS-IDX-VISITA)
032900              WKS-E-JUEGOS-VISITA (WKS-IDX-VISITA)
033000     ADD GAM-AWAY-SCORE TO WKS-E-PTS-ANOTADOS (WKS-IDX-VISITA)
033100                           WKS-E-PTS-VISITA (WKS-IDX-VISITA)
033200     ADD GAM-HOME-SCORE TO WKS-E-PTS-PERMITIDOS (WKS-IDX-VISITA)
033300                           WKS-E-PTS-VISITA-PERM (WKS-IDX-VISITA)
033400     ADD GAM-AWAY-Q1 TO WKS-E-Q-ANOTADO (WKS-IDX-VISITA 1)
033500     ADD GAM-AWAY-Q2 TO WKS-E-Q-ANOTADO (WKS-IDX-VISITA 2)
033600     ADD GAM-AWAY-Q3 TO WKS-E-Q-ANOTADO (WKS-IDX-VISITA 3)
033700     ADD GAM-AWAY-Q4 TO WKS-E-Q-ANOTADO (WKS-IDX-VISITA 4)
033800     ADD GAM-HOME-Q1 TO WKS-E-Q-PERMITIDO (WKS-IDX-VISITA 1)
033900     ADD GAM-HOME-Q2 TO WKS-E-Q-PERMITIDO (WKS-IDX-VISITA 2)
034000     ADD GAM-HOME-Q3 TO WKS-E-Q-PERMITIDO (WKS-IDX-VISITA 3)
034100     ADD GAM-HOME-Q4 TO WKS-E-Q-PERMITIDO (WKS-IDX-VISITA 4)
034200     ADD GAM-AWAY-1H TO WKS-E-1H-ANOTADO (WKS-IDX-VISITA)
034300     ADD GAM-AWAY-2H TO WKS-E-2H-ANOTADO (WKS-IDX-VISITA)
034400     ADD GAM-HOME-1H TO WKS-E-1H-PERMITIDO (WKS-IDX-VISITA)
034500     ADD GAM-HOME-2H TO WKS-E-2H-PERMITIDO (WKS-IDX-VISITA)
034600     MOVE GAM-AWAY-SCORE TO WKS-ANOTADOS-PARM
034700     MOVE GAM-HOME-SCORE TO WKS-PERMITIDOS-PARM
034800     MOVE WKS-IDX-VISITA TO WKS-IDX
034900     IF GAM-AWAY-SCORE > GAM-HOME-SCORE
035000        ADD 1 TO WKS-E-GANADOS (WKS-IDX-VISITA)
035100                 WKS-E-GAN-VISITA (WKS-IDX-VISITA)
035200     ELSE
035300        IF GAM-AWAY-SCORE < GAM-HOME-SCORE
035400           ADD 1 TO WKS-E-PERDIDOS (WKS-IDX-VISITA)
035500                    WKS-E-PER-VISITA (WKS-IDX-VISITA)
035600        ELSE
035700           ADD 1 TO WKS-E-EMPATADOS (WKS-IDX-VISITA)
035800        END-IF
035900     END-IF
036000     PERFORM AGREGA-PARTIDO-A-LISTA THRU AGREGA-PARTIDO-A-LISTA-E.
036100 ACUMULA-EQUIPO-VISITA-E. EXIT.
036200
036300******************************************************************
036400*   AGREGA EL PARTIDO A LA LISTA DE 18, EN EL ORDEN EN QUE SE     *
036500*   LEYO (EL MAESTRO YA VIENE ORDENADO POR SEMANA Y FECHA).       *
036600*   WKS-IDX, WKS-ANOTADOS-PARM Y WKS-PERMITIDOS-PARM SE CARGAN    *
036700*   EN LA SECCION QUE INVOCA, ANTES DEL PERFORM.                  *
036800******************************************************************
036900 AGREGA-PARTIDO-A-LISTA SECTION.
037000     ADD 1 TO WKS-E-NUM-PARTIDOS (WKS-IDX)
037100     IF WKS-E-NUM-PARTIDOS (WKS-IDX) <= 18
037200        MOVE GAM-WEEK         TO WKS-P-WEEK (WKS-IDX,
037300                          WKS-E-NUM-PARTIDOS (WKS-IDX))
037400        MOVE GAM-GAME-DATE    TO WKS-P-DATE (WKS-IDX,
037500                          WKS-E-NUM-PARTIDOS (WKS-IDX))
037600        MOVE WKS-ANOTADOS-PARM   TO WKS-P-ANOTADOS (WKS-IDX,
037700                          WKS-E-NUM-PARTIDOS (WKS-IDX))
037800        MOVE WKS-PERMITIDOS-PARM TO WKS-P-PERMITIDOS (WKS-IDX,
037900                          WKS-E-NUM-PARTIDOS (WKS-IDX))
038000        IF WKS-ANOTADOS-PARM > WKS-PERMITIDOS-PARM
038100           MOVE 'G' TO WKS-P-RESULTADO (WKS-IDX,
038200                          WKS-E-NUM-PARTIDOS (WKS-IDX))
038300        ELSE
038400           IF WKS-ANOTADOS-PARM < WKS-PERMITIDOS-PARM
038500              MOVE 'P' TO WKS-P-RESULTADO (WKS-IDX,
038600                             WKS-E-NUM-PARTIDOS (WKS-IDX))
038700           ELSE
038800              MOVE 'E' TO WKS-P-RESULTADO (WKS-IDX,
038900                             WKS-E-NUM-PARTIDOS (WKS-IDX))
039000           END-IF
039100        END-IF
039200     END-IF.
039300 AGREGA-PARTIDO-A-LISTA-E. EXIT.
039400
039500******************************************************************
039600*                 C A L C U L O   D E   P R O M E D I O S        *
039700*   CADA EQUIPO QUE JUGO AL MENOS UN PARTIDO SE DEJA LISTO EN     *
039800*   WKS-SALIDA-EQUIPO/WKS-DIF-EQUIPO PARA LA RUTINA DE ORDEN.     *
039900******************************************************************
040000 CALCULA-PROMEDIOS SECTION.
040100     PERFORM CALCULA-PROMEDIO-EQUIPO VARYING WKS-I FROM 1 BY 1
040200             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
040300 CALCULA-PROMEDIOS-E. EXIT.
040400
040500 CALCULA-PROMEDIO-EQUIPO SECTION.
040600*-->   06/03/04 LGO TKT 315660 - SI EL EQUIPO NO JUGO NINGUN
040700*-->   PARTIDO NO HAY PROMEDIO QUE SACAR, SE OMITE DE LA SALIDA
040800     IF WKS-E-JUEGOS (WKS-I) = 0
040900        NEXT SENTENCE
041000     ELSE
041100        MOVE WKS-E-CODIGO (WKS-I)    TO TST-TEAM-CODE
041200        MOVE WKS-SEASON-CORRIDA      TO TST-SEASON
041300        MOVE WKS-E-JUEGOS (WKS-I)    TO TST-GAMES-PLAYED
041400        MOVE WKS-E-GANADOS (WKS-I)   TO TST-WINS
041500        MOVE WKS-E-PERDIDOS (WKS-I)  TO TST-LOSSES
041600        MOVE WKS-E-EMPATADOS (WKS-I) TO TST-TIES
041700        COMPUTE TST-WIN-PCT ROUNDED =
041800                WKS-E-GANADOS (WKS-I) / WKS-E-JUEGOS (WKS-I)
041900        MOVE WKS-E-PTS-ANOTADOS (WKS-I)   TO TST-TOT-PTS-SCORED
042000        MOVE WKS-E-PTS-PERMITIDOS (WKS-I) TO TST-TOT-PTS-ALLOWED
042100        COMPUTE TST-PPG-SCORED ROUNDED =
042200                WKS-E-PTS-ANOTADOS (WKS-I) / WKS-E-JUEGOS (WKS-I)
042300        COMPUTE TST-PPG-ALLOWED ROUNDED =
042400                WKS-E-PTS-PERMITIDOS (WKS-I) /
042500                WKS-E-JUEGOS (WKS-I)
042600        COMPUTE TST-PT-DIF = TST-PPG-SCORED - TST-PPG-ALLOWED
042700        PERFORM CALCULA-SPLITS-SEDE THRU CALCULA-SPLITS-SEDE-E
042800        PERFORM CALCULA-PROMEDIOS-CUARTO THRU CALCULA-PROMEDIOS-CUARTO-E
042900        PERFORM CALCULA-ULTIMOS-5 THRU CALCULA-ULTIMOS-5-E
043000        ADD 1 TO WKS-TOTAL-SALIDA
043100        MOVE TST-RECORD
043200                         TO WKS-SALIDA-EQUIPO (WKS-TOTAL-SALIDA)
043300        MOVE TST-PT-DIF
043400                         TO WKS-DIF-EQUIPO (WKS-TOTAL-SALIDA)
043500     END-IF.
043600 CALCULA-PROMEDIO-EQUIPO-E. EXIT.
043700
043800 CALCULA-SPLITS-SEDE SECTION.
043900     MOVE WKS-E-JUEGOS-LOCAL (WKS-I)  TO TST-HOME-GAMES
044000     MOVE WKS-E-JUEGOS-VISITA (WKS-I) TO TST-AWAY-GAMES
044100     IF WKS-E-JUEGOS-LOCAL (WKS-I) > 0
044200        COMPUTE TST-HOME-PPG ROUNDED =
044300                WKS-E-PTS-LOCAL (WKS-I) /
044400                WKS-E-JUEGOS-LOCAL (WKS-I)
044500        COMPUTE TST-HOME-PPG-ALLOWED ROUNDED =
044600                WKS-E-PTS-LOCAL-PERM (WKS-I) /
044700                WKS-E-JUEGOS-LOCAL (WKS-I)
044800     ELSE
044900        MOVE 0 TO TST-HOME-PPG TST-HOME-PPG-ALLOWED
045000     END-IF
045100     IF WKS-E-JUEGOS-VISITA (WKS-I) > 0
045200        COMPUTE TST-AWAY-PPG ROUNDED =
045300                WKS-E-PTS-VISITA (WKS-I) /
045400                WKS-E-JUEGOS-VISITA (WKS-I)
045500        COMPUTE TST-AWAY-PPG-ALLOWED ROUNDED =
045600                WKS-E-PTS-VISITA-PERM (WKS-I) /
045700                WKS-E-JUEGOS-VISITA (WKS-I)
045800     ELSE
045900        MOVE 0 TO TST-AWAY-PPG TST-AWAY-PPG-ALLOWED
046000     END-IF
046100     MOVE WKS-E-GAN-LOCAL (WKS-I)   TO WKS-J
046200     MOVE WKS-E-PER-LOCAL (WKS-I)   TO WKS-K
046300     STRING WKS-J DELIMITED BY SIZE '-' DELIMITED BY SIZE
046400            WKS-K DELIMITED BY SIZE INTO TST-HOME-RECORD
046500     MOVE WKS-E-GAN-VISITA (WKS-I)  TO WKS-J
046600     MOVE WKS-E-PER-VISITA (WKS-I)  TO WKS-K
046700     STRING WKS-J DELIMITED BY SIZE '-' DELIMITED BY SIZE
046800            WKS-K DELIMITED BY SIZE INTO TST-AWAY-RECORD.
046900 CALCULA-SPLITS-SEDE-E. EXIT.
047000
047100 CALCULA-PROMEDIOS-CUARTO SECTION.
047200     PERFORM CALCULA-UN-CUARTO VARYING WKS-J FROM 1 BY 1
047300             UNTIL WKS-J > 4
047400     COMPUTE TST-1H-PPG ROUNDED =
047500             WKS-E-1H-ANOTADO (WKS-I) / WKS-E-JUEGOS (WKS-I)
047600     COMPUTE TST-2H-PPG ROUNDED =
047700             WKS-E-2H-ANOTADO (WKS-I) / WKS-E-JUEGOS (WKS-I)
047800     COMPUTE TST-1H-PPG-ALLOWED ROUNDED =
047900             WKS-E-1H-PERMITIDO (WKS-I) / WKS-E-JUEGOS (WKS-I)
048000     COMPUTE TST-2H-PPG-ALLOWED ROUNDED =
048100             WKS-E-2H-PERMITIDO (WKS-I) / WKS-E-JUEGOS (WKS-I).
048200 CALCULA-PROMEDIOS-CUARTO-E. EXIT.
048300
048400 CALCULA-UN-CUARTO SECTION.
048500     COMPUTE TST-T-Q-PPG (WKS-J) ROUNDED =
048600             WKS-E-Q-ANOTADO (WKS-I WKS-J) / WKS-E-JUEGOS (WKS-I)
048700     COMPUTE TST-T-Q-PPG-ALLOWED (WKS-J) ROUNDED =
048800             WKS-E-Q-PERMITIDO (WKS-I WKS-J) /
048900             WKS-E-JUEGOS (WKS-I).
049000 CALCULA-UN-CUARTO-E. EXIT.
049100
049200******************************************************************
049300*   ULTIMOS 5: TOMA LA COLA DE LA LISTA (YA EN ORDEN ASCENDENTE   *
049400*   DE SEMANA/FECHA PORQUE EL MAESTRO VIENE ASI ORDENADO).        *
049500******************************************************************
049600 CALCULA-ULTIMOS-5 SECTION.
049700     IF WKS-E-NUM-PARTIDOS (WKS-I) > 18
049800        MOVE 18 TO WKS-E-NUM-PARTIDOS (WKS-I)
049900     END-IF
050000     IF WKS-E-NUM-PARTIDOS (WKS-I) > 5
050100        COMPUTE WKS-J = WKS-E-NUM-PARTIDOS (WKS-I) - 4
050200     ELSE
050300        MOVE 1 TO WKS-J
050400     END-IF
050500     MOVE 0 TO WKS-C-CUENTA WKS-C-SUMA-ANOTADOS
050600               WKS-C-SUMA-PERMITIDOS
050700     MOVE 0 TO WKS-E-L5-GANADOS (WKS-I) WKS-E-L5-OTROS (WKS-I)
050800     PERFORM SUMA-ULTIMO-PARTIDO VARYING WKS-J FROM WKS-J BY 1
050900             UNTIL WKS-J > WKS-E-NUM-PARTIDOS (WKS-I)
051000     IF WKS-C-CUENTA > 0
051100        COMPUTE TST-LAST5-PPG ROUNDED =
051200                WKS-C-SUMA-ANOTADOS / WKS-C-CUENTA
051300        COMPUTE TST-LAST5-PPG-ALLOWED ROUNDED =
051400                WKS-C-SUMA-PERMITIDOS / WKS-C-CUENTA
051500     ELSE
051600        MOVE 0 TO TST-LAST5-PPG TST-LAST5-PPG-ALLOWED
051700     END-IF
051800     MOVE WKS-E-L5-GANADOS (WKS-I) TO WKS-J
051900     MOVE WKS-E-L5-OTROS (WKS-I)   TO WKS-K
052000     STRING WKS-J DELIMITED BY SIZE '-' DELIMITED BY SIZE
052100            WKS-K DELIMITED BY SIZE INTO TST-LAST5-RECORD.
052200 CALCULA-ULTIMOS-5-E. EXIT.
052300
052400 SUMA-ULTIMO-PARTIDO SECTION.
052500     ADD 1 TO WKS-C-CUENTA
052600     ADD WKS-P-ANOTADOS (WKS-I WKS-J)   TO WKS-C-SUMA-ANOTADOS
052700     ADD WKS-P-PERMITIDOS (WKS-I WKS-J) TO WKS-C-SUMA-PERMITIDOS
052800     IF WKS-P-GANO (WKS-I WKS-J)
052900        ADD 1 TO WKS-E-L5-GANADOS (WKS-I)
053000     ELSE
053100        ADD 1 TO WKS-E-L5-OTROS (WKS-I)
053200     END-IF.
053300 SUMA-ULTIMO-PARTIDO-E. EXIT.
053400
053500******************************************************************
053600*      O R D E N A   D E S C E N D E N T E   P O R   D I F        *
053700*  BURBUJA SIMPLE SOBRE LA LISTA DE SALIDA (TAMANO FIJO Y         *
053800*  PEQUENO, COMO TODO EN ESTE PROGRAMA).                          *
053900******************************************************************
054000 ORDENA-POR-DIFERENCIAL SECTION.
054100     PERFORM PASADA-BURBUJA VARYING WKS-I FROM 1 BY 1
054200             UNTIL WKS-I > WKS-TOTAL-SALIDA.
054300 ORDENA-POR-DIFERENCIAL-E. EXIT.
054400
054500 PASADA-BURBUJA SECTION.
054600     PERFORM COMPARA-Y-CAMBIA VARYING WKS-J FROM 1 BY 1
054700             UNTIL WKS-J > WKS-TOTAL-SALIDA - WKS-I.
054800 PASADA-BURBUJA-E. EXIT.
054900
055000 COMPARA-Y-CAMBIA SECTION.
055100     IF WKS-DIF-EQUIPO (WKS-J) < WKS-DIF-EQUIPO (WKS-J + 1)
055200        MOVE WKS-SALIDA-EQUIPO (WKS-J)   TO WKS-SWAP-EQUIPO
055300        MOVE WKS-SALIDA-EQUIPO (WKS-J+1)
055400                          TO WKS-SALIDA-EQUIPO (WKS-J)
055500        MOVE WKS-SWAP-EQUIPO              TO
055600                                WKS-SALIDA-EQUIPO (WKS-J+1)
055700        MOVE WKS-DIF-EQUIPO (WKS-J)      TO WKS-C-CUENTA
055800        MOVE WKS-DIF-EQUIPO (WKS-J+1)    TO WKS-DIF-EQUIPO (WKS-J)
055900        MOVE WKS-C-CUENTA
056000                          TO WKS-DIF-EQUIPO (WKS-J+1)
056100     END-IF.
056200 COMPARA-Y-CAMBIA-E. EXIT.
056300
056400 GRABA-TABLA-ORDENADA SECTION.
056500     PERFORM GRABA-UN-EQUIPO VARYING WKS-I FROM 1 BY 1
056600             UNTIL WKS-I > WKS-TOTAL-SALIDA.
056700 GRABA-TABLA-ORDENADA-E. EXIT.
056800
056900 GRABA-UN-EQUIPO SECTION.
057000     MOVE WKS-SALIDA-EQUIPO (WKS-I) TO TST-RECORD
057100     WRITE TST-RECORD
057200     IF FS-TEAMSTT NOT = 0
057300        DISPLAY 'ERROR AL GRABAR TEAMSTT, STATUS: '
057400                 FS-TEAMSTT UPON CONSOLE
057500     ELSE
057600        ADD 1 TO ESCRITOS-TEAMSTT
057700     END-IF.
057800 GRABA-UN-EQUIPO-E. EXIT.
057900
058000 ESTADISTICAS SECTION.
058100     DISPLAY '******************************************'
058200     DISPLAY ' TOP 5 POR DIFERENCIAL DE PUNTOS, TEMPORADA'
058300     PERFORM MUESTRA-TOP VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
058400     MOVE ESCRITOS-TEAMSTT TO WKS-MASCARA
058500     DISPLAY 'TOTAL DE EQUIPOS ESCRITOS: ' WKS-MASCARA
058600     DISPLAY '******************************************'.
058700 ESTADISTICAS-E. EXIT.
058800
058900 MUESTRA-TOP SECTION.
059000     IF WKS-I <= WKS-TOTAL-SALIDA
059100        MOVE WKS-SALIDA-EQUIPO (WKS-I) TO TST-RECORD
059110        IF TST-PT-DIF >= 0
059120           DISPLAY WKS-I '. ' TST-TEAM-CODE '  +' TST-PT-DIF
059130                   '  (' TST-WINS '-' TST-LOSSES ')' UPON CONSOLE
059140        ELSE
059150           DISPLAY WKS-I '. ' TST-TEAM-CODE '  ' TST-PT-DIF
059160                   '  (' TST-WINS '-' TST-LOSSES ')' UPON CONSOLE
059170        END-IF
059400     END-IF.
059500 MUESTRA-TOP-E. EXIT.
059600
059700 CIERRA-ARCHIVOS SECTION.
059800     CLOSE GAMEMSTR TEAMSTT.
059900 CIERRA-ARCHIVOS-E. EXIT.
