000100******************************************************************
000200* FECHA       : 12/08/1991                                      *
000300* PROGRAMADOR : L. GUTIERREZ ORTEGA (LGO)                        *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : HEADTOHD                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL HISTORIAL CABEZA A CABEZA ENTRE CADA     *
000800*             : PAREJA DE EQUIPOS QUE SE HAYAN ENFRENTADO,       *
000900*             : ACUMULANDO GANADOS, PROMEDIO DE PUNTOS Y EL      *
001000*             : DETALLE DEL ENFRENTAMIENTO MAS RECIENTE.         *
001100* ARCHIVOS    : GAMEMSTR=C, HEAD2HD=A                            *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 301662                                           *
001600* NOMBRE      : HISTORIAL ENTRE PAREJAS DE EQUIPOS NFL           *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.      HEADTOHD.
002000 AUTHOR.          L. GUTIERREZ ORTEGA.
002100 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.    12/08/1991.
002300 DATE-COMPILED.
002400 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002500******************************************************************
002600*                   B I T A C O R A   D E   C A M B I O S        *
002700******************************************************************
002800* FECHA      PROGR  TICKET    DESCRIPCION                        *
002900* --------   -----  -------   --------------------------------   *
003000* 12/08/91   LGO    301662    VERSION ORIGINAL - GANADOS/PROMEDIOS*
003100* 03/03/92   SPA    301696    SE AGREGA ULTIMO ENFRENTAMIENTO     *
003200* 22/10/92   RCH    301741    ORDEN DE SALIDA POR PAREJA          *
003300* 15/04/93   MTO    301775    PAREJAS EXTREMAS EN CONSOLA         *
003400* 27/09/93   LGO    301809    VALIDACION CRUZADA DE TOTALES       *
003500* 19/01/99   SPA    308843    REVISION DE SIGLO - CAMPOS DE ANIO  *
003600*                             A 4 DIGITOS, SIN CAMBIO DE LOGICA   *
003700* 02/09/04   RCH    314463    AJUSTE FINAL ANTES DE ENTREGA       *
003800* 09/11/04   LGO    315665    TOPE DE 500 PAREJAS EN CREA-PAREJA, *
003900*                             EVITA DESBORDE DE SUBINDICE         *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT GAMEMSTR  ASSIGN TO GAMEMSTR
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS FS-GAMEMSTR.
005000     SELECT HEAD2HD   ASSIGN TO HEAD2HD
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS FS-HEAD2HD.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  GAMEMSTR.
005700     COPY GAMEMSTR.
005800 FD  HEAD2HD.
005900     COPY HEAD2HD.
006000
006100 WORKING-STORAGE SECTION.
006200 01  WKS-FS-STATUS.
006300     02  FS-GAMEMSTR             PIC 9(02) VALUE ZEROES.
006400     02  FS-HEAD2HD              PIC 9(02) VALUE ZEROES.
006500     02  FILLER                  PIC X(02).
006600 01  WKS-FLAGS.
006700     02  WKS-FIN-GAMEMSTR        PIC 9(01) VALUE ZEROES.
006800         88  FIN-GAMEMSTR                 VALUE 1.
006900     02  FILLER                  PIC X(03).
007000 77  WKS-I                       PIC 9(03) COMP VALUE ZEROES.
007100 77  WKS-J                       PIC 9(03) COMP VALUE ZEROES.
007200 77  WKS-IDX-PAREJA               PIC 9(03) COMP VALUE ZEROES.
007300 77  WKS-TOTAL-PAREJAS           PIC 9(03) COMP VALUE ZEROES.
007400 77  WKS-TOTAL-JUEGOS-LEIDOS     PIC 9(05) COMP VALUE ZEROES.
007500 77  WKS-ESCRITOS-HEAD2HD        PIC 9(03) COMP VALUE ZEROES.
007600
007700******************************************************************
007800*  CAMPOS DE TRABAJO DEL PARTIDO EN TURNO: QUIEN ES TEAM1/TEAM2   *
007900*  SEGUN ORDEN ALFABETICO, Y LOS PUNTOS DE CADA LADO EN ESE       *
008000*  MISMO ORDEN (NO EN ORDEN LOCAL/VISITA).                        *
008100******************************************************************
008200 01  WKS-PARTIDO-EN-TURNO.
008300     02  WKS-PT-TEAM1            PIC X(03).
008400     02  WKS-PT-TEAM2            PIC X(03).
008500     02  WKS-PT-PUNTOS-1         PIC 9(02) COMP-3.
008600     02  WKS-PT-PUNTOS-2         PIC 9(02) COMP-3.
008700     02  FILLER                  PIC X(02).
008800
008900******************************************************************
009000*  TABLA DE PAREJAS DE EQUIPOS.  HASTA 32 EQUIPOS DAN COMO MAXIMO *
009100*  496 PAREJAS POSIBLES ((32 X 31) / 2); SE RESERVAN 500.         *
009200******************************************************************
009300 01  WKS-TABLA-PAREJAS.
009400     02  WKS-PAR OCCURS 500 TIMES INDEXED BY WKS-PX.
009500         04  WKS-P-TEAM1          PIC X(03).
009600         04  WKS-P-TEAM2          PIC X(03).
009700         04  WKS-P-GAMES          PIC 9(03) COMP-3.
009800         04  WKS-P-T1-WINS        PIC 9(03) COMP-3.
009900         04  WKS-P-T2-WINS        PIC 9(03) COMP-3.
010000         04  WKS-P-T1-PTS-SUM     PIC 9(05) COMP-3.
010100         04  WKS-P-T2-PTS-SUM     PIC 9(05) COMP-3.
010200         04  WKS-P-TOTAL-PTS-SUM  PIC 9(05) COMP-3.
010300         04  WKS-P-LAST-SEASON    PIC 9(04) COMP-3.
010400         04  WKS-P-LAST-WEEK      PIC 9(02) COMP-3.
010500         04  WKS-P-LAST-DATE      PIC X(10).
010600         04  WKS-P-LAST-WINNER    PIC X(03).
010700         04  WKS-P-LAST-HOME-SC   PIC 9(02) COMP-3.
010800         04  WKS-P-LAST-AWAY-SC   PIC 9(02) COMP-3.
010900         04  FILLER               PIC X(02).
011000*--> VISTA ALTERNA: SOLO LA LLAVE DE PAREJA, USADA POR LA BURBUJA
011100*    DE ORDENAMIENTO (SE COMPARA COMO UNA SOLA CADENA DE 6 BYTES).
011200 01  WKS-PAR-LLAVE-ALT REDEFINES WKS-TABLA-PAREJAS.
011300     02  WKS-PK OCCURS 500 TIMES.
011400         04  WKS-PK-LLAVE         PIC X(06).
011500         04  FILLER               PIC X(39).
011600*--> VISTA ALTERNA: SOLO EL CONTEO DE JUEGOS POR PAREJA, USADA
011700*    PARA LA VALIDACION CRUZADA CONTRA EL TOTAL DE JUEGOS LEIDOS.
011800 01  WKS-PAR-GAMES-ALT REDEFINES WKS-TABLA-PAREJAS.
011900     02  WKS-PG OCCURS 500 TIMES.
012000         04  FILLER               PIC X(06).
012100         04  WKS-PG-GAMES         PIC 9(03) COMP-3.
012200         04  FILLER               PIC X(37).
012300 77  WKS-C-SUMA-JUEGOS           PIC 9(05) COMP VALUE ZEROES.
012400
012500******************************************************************
012600*  AREA DE INTERCAMBIO PARA LA BURBUJA DE ORDENAMIENTO POR        *
012700*  (TEAM1, TEAM2) - SE INTERCAMBIA EL RENGLON COMPLETO.           *
012800******************************************************************
012900 77  WKS-SWAP-PAREJA              PIC X(45).
013000
013100******************************************************************
013200*           CAMPOS DE TRABAJO PARA LOS EXTREMOS DEL REPORTE      *
013300******************************************************************
013400 01  WKS-EXTREMOS.
013500     02  WKS-EX-MAS-JUEGOS-IDX    PIC 9(03) COMP VALUE ZEROES.
013600     02  WKS-EX-MAYOR-PROM-IDX    PIC 9(03) COMP VALUE ZEROES.
013700     02  WKS-EX-MAS-LOPSIDED-IDX  PIC 9(03) COMP VALUE ZEROES.
013800     02  WKS-EX-MAYOR-PROM-VALOR  PIC 9(05)V9 COMP-3.
013900     02  WKS-EX-MAYOR-DIF-VALOR   PIC S9(04) COMP-3.
014000     02  FILLER                   PIC X(02).
014100 77  WKS-EX-DIF-ACTUAL            PIC S9(04) COMP-3.
014200
014300******************************************************************
014400*  CAMPOS DE EDICION PARA EL REPORTE IMPRESO (PROMEDIOS CON UN    *
014500*  DECIMAL, SIGNO EXPLICITO EN EL DIFERENCIAL DE GANADOS).        *
014600******************************************************************
014700 01  WKS-EDICION.
014800     02  WKS-ED-TOTAL             PIC ZZZ9.9.
014900     02  FILLER                   PIC X(02).
015000
015100 PROCEDURE DIVISION.
015200 000-PRINCIPAL SECTION.
015300     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
015400     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E
015500     PERFORM PROCESA-PARTIDO UNTIL FIN-GAMEMSTR
015600     PERFORM ORDENA-PAREJAS THRU ORDENA-PAREJAS-E
015700     PERFORM GRABA-TABLA-PAREJAS THRU GRABA-TABLA-PAREJAS-E
015800     PERFORM VALIDA-TOTALES THRU VALIDA-TOTALES-E
015900     PERFORM MUESTRA-EXTREMOS THRU MUESTRA-EXTREMOS-E
016000     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
016100     STOP RUN.
016200 000-PRINCIPAL-E. EXIT.
016300
016400 APERTURA-ARCHIVOS SECTION.
016500     OPEN INPUT  GAMEMSTR
016600          OUTPUT HEAD2HD
016700     IF FS-GAMEMSTR NOT = 0 OR FS-HEAD2HD NOT = 0
016800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS PRINCIPALES'
016900                 UPON CONSOLE
017000        MOVE 91 TO RETURN-CODE
017100        STOP RUN
017200     END-IF
017300     MOVE 0 TO WKS-TOTAL-PAREJAS.
017400 APERTURA-ARCHIVOS-E. EXIT.
017500
017600 LEE-GAMEMSTR SECTION.
017700     READ GAMEMSTR NEXT RECORD
017800       AT END
017900          MOVE 1 TO WKS-FIN-GAMEMSTR
018000     END-READ.
018100 LEE-GAMEMSTR-E. EXIT.
018200
018300******************************************************************
018400*  POR CADA PARTIDO TERMINADO SE ORDENA LA PAREJA ALFABETICAMENTE *
018500*  (TEAM1 < TEAM2) Y SE ACUMULA EN SU RENGLON DE LA TABLA.         *
018600******************************************************************
018700 PROCESA-PARTIDO SECTION.
018800     IF GAM-COMPLETO
018900        ADD 1 TO WKS-TOTAL-JUEGOS-LEIDOS
019000        PERFORM ARMA-PAREJA-ORDENADA THRU ARMA-PAREJA-ORDENADA-E
019100        PERFORM BUSCA-PAREJA THRU BUSCA-PAREJA-E
019200        IF WKS-IDX-PAREJA = 0
019300           PERFORM CREA-PAREJA THRU CREA-PAREJA-E
019400        END-IF
019500        PERFORM ACUMULA-PAREJA THRU ACUMULA-PAREJA-E
019600     END-IF
019700     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E.
019800 PROCESA-PARTIDO-E. EXIT.
019900
020000******************************************************************
020100*  TEAM1/TEAM2 EN ORDEN ALFABETICO; LOS PUNTOS DE CADA LADO SE    *
020200*  REACOMODAN EN ESE MISMO ORDEN (NO EN ORDEN LOCAL/VISITA).      *
020300******************************************************************
020400 ARMA-PAREJA-ORDENADA SECTION.
020500     IF GAM-HOME-TEAM < GAM-AWAY-TEAM
020600        MOVE GAM-HOME-TEAM    TO WKS-PT-TEAM1
020700        MOVE GAM-AWAY-TEAM    TO WKS-PT-TEAM2
020800        MOVE GAM-HOME-SCORE   TO WKS-PT-PUNTOS-1
020900        MOVE GAM-AWAY-SCORE   TO WKS-PT-PUNTOS-2
021000     ELSE
021100        MOVE GAM-AWAY-TEAM    TO WKS-PT-TEAM1
021200        MOVE GAM-HOME-TEAM    TO WKS-PT-TEAM2
021300        MOVE GAM-AWAY-SCORE   TO WKS-PT-PUNTOS-1
021400        MOVE GAM-HOME-SCORE   TO WKS-PT-PUNTOS-2
021500     END-IF.
021600 ARMA-PAREJA-ORDENADA-E. EXIT.
021700
021800 BUSCA-PAREJA SECTION.
021900     MOVE 0 TO WKS-IDX-PAREJA
022000     PERFORM COMPARA-PAREJA VARYING WKS-I FROM 1 BY 1
022100             UNTIL WKS-I > WKS-TOTAL-PAREJAS
022200                OR WKS-IDX-PAREJA > 0.
022300 BUSCA-PAREJA-E. EXIT.
022400
022500 COMPARA-PAREJA SECTION.
022600     IF WKS-P-TEAM1 (WKS-I) = WKS-PT-TEAM1
022700        AND WKS-P-TEAM2 (WKS-I) = WKS-PT-TEAM2
022800        MOVE WKS-I TO WKS-IDX-PAREJA
022900     END-IF.
023000 COMPARA-PAREJA-E. EXIT.
023100
023200 CREA-PAREJA SECTION.
023300*-->   09/11/04 LGO TKT 315665 - TOPE DE LA TABLA DE PAREJAS,
023400*-->   SI YA NO CABE NO SE CREA (IDX QUEDA EN CERO)
023500     IF WKS-TOTAL-PAREJAS NOT < 500
023600        NEXT SENTENCE
023700     ELSE
023800        ADD 1 TO WKS-TOTAL-PAREJAS
023900        MOVE WKS-TOTAL-PAREJAS     TO WKS-IDX-PAREJA
024000        MOVE WKS-PT-TEAM1          TO WKS-P-TEAM1 (WKS-IDX-PAREJA)
024100        MOVE WKS-PT-TEAM2          TO WKS-P-TEAM2 (WKS-IDX-PAREJA)
024200        MOVE 0 TO WKS-P-GAMES        (WKS-IDX-PAREJA)
024300                  WKS-P-T1-WINS      (WKS-IDX-PAREJA)
024400                  WKS-P-T2-WINS      (WKS-IDX-PAREJA)
024500                  WKS-P-T1-PTS-SUM   (WKS-IDX-PAREJA)
024600                  WKS-P-T2-PTS-SUM   (WKS-IDX-PAREJA)
024700                  WKS-P-TOTAL-PTS-SUM (WKS-IDX-PAREJA)
024800                  WKS-P-LAST-SEASON  (WKS-IDX-PAREJA)
024900                  WKS-P-LAST-WEEK    (WKS-IDX-PAREJA)
025000     END-IF.
025100 CREA-PAREJA-E. EXIT.
025200
025300******************************************************************
025400*  ACUMULA JUEGOS, GANADOS (EMPATE SE CUENTA COMO GANADO DE       *
025500*  TEAM2, SIN CUBETA DE EMPATE) Y PUNTOS; SI ESTE PARTIDO ES EL   *
025600*  MAS RECIENTE HASTA AHORA, ACTUALIZA EL ULTIMO ENFRENTAMIENTO.  *
025700******************************************************************
025800 ACUMULA-PAREJA SECTION.
025900     ADD 1 TO WKS-P-GAMES (WKS-IDX-PAREJA)
026000     ADD WKS-PT-PUNTOS-1 TO WKS-P-T1-PTS-SUM (WKS-IDX-PAREJA)
026100     ADD WKS-PT-PUNTOS-2 TO WKS-P-T2-PTS-SUM (WKS-IDX-PAREJA)
026200     ADD GAM-HOME-SCORE TO WKS-P-TOTAL-PTS-SUM (WKS-IDX-PAREJA)
026300     ADD GAM-AWAY-SCORE TO WKS-P-TOTAL-PTS-SUM (WKS-IDX-PAREJA)
026400     IF WKS-PT-PUNTOS-1 > WKS-PT-PUNTOS-2
026500        ADD 1 TO WKS-P-T1-WINS (WKS-IDX-PAREJA)
026600     ELSE
026700        ADD 1 TO WKS-P-T2-WINS (WKS-IDX-PAREJA)
026800     END-IF
026900     IF GAM-SEASON > WKS-P-LAST-SEASON (WKS-IDX-PAREJA)
027000        OR (GAM-SEASON = WKS-P-LAST-SEASON (WKS-IDX-PAREJA)
027100            AND GAM-WEEK > WKS-P-LAST-WEEK (WKS-IDX-PAREJA))
027200        PERFORM GUARDA-ULTIMO-ENFRENTAMIENTO
027300                THRU GUARDA-ULTIMO-ENFRENTAMIENTO-E
027400     END-IF.
027500 ACUMULA-PAREJA-E. EXIT.
027600
027700 GUARDA-ULTIMO-ENFRENTAMIENTO SECTION.
027800     MOVE GAM-SEASON     TO WKS-P-LAST-SEASON (WKS-IDX-PAREJA)
027900     MOVE GAM-WEEK       TO WKS-P-LAST-WEEK   (WKS-IDX-PAREJA)
028000     MOVE GAM-GAME-DATE  TO WKS-P-LAST-DATE   (WKS-IDX-PAREJA)
028100     MOVE GAM-HOME-SCORE TO WKS-P-LAST-HOME-SC (WKS-IDX-PAREJA)
028200     MOVE GAM-AWAY-SCORE TO WKS-P-LAST-AWAY-SC (WKS-IDX-PAREJA)
028300     IF WKS-PT-PUNTOS-1 > WKS-PT-PUNTOS-2
028400        MOVE WKS-PT-TEAM1 TO WKS-P-LAST-WINNER (WKS-IDX-PAREJA)
028500     ELSE
028600        MOVE WKS-PT-TEAM2 TO WKS-P-LAST-WINNER (WKS-IDX-PAREJA)
028700     END-IF.
028800 GUARDA-ULTIMO-ENFRENTAMIENTO-E. EXIT.
028900
029000******************************************************************
029100*  ORDENA LA TABLA DE PAREJAS POR (TEAM1, TEAM2) ASCENDENTE,      *
029200*  COMPARANDO LA LLAVE DE 6 BYTES DE LA VISTA REDEFINIDA PERO      *
029300*  INTERCAMBIANDO EL RENGLON COMPLETO DE LA TABLA ORIGINAL.       *
029400******************************************************************
029500 ORDENA-PAREJAS SECTION.
029600     PERFORM PASADA-BURBUJA-PAR VARYING WKS-I FROM 1 BY 1
029700             UNTIL WKS-I > WKS-TOTAL-PAREJAS.
029800 ORDENA-PAREJAS-E. EXIT.
029900
030000 PASADA-BURBUJA-PAR SECTION.
030100     PERFORM COMPARA-Y-CAMBIA-PAR VARYING WKS-J FROM 1 BY 1
030200             UNTIL WKS-J > WKS-TOTAL-PAREJAS - WKS-I.
030300 PASADA-BURBUJA-PAR-E. EXIT.
030400
030500 COMPARA-Y-CAMBIA-PAR SECTION.
030600     IF WKS-PK-LLAVE (WKS-J) > WKS-PK-LLAVE (WKS-J + 1)
030700        MOVE WKS-PAR (WKS-J)     TO WKS-SWAP-PAREJA
030800        MOVE WKS-PAR (WKS-J + 1) TO WKS-PAR (WKS-J)
030900        MOVE WKS-SWAP-PAREJA     TO WKS-PAR (WKS-J + 1)
031000     END-IF.
031100 COMPARA-Y-CAMBIA-PAR-E. EXIT.
031200
031300******************************************************************
031400*  CALCULA PROMEDIOS (1 DECIMAL) Y GRABA UN REGISTRO HEAD2HD POR  *
031500*  CADA PAREJA, EN EL ORDEN YA RESULTANTE DE LA BURBUJA.          *
031600******************************************************************
031700 GRABA-TABLA-PAREJAS SECTION.
031800     PERFORM GRABA-UNA-PAREJA VARYING WKS-I FROM 1 BY 1
031900             UNTIL WKS-I > WKS-TOTAL-PAREJAS.
032000 GRABA-TABLA-PAREJAS-E. EXIT.
032100
032200 GRABA-UNA-PAREJA SECTION.
032300     MOVE WKS-P-TEAM1 (WKS-I)        TO H2H-TEAM1
032400     MOVE WKS-P-TEAM2 (WKS-I)        TO H2H-TEAM2
032500     MOVE WKS-P-GAMES (WKS-I)        TO H2H-TOTAL-GAMES
032600     MOVE WKS-P-T1-WINS (WKS-I)      TO H2H-TEAM1-WINS
032700     MOVE WKS-P-T2-WINS (WKS-I)      TO H2H-TEAM2-WINS
032800     COMPUTE H2H-TEAM1-PPG ROUNDED =
032900             WKS-P-T1-PTS-SUM (WKS-I) / WKS-P-GAMES (WKS-I)
033000     COMPUTE H2H-TEAM2-PPG ROUNDED =
033100             WKS-P-T2-PTS-SUM (WKS-I) / WKS-P-GAMES (WKS-I)
033200     COMPUTE H2H-AVG-TOTAL-POINTS ROUNDED =
033300             WKS-P-TOTAL-PTS-SUM (WKS-I) / WKS-P-GAMES (WKS-I)
033400     MOVE WKS-P-LAST-SEASON (WKS-I)  TO H2H-LAST-MEETING-SEASON
033500     MOVE WKS-P-LAST-WEEK (WKS-I)    TO H2H-LAST-MEETING-WEEK
033600     MOVE WKS-P-LAST-DATE (WKS-I)    TO H2H-LAST-MEETING-DATE
033700     MOVE WKS-P-LAST-WINNER (WKS-I)  TO H2H-LAST-MEETING-WINNER
033800     PERFORM ARMA-MARCADOR-ULTIMO THRU ARMA-MARCADOR-ULTIMO-E
033900     WRITE H2H-RECORD
034000     IF FS-HEAD2HD NOT = 0
034100        DISPLAY 'ERROR AL GRABAR HEAD2HD, STATUS: '
034200                 FS-HEAD2HD UPON CONSOLE
034300     ELSE
034400        ADD 1 TO WKS-ESCRITOS-HEAD2HD
034500     END-IF.
034600 GRABA-UNA-PAREJA-E. EXIT.
034700
034800******************************************************************
034900*  EL MARCADOR DEL ULTIMO ENFRENTAMIENTO SE GRABA "HH-AA" EN EL   *
035000*  ORDEN LOCAL-VISITA DE ESE PARTIDO, NO EN ORDEN TEAM1/TEAM2.    *
035100******************************************************************
035200 ARMA-MARCADOR-ULTIMO SECTION.
035300     MOVE SPACES TO H2H-LAST-MEETING-SCORE
035400     MOVE WKS-P-LAST-HOME-SC (WKS-I)
035500                     TO H2H-LAST-MEETING-SCORE (1:2)
035600     MOVE '-'        TO H2H-LAST-MEETING-SCORE (3:1)
035700     MOVE WKS-P-LAST-AWAY-SC (WKS-I)
035800                     TO H2H-LAST-MEETING-SCORE (4:2).
035900 ARMA-MARCADOR-ULTIMO-E. EXIT.
036000
036100******************************************************************
036200*  VALIDACION CRUZADA: LA SUMA DE JUEGOS DE TODAS LAS PAREJAS     *
036300*  DEBE COINCIDIR CON EL TOTAL DE PARTIDOS TERMINADOS LEIDOS.     *
036400******************************************************************
036500 VALIDA-TOTALES SECTION.
036600     MOVE 0 TO WKS-C-SUMA-JUEGOS
036700     PERFORM SUMA-UNA-PAREJA VARYING WKS-I FROM 1 BY 1
036800             UNTIL WKS-I > WKS-TOTAL-PAREJAS
036900     IF WKS-C-SUMA-JUEGOS NOT = WKS-TOTAL-JUEGOS-LEIDOS
037000        DISPLAY '>>> AVISO: SUMA DE JUEGOS POR PAREJA ('
037100                 WKS-C-SUMA-JUEGOS
037200                 ') NO COINCIDE CON EL TOTAL LEIDO ('
037300                 WKS-TOTAL-JUEGOS-LEIDOS ')' UPON CONSOLE
037400     END-IF.
037500 VALIDA-TOTALES-E. EXIT.
037600
037700 SUMA-UNA-PAREJA SECTION.
037800     ADD WKS-PG-GAMES (WKS-I) TO WKS-C-SUMA-JUEGOS.
037900 SUMA-UNA-PAREJA-E. EXIT.
038000
038100******************************************************************
038200*  BUSCA LA PAREJA CON MAS JUEGOS, LA DE MAYOR PROMEDIO COMBINADO *
038300*  Y LA MAS DESIGUAL (MAYOR DIFERENCIA ABSOLUTA DE GANADOS).      *
038400******************************************************************
038500 MUESTRA-EXTREMOS SECTION.
038600     MOVE 0 TO WKS-EX-MAS-JUEGOS-IDX WKS-EX-MAYOR-PROM-IDX
038700               WKS-EX-MAS-LOPSIDED-IDX WKS-EX-MAYOR-PROM-VALOR
038800               WKS-EX-MAYOR-DIF-VALOR
038900     PERFORM BUSCA-UN-EXTREMO VARYING WKS-I FROM 1 BY 1
039000             UNTIL WKS-I > WKS-TOTAL-PAREJAS
039100     DISPLAY '******************************************'
039200     DISPLAY ' HISTORIAL CABEZA A CABEZA - RESUMEN'
039300     DISPLAY 'PAREJAS PROCESADAS........: ' WKS-TOTAL-PAREJAS
039400     DISPLAY 'REGISTROS HEAD2HD GRABADOS: ' WKS-ESCRITOS-HEAD2HD
039500     IF WKS-EX-MAS-JUEGOS-IDX > 0
039600        MOVE WKS-EX-MAS-JUEGOS-IDX TO WKS-I
039700        DISPLAY 'PAREJA CON MAS JUEGOS.....: '
039800                WKS-P-TEAM1 (WKS-I) '-' WKS-P-TEAM2 (WKS-I)
039900                ' (' WKS-P-GAMES (WKS-I) ' JUEGOS)'
040000     END-IF
040100     IF WKS-EX-MAYOR-PROM-IDX > 0
040200        MOVE WKS-EX-MAYOR-PROM-IDX TO WKS-I
040300        MOVE WKS-EX-MAYOR-PROM-VALOR TO WKS-ED-TOTAL
040400        DISPLAY 'PAREJA DE MAS ANOTACION...: '
040500                WKS-P-TEAM1 (WKS-I) '-' WKS-P-TEAM2 (WKS-I)
040600                ' (' WKS-ED-TOTAL ' PTS/JUEGO)'
040700     END-IF
040800     IF WKS-EX-MAS-LOPSIDED-IDX > 0
040900        MOVE WKS-EX-MAS-LOPSIDED-IDX TO WKS-I
041000        DISPLAY 'PAREJA MAS DESIGUAL.......: '
041100                WKS-P-TEAM1 (WKS-I) '-' WKS-P-TEAM2 (WKS-I)
041200                ' (' WKS-P-T1-WINS (WKS-I) '-'
041300                WKS-P-T2-WINS (WKS-I) ')'
041400     END-IF
041500     DISPLAY '******************************************'.
041600 MUESTRA-EXTREMOS-E. EXIT.
041700
041800 BUSCA-UN-EXTREMO SECTION.
041900     IF WKS-EX-MAS-JUEGOS-IDX = 0
042000        OR WKS-P-GAMES (WKS-I) >
042100           WKS-P-GAMES (WKS-EX-MAS-JUEGOS-IDX)
042200        MOVE WKS-I TO WKS-EX-MAS-JUEGOS-IDX
042300     END-IF
042400     IF WKS-P-GAMES (WKS-I) > 0
042500        COMPUTE WKS-EX-MAYOR-PROM-VALOR ROUNDED =
042600                WKS-P-TOTAL-PTS-SUM (WKS-I) / WKS-P-GAMES (WKS-I)
042700        IF WKS-EX-MAYOR-PROM-IDX = 0
042800           OR WKS-EX-MAYOR-PROM-VALOR >
042900              (WKS-P-TOTAL-PTS-SUM (WKS-EX-MAYOR-PROM-IDX) /
043000               WKS-P-GAMES (WKS-EX-MAYOR-PROM-IDX))
043100           MOVE WKS-I TO WKS-EX-MAYOR-PROM-IDX
043200        END-IF
043300     END-IF
043400     COMPUTE WKS-EX-DIF-ACTUAL =
043500             WKS-P-T1-WINS (WKS-I) - WKS-P-T2-WINS (WKS-I)
043600     IF WKS-EX-DIF-ACTUAL < 0
043700        COMPUTE WKS-EX-DIF-ACTUAL = 0 - WKS-EX-DIF-ACTUAL
043800     END-IF
043900     IF WKS-EX-MAS-LOPSIDED-IDX = 0
044000        OR WKS-EX-DIF-ACTUAL > WKS-EX-MAYOR-DIF-VALOR
044100        MOVE WKS-I TO WKS-EX-MAS-LOPSIDED-IDX
044200        MOVE WKS-EX-DIF-ACTUAL TO WKS-EX-MAYOR-DIF-VALOR
044300     END-IF.
044400 BUSCA-UN-EXTREMO-E. EXIT.
044500
044600 CIERRA-ARCHIVOS SECTION.
044700     CLOSE GAMEMSTR HEAD2HD.
044800 CIERRA-ARCHIVOS-E. EXIT.
