000100******************************************************************
000200*            MATCHODS  -  LINEAS DE APUESTA POR PARTIDO         *
000300*  SALIDA DE ODDSBLD; ENTRADA DE BACKTEST.  GRABADO EN ORDEN    *
000400*  (SEMANA, FECHA).  EL BLOQUE DE RESULTADO SOLO APLICA CUANDO  *
000500*  ODS-IS-COMPLETED = 'Y'.                                      *
000600******************************************************************
000700 01  ODS-RECORD.
000800     02  ODS-LLAVE.
000900         04  ODS-SEASON              PIC 9(04).
001000         04  ODS-WEEK                PIC 9(02).
001100         04  ODS-GAME-DATE           PIC X(10).
001200         04  ODS-HOME-TEAM           PIC X(03).
001300         04  ODS-AWAY-TEAM           PIC X(03).
001400     02  ODS-IS-COMPLETED            PIC X(01).
001500         88  ODS-COMPLETO                    VALUE 'Y'.
001600         88  ODS-PENDIENTE                   VALUE 'N'.
001700     02  ODS-PROBABILIDADES.
001800         04  ODS-HOME-WIN-PROB       PIC V999.
001900         04  ODS-AWAY-WIN-PROB       PIC V999.
002000     02  ODS-MONEYLINES.
002100         04  ODS-HOME-MONEYLINE      PIC S9(05).
002200         04  ODS-AWAY-MONEYLINE      PIC S9(05).
002300     02  ODS-SPREAD-BLOQUE.
002400         04  ODS-SPREAD              PIC S9(02)V9.
002500         04  ODS-SPREAD-HOME-ODDS    PIC S9(04).
002600         04  ODS-SPREAD-AWAY-ODDS    PIC S9(04).
002700     02  ODS-TOTAL-BLOQUE.
002800         04  ODS-OVER-UNDER          PIC 9(03)V9.
002900         04  ODS-OVER-ODDS           PIC S9(04).
003000         04  ODS-UNDER-ODDS          PIC S9(04).
003100     02  ODS-TOTALES-EQUIPO.
003200         04  ODS-HOME-TEAM-TOTAL     PIC 9(03)V9.
003300         04  ODS-AWAY-TEAM-TOTAL     PIC 9(03)V9.
003400     02  ODS-EXPECTED-DIFF           PIC S9(02)V9.
003500     02  ODS-RESULTADO.
003600         04  ODS-ACTUAL-HOME-SCORE   PIC 9(02).
003700         04  ODS-ACTUAL-AWAY-SCORE   PIC 9(02).
003800         04  ODS-ACTUAL-TOTAL        PIC 9(03).
003900         04  ODS-ACTUAL-DIFF         PIC S9(02).
004000         04  ODS-SPREAD-RESULT       PIC X(05).
004100         04  ODS-TOTAL-RESULT        PIC X(05).
004200     02  FILLER                      PIC X(12).
