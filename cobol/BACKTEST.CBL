000100******************************************************************
000200* FECHA       : 05/04/1991                                       *
000300* PROGRAMADOR : S. PAREDES ACUÑA (SPA)                           *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : BACKTEST                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARA LAS LINEAS DE APUESTA GENERADAS POR      *
000800*             : ODDSBLD CONTRA EL RESULTADO REAL DE CADA PARTIDO, *
000900*             : CALCULA PRECISION, CALIBRACION, APUESTAS DE VALOR*
001000*             : Y RENDIMIENTO (ROI) DEL MODELO.                  *
001100* ARCHIVOS    : GAMEMSTR=C, MATCHODS=C, BKTRESLT=A               *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 301612                                           *
001600* NOMBRE      : VERIFICACION HISTORICA DEL MODELO DE MOMIOS      *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.      BACKTEST.
002000 AUTHOR.          S. PAREDES ACUÑA.
002100 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.    05/04/1991.
002300 DATE-COMPILED.
002400 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002500******************************************************************
002600*                   B I T A C O R A   D E   C A M B I O S        *
002700******************************************************************
002800* FECHA      PROGR  TICKET    DESCRIPCION                        *
002900* --------   -----  -------   --------------------------------   *
003000* 05/04/91   SPA    301612    VERSION ORIGINAL - MONEYLINE/SPREAD *
003100* 19/09/91   LGO    301649    SE AGREGA CALIBRACION POR CUBETAS   *
003200* 02/02/92   RCH    301683    APUESTAS DE VALOR (EDGE > 5%)       *
003300* 14/07/92   MTO    301719    ROI PLANO A $100 POR JUEGO          *
003400* 28/12/92   SPA    301754    DESGLOSE POR SEMANA                 *
003500* 11/06/93   LGO    301788    REPORTE IMPRESO A 60 COLUMNAS       *
003600* 25/11/93   RCH    301823    TOP 5 APUESTAS DE VALOR POR EDGE    *
003700* 09/05/94   MTO    301857    VALIDACION CRUZADA DE CUBETAS       *
003800* 19/01/99   SPA    308841    REVISION DE SIGLO - CAMPOS DE ANIO  *
003900*                             A 4 DIGITOS, SIN CAMBIO DE LOGICA   *
004000* 02/09/04   RCH    314462    AJUSTE FINAL ANTES DE ENTREGA       *
004100* 19/08/04   LGO    315673    EL PORCENTAJE DE ROI PERDIA EL SIGNO*
004200*                             AL MOVERSE A CAMPO EDITADO SIN SIGNO*
004300*                             SE ARMA EL SIGNO A MANO COMO EN $   *
004400* 17/11/04   LGO    315661    CORRIGE FRONTERA DE MARGEN=.5 EN    *
004500*                             DESGLOSE SEMANAL, YA NO SUBCUENTA   *
004600* 24/11/04   LGO    315666    TOPE DE 60 RENGLONES DE DETALLE EN  *
004700*                             427-GUARDA-VALUE-BET-DETALLE            *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT GAMEMSTR  ASSIGN TO GAMEMSTR
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-GAMEMSTR.
005800     SELECT MATCHODS  ASSIGN TO MATCHODS
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-MATCHODS.
006100     SELECT BKTRESLT  ASSIGN TO BKTRESLT
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-BKTRESLT.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  GAMEMSTR.
006800     COPY GAMEMSTR.
006900 FD  MATCHODS.
007000     COPY MATCHODS.
007100 FD  BKTRESLT.
007200     COPY BKTRESLT.
007300
007400 WORKING-STORAGE SECTION.
007500 01  WKS-FS-STATUS.
007600     02  FS-GAMEMSTR             PIC 9(02) VALUE ZEROES.
007700     02  FS-MATCHODS             PIC 9(02) VALUE ZEROES.
007800     02  FS-BKTRESLT             PIC 9(02) VALUE ZEROES.
007900     02  FILLER                  PIC X(02).
008000 01  WKS-FLAGS.
008100     02  WKS-FIN-GAMEMSTR        PIC 9(01) VALUE ZEROES.
008200         88  FIN-GAMEMSTR                 VALUE 1.
008300     02  WKS-FIN-MATCHODS        PIC 9(01) VALUE ZEROES.
008400         88  FIN-MATCHODS                 VALUE 1.
008500     02  FILLER                  PIC X(02).
008600 77  WKS-SEASON-CORRIDA          PIC 9(04) COMP VALUE ZEROES.
008700 77  WKS-I                       PIC 9(03) COMP VALUE ZEROES.
008800 77  WKS-J                       PIC 9(03) COMP VALUE ZEROES.
008900 77  WKS-IDX-JUEGO               PIC 9(03) COMP VALUE ZEROES.
009000 77  WKS-TOTAL-JUEGOS            PIC 9(03) COMP VALUE ZEROES.
009100 77  WKS-TOTAL-EVALUADOS         PIC 9(04) COMP VALUE ZEROES.
009200
009300******************************************************************
009400*  TABLA DE PARTIDOS TERMINADOS, CARGADA DESDE GAMEMSTR, USADA    *
009500*  PARA EL CRUCE CONTRA LAS LINEAS DE MATCHODS POR SEMANA/LOCAL.  *
009600******************************************************************
009700 01  WKS-TABLA-JUEGOS.
009800     02  WKS-JUEGO OCCURS 300 TIMES INDEXED BY WKS-JX.
009900         04  WKS-J-WEEK           PIC 9(02) COMP-3.
010000         04  WKS-J-HOME           PIC X(03).
010100         04  WKS-J-AWAY           PIC X(03).
010200         04  WKS-J-HOME-SCORE     PIC 9(02) COMP-3.
010300         04  WKS-J-AWAY-SCORE     PIC 9(02) COMP-3.
010400         04  FILLER               PIC X(02).
010500
010600******************************************************************
010700*  ACUMULADORES DEL RESUMEN (ALIMENTAN EL REGISTRO BKT-RECORD)    *
010800******************************************************************
010900 01  WKS-CONTADORES.
011000     02  WKS-ML-CORRECT           PIC 9(04) COMP VALUE ZEROES.
011100     02  WKS-ML-WRONG             PIC 9(04) COMP VALUE ZEROES.
011200     02  WKS-ML-PUSH              PIC 9(04) COMP VALUE ZEROES.
011300     02  WKS-SPREAD-COVERED       PIC 9(04) COMP VALUE ZEROES.
011400     02  WKS-SPREAD-NOCOVER       PIC 9(04) COMP VALUE ZEROES.
011500     02  WKS-SPREAD-PUSH          PIC 9(04) COMP VALUE ZEROES.
011600     02  WKS-TOTAL-OVER           PIC 9(04) COMP VALUE ZEROES.
011700     02  WKS-TOTAL-UNDER          PIC 9(04) COMP VALUE ZEROES.
011800     02  WKS-TOTAL-PUSH           PIC 9(04) COMP VALUE ZEROES.
011900     02  WKS-VB-COUNT             PIC 9(04) COMP VALUE ZEROES.
012000     02  WKS-VB-WINS              PIC 9(04) COMP VALUE ZEROES.
012100     02  WKS-UNITS-WAGERED        PIC 9(04) COMP VALUE ZEROES.
012200     02  FILLER                   PIC X(02).
012300 01  WKS-IMPORTES.
012400     02  WKS-PROFIT               PIC S9(07)V99 COMP-3.
012500     02  WKS-PROFIT-ABS           PIC S9(07)V99 COMP-3.
012600     02  WKS-ROI-PCT-ABS          PIC S9(03)V9 COMP-3.
012700     02  WKS-VB-EDGE-SUM          PIC S9(05)V999 COMP-3.
012800     02  FILLER                   PIC X(02).
012900
013000******************************************************************
013100*  DESGLOSE SEMANAL (HASTA 18 SEMANAS DE TEMPORADA REGULAR)       *
013200******************************************************************
013300 01  WKS-TABLA-SEMANAL.
013400     02  WKS-S-SEMANA OCCURS 18 TIMES INDEXED BY WKS-SX.
013500         04  WKS-S-GAMES          PIC 9(03) COMP-3.
013600         04  WKS-S-ML-CORRECT     PIC 9(03) COMP-3.
013700         04  WKS-S-SPREAD-COVERED PIC 9(03) COMP-3.
013800         04  FILLER               PIC X(02).
013900*--> VISTA ALTERNA: SOLO EL CONTADOR DE JUEGOS POR SEMANA, USADA
014000*    POR LA RUTINA QUE TOTALIZA EL DESGLOSE SEMANAL EN EL REPORTE.
014100 01  WKS-TABLA-SEMANAL-ALT REDEFINES WKS-TABLA-SEMANAL.
014200     02  WKS-SALT-SEMANA OCCURS 18 TIMES.
014300         04  WKS-SALT-GAMES       PIC 9(03) COMP-3.
014400         04  FILLER               PIC X(06).
014500
014600******************************************************************
014700*  CUBETAS DE CALIBRACION: 0,10,20,...,90 (10 CUBETAS DE 10 PTS)  *
014800******************************************************************
014900 01  WKS-TABLA-CALIBRACION.
015000     02  WKS-CAL-CUBETA OCCURS 10 TIMES INDEXED BY WKS-CALX.
015100         04  WKS-CAL-GAMES        PIC 9(04) COMP-3.
015200         04  WKS-CAL-WINS         PIC 9(04) COMP-3.
015300         04  FILLER               PIC X(02).
015400*--> VISTA ALTERNA: SOLO LOS JUEGOS POR CUBETA, USADA PARA LA
015500*    VALIDACION CRUZADA CONTRA EL TOTAL DE JUEGOS EVALUADOS.
015600 01  WKS-TABLA-CALIBRACION-ALT REDEFINES WKS-TABLA-CALIBRACION.
015700     02  WKS-CALALT-CUBETA OCCURS 10 TIMES.
015800         04  WKS-CALALT-GAMES     PIC 9(04) COMP-3.
015900         04  FILLER               PIC X(05).
016000 77  WKS-C-BUCKET-IDX             PIC 9(02) COMP VALUE ZEROES.
016100 77  WKS-C-SUMA-CUBETAS           PIC 9(05) COMP VALUE ZEROES.
016200 77  WKS-C-SUMA-ML-CORRECT        PIC 9(05) COMP VALUE ZEROES.
016300 77  WKS-C-SUMA-SPREAD-COVER      PIC 9(05) COMP VALUE ZEROES.
016400
016500******************************************************************
016600*  DETALLE DE APUESTAS DE VALOR (HASTA 60, PARA EL TOP 5 DEL      *
016700*  REPORTE; EL CONTEO/SUMA DE EDGE GLOBAL NO DEPENDE DE ESTA      *
016800*  TABLA Y SIGUE CRECIENDO AUNQUE SE LLENE).                      *
016900******************************************************************
017000 01  WKS-TABLA-VALUE-BETS.
017100     02  WKS-VBD OCCURS 60 TIMES INDEXED BY WKS-VBX.
017200         04  WKS-VBD-SEMANA       PIC 9(02) COMP-3.
017300         04  WKS-VBD-HOME         PIC X(03).
017400         04  WKS-VBD-AWAY         PIC X(03).
017500         04  WKS-VBD-LADO         PIC X(03).
017600         04  WKS-VBD-EDGE         PIC S9(03)V999 COMP-3.
017700         04  WKS-VBD-GANO         PIC X(01).
017800         04  FILLER               PIC X(02).
017900 77  WKS-VB-GUARDADOS             PIC 9(02) COMP VALUE ZEROES.
018000 77  WKS-VB-DESBORDE              PIC 9(01) COMP VALUE ZEROES.
018100
018200******************************************************************
018300*  ORDENAMIENTO DEL TOP 5 POR VALOR ABSOLUTO DE EDGE (DESCENDENTE)*
018400*  SE ORDENA LA PROPIA TABLA WKS-VBD, INTERCAMBIANDO CADA RENGLON *
018500*  COMPLETO JUNTO CON SU LLAVE EN WKS-VB-ABSEDGE.                 *
018600******************************************************************
018700 01  WKS-VB-ABSEDGE-TABLA.
018800     02  WKS-VB-ABSEDGE          PIC S9(03)V999 COMP-3
018900                                  OCCURS 60 TIMES.
019000     02  FILLER                  PIC X(02).
019100 77  WKS-VB-SWAP-ENTRADA         PIC X(18).
019200 77  WKS-VB-SWAP-ABSEDGE         PIC S9(03)V999 COMP-3.
019300
019400******************************************************************
019500*           CAMPOS DE TRABAJO PARA LA EVALUACION DE CADA JUEGO    *
019600******************************************************************
019700 01  WKS-EVAL.
019800     02  WKS-E-ACTUAL-DIFF        PIC S9(03) COMP-3.
019900     02  WKS-E-ACTUAL-TOTAL       PIC 9(04) COMP-3.
020000     02  WKS-E-MARGEN             PIC S9(03)V9 COMP-3.
020100     02  WKS-E-DIF-TOTAL          PIC S9(04)V9 COMP-3.
020200     02  WKS-E-IMPLICADA          PIC S9(01)V999999 COMP-3.
020300     02  WKS-E-EDGE               PIC S9(03)V999 COMP-3.
020400     02  WKS-E-EDGE-ABS           PIC S9(03)V999 COMP-3.
020500     02  WKS-E-ML-ABS             PIC 9(05) COMP-3.
020600     02  WKS-E-ML-PICK            PIC S9(05) COMP-3.
020700     02  WKS-E-PAYOUT             PIC S9(05)V99 COMP-3.
020800     02  WKS-E-HOME-GANO          PIC 9(01) COMP.
020900         88  WKS-E-GANO-LOCAL             VALUE 1.
021000     02  FILLER                   PIC X(02).
021100
021200******************************************************************
021300*  CAMPOS DE EDICION PARA EL REPORTE IMPRESO (PORCENTAJES CON UN  *
021400*  DECIMAL, MONTOS EN DOLARES, EDGE CON SIGNO EXPLICITO).         *
021500******************************************************************
021600 01  WKS-EDICION.
021700     02  WKS-ED-PCT               PIC ZZ9.9.
021800     02  WKS-ED-PCT2              PIC ZZ9.9.
021900     02  WKS-ED-MONTO             PIC Z(6)9.99.
022000     02  WKS-ED-EDGE-SIGNO        PIC X(01).
022100     02  WKS-ED-EDGE-VALOR        PIC Z9.9.
022200     02  FILLER                   PIC X(02).
022300 77  WKS-ED-EDGE-TEMP             PIC S9(03)V9 COMP-3.
022400
022500 PROCEDURE DIVISION.
022600 000-PRINCIPAL SECTION.
022700     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
022800     PERFORM 200-CARGA-TABLA-JUEGOS THRU 200-CARGA-TABLA-JUEGOS-E
022900     PERFORM 300-LEE-MATCHODS THRU 300-LEE-MATCHODS-E
023000     PERFORM 400-PROCESA-PREDICCION UNTIL FIN-MATCHODS
023100     PERFORM 500-ORDENA-VALUE-BETS THRU 500-ORDENA-VALUE-BETS-E
023200     PERFORM 600-GRABA-RESULTADO THRU 600-GRABA-RESULTADO-E
023300     PERFORM 700-IMPRIME-REPORTE THRU 700-IMPRIME-REPORTE-E
023400     PERFORM 800-VALIDA-CALIBRACION THRU 800-VALIDA-CALIBRACION-E
023500     PERFORM 900-VALIDA-SEMANAL THRU 900-VALIDA-SEMANAL-E
023600     PERFORM 1000-CIERRA-ARCHIVOS THRU 1000-CIERRA-ARCHIVOS-E
023700     STOP RUN.
023800 000-PRINCIPAL-E. EXIT.
023900
024000 100-APERTURA-ARCHIVOS SECTION.
024100     ACCEPT WKS-SEASON-CORRIDA FROM SYSIN
024200     OPEN INPUT  GAMEMSTR MATCHODS
024300          OUTPUT BKTRESLT
024400     IF FS-GAMEMSTR NOT = 0 OR FS-MATCHODS NOT = 0 OR
024500        FS-BKTRESLT NOT = 0
024600        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
024700        MOVE 91 TO RETURN-CODE
024800        STOP RUN
024900     END-IF.
025000 100-APERTURA-ARCHIVOS-E. EXIT.
025100
025200 200-CARGA-TABLA-JUEGOS SECTION.
025300     MOVE 0 TO WKS-TOTAL-JUEGOS WKS-FIN-GAMEMSTR
025400     PERFORM 210-LEE-GAMEMSTR THRU 210-LEE-GAMEMSTR-E
025500     PERFORM 220-ACUMULA-UN-JUEGO UNTIL FIN-GAMEMSTR
025600     CLOSE GAMEMSTR.
025700 200-CARGA-TABLA-JUEGOS-E. EXIT.
025800
025900 210-LEE-GAMEMSTR SECTION.
026000     READ GAMEMSTR NEXT RECORD
026100       AT END
026200          MOVE 1 TO WKS-FIN-GAMEMSTR
026300     END-READ.
026400 210-LEE-GAMEMSTR-E. EXIT.
026500
026600 220-ACUMULA-UN-JUEGO SECTION.
026700     IF GAM-COMPLETO AND WKS-TOTAL-JUEGOS < 300
026800        ADD 1 TO WKS-TOTAL-JUEGOS
026900        MOVE GAM-WEEK       TO WKS-J-WEEK (WKS-TOTAL-JUEGOS)
027000        MOVE GAM-HOME-TEAM  TO WKS-J-HOME (WKS-TOTAL-JUEGOS)
027100        MOVE GAM-AWAY-TEAM  TO WKS-J-AWAY (WKS-TOTAL-JUEGOS)
027200        MOVE GAM-HOME-SCORE TO WKS-J-HOME-SCORE (WKS-TOTAL-JUEGOS)
027300        MOVE GAM-AWAY-SCORE TO WKS-J-AWAY-SCORE (WKS-TOTAL-JUEGOS)
027400     END-IF
027500     PERFORM 210-LEE-GAMEMSTR THRU 210-LEE-GAMEMSTR-E.
027600 220-ACUMULA-UN-JUEGO-E. EXIT.
027700
027800 300-LEE-MATCHODS SECTION.
027900     READ MATCHODS NEXT RECORD
028000       AT END
028100          MOVE 1 TO WKS-FIN-MATCHODS
028200     END-READ.
028300 300-LEE-MATCHODS-E. EXIT.
028400
028500 400-PROCESA-PREDICCION SECTION.
028600     IF ODS-COMPLETO
028700        PERFORM 410-BUSCA-JUEGO THRU 410-BUSCA-JUEGO-E
028800        IF WKS-IDX-JUEGO > 0
028900           PERFORM 420-EVALUA-PREDICCION THRU 420-EVALUA-PREDICCION-E
029000        END-IF
029100     END-IF
029200     PERFORM 300-LEE-MATCHODS THRU 300-LEE-MATCHODS-E.
029300 400-PROCESA-PREDICCION-E. EXIT.
029400
029500 410-BUSCA-JUEGO SECTION.
029600     MOVE 0 TO WKS-IDX-JUEGO
029700     PERFORM 411-COMPARA-JUEGO VARYING WKS-I FROM 1 BY 1
029800             UNTIL WKS-I > WKS-TOTAL-JUEGOS OR WKS-IDX-JUEGO > 0.
029900 410-BUSCA-JUEGO-E. EXIT.
030000
030100 411-COMPARA-JUEGO SECTION.
030200     IF WKS-J-WEEK (WKS-I) = ODS-WEEK AND
030300        WKS-J-HOME (WKS-I) = ODS-HOME-TEAM
030400        MOVE WKS-I TO WKS-IDX-JUEGO
030500     END-IF.
030600 411-COMPARA-JUEGO-E. EXIT.
030700
030800 420-EVALUA-PREDICCION SECTION.
030900     ADD 1 TO WKS-TOTAL-EVALUADOS
031000     COMPUTE WKS-E-ACTUAL-DIFF =
031100         WKS-J-HOME-SCORE (WKS-IDX-JUEGO) -
031200         WKS-J-AWAY-SCORE (WKS-IDX-JUEGO)
031300     COMPUTE WKS-E-ACTUAL-TOTAL =
031400         WKS-J-HOME-SCORE (WKS-IDX-JUEGO) +
031500         WKS-J-AWAY-SCORE (WKS-IDX-JUEGO)
031600     IF WKS-E-ACTUAL-DIFF > 0
031700        MOVE 1 TO WKS-E-HOME-GANO
031800     ELSE
031900        MOVE 0 TO WKS-E-HOME-GANO
032000     END-IF
032100     PERFORM 421-EVALUA-MONEYLINE THRU 421-EVALUA-MONEYLINE-E
032200     PERFORM 422-EVALUA-SPREAD THRU 422-EVALUA-SPREAD-E
032300     PERFORM 423-EVALUA-TOTAL THRU 423-EVALUA-TOTAL-E
032400     PERFORM 424-EVALUA-CALIBRACION THRU 424-EVALUA-CALIBRACION-E
032500     PERFORM 425-EVALUA-VALUE-BET THRU 425-EVALUA-VALUE-BET-E
032600     PERFORM 428-EVALUA-ROI THRU 428-EVALUA-ROI-E
032700     PERFORM 429-ACUMULA-SEMANA THRU 429-ACUMULA-SEMANA-E.
032800 420-EVALUA-PREDICCION-E. EXIT.
032900
033000 421-EVALUA-MONEYLINE SECTION.
033100     IF WKS-E-ACTUAL-DIFF = 0
033200        ADD 1 TO WKS-ML-PUSH
033300     ELSE
033400        IF (ODS-HOME-WIN-PROB > 0.500 AND WKS-E-GANO-LOCAL) OR
033500           (ODS-HOME-WIN-PROB NOT > 0.500 AND
033600            NOT WKS-E-GANO-LOCAL)
033700           ADD 1 TO WKS-ML-CORRECT
033800        ELSE
033900           ADD 1 TO WKS-ML-WRONG
034000        END-IF
034100     END-IF.
034200 421-EVALUA-MONEYLINE-E. EXIT.
034300
034400 422-EVALUA-SPREAD SECTION.
034500     COMPUTE WKS-E-MARGEN = WKS-E-ACTUAL-DIFF + ODS-SPREAD
034600     MOVE WKS-E-MARGEN TO WKS-E-DIF-TOTAL
034700     IF WKS-E-DIF-TOTAL < 0
034800        COMPUTE WKS-E-DIF-TOTAL = 0 - WKS-E-MARGEN
034900     END-IF
035000     IF WKS-E-DIF-TOTAL < 0.5
035100        ADD 1 TO WKS-SPREAD-PUSH
035200     ELSE
035300        IF WKS-E-MARGEN > 0
035400           ADD 1 TO WKS-SPREAD-COVERED
035500        ELSE
035600           ADD 1 TO WKS-SPREAD-NOCOVER
035700        END-IF
035800     END-IF.
035900 422-EVALUA-SPREAD-E. EXIT.
036000
036100 423-EVALUA-TOTAL SECTION.
036200     COMPUTE WKS-E-DIF-TOTAL =
036300         WKS-E-ACTUAL-TOTAL - ODS-OVER-UNDER
036400     IF WKS-E-DIF-TOTAL < 0
036500        COMPUTE WKS-E-DIF-TOTAL = 0 - WKS-E-DIF-TOTAL
036600     END-IF
036700     IF WKS-E-DIF-TOTAL < 0.5
036800        ADD 1 TO WKS-TOTAL-PUSH
036900     ELSE
037000        IF WKS-E-ACTUAL-TOTAL > ODS-OVER-UNDER
037100           ADD 1 TO WKS-TOTAL-OVER
037200        ELSE
037300           ADD 1 TO WKS-TOTAL-UNDER
037400        END-IF
037500     END-IF.
037600 423-EVALUA-TOTAL-E. EXIT.
037700
037800******************************************************************
037900*  CUBETA = TRUNC(PROB * 10); COMPUTE SIN ROUNDED TRUNCA LOS      *
038000*  DECIMALES SOBRANTES, EQUIVALENTE A UN PISO PARA VALORES >= 0.  *
038100******************************************************************
038200 424-EVALUA-CALIBRACION SECTION.
038300     COMPUTE WKS-C-BUCKET-IDX = ODS-HOME-WIN-PROB * 10
038400     IF WKS-C-BUCKET-IDX > 9
038500        MOVE 9 TO WKS-C-BUCKET-IDX
038600     END-IF
038700     ADD 1 TO WKS-C-BUCKET-IDX
038800     ADD 1 TO WKS-CAL-GAMES (WKS-C-BUCKET-IDX)
038900     IF WKS-E-GANO-LOCAL
039000        ADD 1 TO WKS-CAL-WINS (WKS-C-BUCKET-IDX)
039100     END-IF.
039200 424-EVALUA-CALIBRACION-E. EXIT.
039300
039400******************************************************************
039500*  PROBABILIDAD IMPLICADA DEL MOMIO LOCAL Y EDGE CONTRA EL MODELO *
039600******************************************************************
039700 425-EVALUA-VALUE-BET SECTION.
039800     MOVE ODS-HOME-MONEYLINE TO WKS-E-ML-PICK
039900     IF WKS-E-ML-PICK < 0
040000        COMPUTE WKS-E-ML-ABS = 0 - WKS-E-ML-PICK
040100        COMPUTE WKS-E-IMPLICADA =
040200                WKS-E-ML-ABS / (WKS-E-ML-ABS + 100)
040300     ELSE
040400        COMPUTE WKS-E-ML-ABS = WKS-E-ML-PICK
040500        COMPUTE WKS-E-IMPLICADA = 100 / (WKS-E-ML-ABS + 100)
040600     END-IF
040700     COMPUTE WKS-E-EDGE = ODS-HOME-WIN-PROB - WKS-E-IMPLICADA
040800     MOVE WKS-E-EDGE TO WKS-E-EDGE-ABS
040900     IF WKS-E-EDGE-ABS < 0
041000        COMPUTE WKS-E-EDGE-ABS = 0 - WKS-E-EDGE
041100     END-IF
041200     IF WKS-E-EDGE-ABS > 0.05
041300        ADD 1 TO WKS-VB-COUNT
041400        ADD WKS-E-EDGE-ABS TO WKS-VB-EDGE-SUM
041500        PERFORM 426-CLASIFICA-VALUE-BET THRU 426-CLASIFICA-VALUE-BET-E
041600        PERFORM 427-GUARDA-VALUE-BET-DETALLE
041700                THRU 427-GUARDA-VALUE-BET-DETALLE-E
041800     END-IF.
041900 425-EVALUA-VALUE-BET-E. EXIT.
042000
042100 426-CLASIFICA-VALUE-BET SECTION.
042200     IF WKS-E-EDGE > 0
042300        IF WKS-E-GANO-LOCAL
042400           ADD 1 TO WKS-VB-WINS
042500        END-IF
042600     ELSE
042700        IF NOT WKS-E-GANO-LOCAL AND WKS-E-ACTUAL-DIFF NOT = 0
042800           ADD 1 TO WKS-VB-WINS
042900        END-IF
043000     END-IF.
043100 426-CLASIFICA-VALUE-BET-E. EXIT.
043200
043300 427-GUARDA-VALUE-BET-DETALLE SECTION.
043400*-->   24/11/04 LGO TKT 315666 - TOPE DE 60 RENGLONES DE DETALLE,
043500*-->   DE AQUI EN ADELANTE SOLO SE PRENDE LA BANDERA DE DESBORDE
043600     IF WKS-VB-GUARDADOS NOT < 60
043700        MOVE 1 TO WKS-VB-DESBORDE
043800     ELSE
043900        ADD 1 TO WKS-VB-GUARDADOS
044000        MOVE ODS-WEEK      TO WKS-VBD-SEMANA (WKS-VB-GUARDADOS)
044100        MOVE ODS-HOME-TEAM TO WKS-VBD-HOME   (WKS-VB-GUARDADOS)
044200        MOVE ODS-AWAY-TEAM TO WKS-VBD-AWAY   (WKS-VB-GUARDADOS)
044300        MOVE WKS-E-EDGE    TO WKS-VBD-EDGE   (WKS-VB-GUARDADOS)
044400        IF WKS-E-EDGE > 0
044500           MOVE 'HOM' TO WKS-VBD-LADO (WKS-VB-GUARDADOS)
044600           IF WKS-E-GANO-LOCAL
044700              MOVE 'Y' TO WKS-VBD-GANO (WKS-VB-GUARDADOS)
044800           ELSE
044900              MOVE 'N' TO WKS-VBD-GANO (WKS-VB-GUARDADOS)
045000           END-IF
045100        ELSE
045200           MOVE 'AWY' TO WKS-VBD-LADO (WKS-VB-GUARDADOS)
045300           IF NOT WKS-E-GANO-LOCAL AND WKS-E-ACTUAL-DIFF NOT = 0
045400              MOVE 'Y' TO WKS-VBD-GANO (WKS-VB-GUARDADOS)
045500           ELSE
045600              MOVE 'N' TO WKS-VBD-GANO (WKS-VB-GUARDADOS)
045700           END-IF
045800        END-IF
045900     END-IF.
046000 427-GUARDA-VALUE-BET-DETALLE-E. EXIT.
046100
046200******************************************************************
046300*  RENDIMIENTO PLANO: $100 POR JUEGO DECIDIDO SOBRE LA SELECCION  *
046400*  DEL MODELO (LA DE MAYOR PROBABILIDAD).  EMPATE = SOLO CUENTA   *
046500*  COMO UNIDAD APOSTADA, SIN RESULTADO DE APUESTA.                *
046600******************************************************************
046700 428-EVALUA-ROI SECTION.
046800     ADD 1 TO WKS-UNITS-WAGERED
046900     IF WKS-E-ACTUAL-DIFF NOT = 0
047000        IF ODS-HOME-WIN-PROB > 0.500
047100           MOVE ODS-HOME-MONEYLINE TO WKS-E-ML-PICK
047200        ELSE
047300           MOVE ODS-AWAY-MONEYLINE TO WKS-E-ML-PICK
047400        END-IF
047500        IF (ODS-HOME-WIN-PROB > 0.500 AND WKS-E-GANO-LOCAL) OR
047600           (ODS-HOME-WIN-PROB NOT > 0.500 AND
047700            NOT WKS-E-GANO-LOCAL)
047800           IF WKS-E-ML-PICK < 0
047900              COMPUTE WKS-E-ML-ABS = 0 - WKS-E-ML-PICK
048000              COMPUTE WKS-E-PAYOUT = 100 * (100 / WKS-E-ML-ABS)
048100           ELSE
048200              MOVE WKS-E-ML-PICK TO WKS-E-PAYOUT
048300           END-IF
048400           ADD WKS-E-PAYOUT TO WKS-PROFIT
048500        ELSE
048600           SUBTRACT 100 FROM WKS-PROFIT
048700        END-IF
048800     END-IF.
048900 428-EVALUA-ROI-E. EXIT.
049000
049100 429-ACUMULA-SEMANA SECTION.
049200     IF ODS-WEEK > 0 AND ODS-WEEK < 19
049300        ADD 1 TO WKS-S-GAMES (ODS-WEEK)
049400        IF (ODS-HOME-WIN-PROB > 0.500 AND WKS-E-GANO-LOCAL) OR
049500           (ODS-HOME-WIN-PROB NOT > 0.500 AND
049600            NOT WKS-E-GANO-LOCAL)
049700           ADD 1 TO WKS-S-ML-CORRECT (ODS-WEEK)
049800        END-IF
049900        COMPUTE WKS-E-MARGEN = WKS-E-ACTUAL-DIFF + ODS-SPREAD
050000*-->   17/11/04 LGO TKT 315661 - MISMA FRONTERA QUE 422-EVALUA-SPREAD
050100        IF WKS-E-MARGEN > 0
050200           ADD 1 TO WKS-S-SPREAD-COVERED (ODS-WEEK)
050300        END-IF
050400     END-IF.
050500 429-ACUMULA-SEMANA-E. EXIT.
050600
050700******************************************************************
050800*  TOP 5 POR MAGNITUD DE EDGE: SE CALCULA LA LLAVE DE ORDEN       *
050900*  (VALOR ABSOLUTO DEL EDGE) Y SE ORDENA LA TABLA DE DETALLE.     *
051000******************************************************************
051100 500-ORDENA-VALUE-BETS SECTION.
051200     PERFORM 510-CALCULA-ABSEDGE VARYING WKS-I FROM 1 BY 1
051300             UNTIL WKS-I > WKS-VB-GUARDADOS
051400     IF WKS-VB-GUARDADOS > 1
051500        PERFORM 520-PASADA-BURBUJA-VB VARYING WKS-I FROM 1 BY 1
051600                UNTIL WKS-I >= WKS-VB-GUARDADOS
051700     END-IF.
051800 500-ORDENA-VALUE-BETS-E. EXIT.
051900
052000 510-CALCULA-ABSEDGE SECTION.
052100     MOVE WKS-VBD-EDGE (WKS-I) TO WKS-VB-ABSEDGE (WKS-I)
052200     IF WKS-VB-ABSEDGE (WKS-I) < 0
052300        COMPUTE WKS-VB-ABSEDGE (WKS-I) = 0 - WKS-VBD-EDGE (WKS-I)
052400     END-IF.
052500 510-CALCULA-ABSEDGE-E. EXIT.
052600
052700 520-PASADA-BURBUJA-VB SECTION.
052800     PERFORM 521-COMPARA-Y-CAMBIA-VB VARYING WKS-J FROM 1 BY 1
052900             UNTIL WKS-J > WKS-VB-GUARDADOS - WKS-I.
053000 520-PASADA-BURBUJA-VB-E. EXIT.
053100
053200******************************************************************
053300*  SE INTERCAMBIA EL RENGLON COMPLETO DE WKS-VBD (MOVE DE GRUPO,  *
053400*  IMAGEN DE BYTES) JUNTO CON SU LLAVE DE ORDEN.                  *
053500******************************************************************
053600 521-COMPARA-Y-CAMBIA-VB SECTION.
053700     IF WKS-VB-ABSEDGE (WKS-J) < WKS-VB-ABSEDGE (WKS-J + 1)
053800        MOVE WKS-VBD (WKS-J)            TO WKS-VB-SWAP-ENTRADA
053900        MOVE WKS-VB-ABSEDGE (WKS-J)     TO WKS-VB-SWAP-ABSEDGE
054000        MOVE WKS-VBD (WKS-J + 1)        TO WKS-VBD (WKS-J)
054100        MOVE WKS-VB-ABSEDGE (WKS-J + 1) TO WKS-VB-ABSEDGE (WKS-J)
054200        MOVE WKS-VB-SWAP-ENTRADA        TO WKS-VBD (WKS-J + 1)
054300        MOVE WKS-VB-SWAP-ABSEDGE
054400                          TO WKS-VB-ABSEDGE (WKS-J + 1)
054500     END-IF.
054600 521-COMPARA-Y-CAMBIA-VB-E. EXIT.
054700
054800 600-GRABA-RESULTADO SECTION.
054900     INITIALIZE BKT-RECORD
055000     MOVE WKS-SEASON-CORRIDA TO BKT-SEASON
055100     MOVE WKS-TOTAL-EVALUADOS TO BKT-TOTAL-GAMES
055200     MOVE WKS-ML-CORRECT TO BKT-ML-CORRECT
055300     MOVE WKS-ML-WRONG TO BKT-ML-WRONG
055400     MOVE WKS-ML-PUSH TO BKT-ML-PUSH
055500     MOVE WKS-SPREAD-COVERED TO BKT-SPREAD-COVERED
055600     MOVE WKS-SPREAD-NOCOVER TO BKT-SPREAD-NOCOVER
055700     MOVE WKS-SPREAD-PUSH TO BKT-SPREAD-PUSH
055800     MOVE WKS-TOTAL-OVER TO BKT-TOTAL-OVER
055900     MOVE WKS-TOTAL-UNDER TO BKT-TOTAL-UNDER
056000     MOVE WKS-TOTAL-PUSH TO BKT-TOTAL-PUSH
056100     MOVE WKS-VB-COUNT TO BKT-VB-COUNT
056200     MOVE WKS-VB-WINS TO BKT-VB-WINS
056300     MOVE WKS-UNITS-WAGERED TO BKT-UNITS-WAGERED
056400     MOVE WKS-PROFIT TO BKT-PROFIT
056500     PERFORM 610-CALCULA-TASAS THRU 610-CALCULA-TASAS-E
056600     PERFORM 620-LLENA-TABLA-SALIDA-CALIBRACION
056700             THRU 620-LLENA-TABLA-SALIDA-CALIBRACION-E
056800     WRITE BKT-RECORD.
056900 600-GRABA-RESULTADO-E. EXIT.
057000
057100 610-CALCULA-TASAS SECTION.
057200     IF WKS-ML-CORRECT + WKS-ML-WRONG > 0
057300        COMPUTE BKT-ML-ACCURACY-PCT ROUNDED =
057400           WKS-ML-CORRECT / (WKS-ML-CORRECT + WKS-ML-WRONG) * 100
057500     END-IF
057600     IF WKS-SPREAD-COVERED + WKS-SPREAD-NOCOVER > 0
057700        COMPUTE BKT-SPREAD-ACCURACY-PCT ROUNDED =
057800           WKS-SPREAD-COVERED /
057900           (WKS-SPREAD-COVERED + WKS-SPREAD-NOCOVER) * 100
058000     END-IF
058100     IF WKS-TOTAL-OVER + WKS-TOTAL-UNDER > 0
058200        COMPUTE BKT-OVER-RATE-PCT ROUNDED =
058300           WKS-TOTAL-OVER /
058400           (WKS-TOTAL-OVER + WKS-TOTAL-UNDER) * 100
058500        COMPUTE BKT-UNDER-RATE-PCT ROUNDED =
058600           WKS-TOTAL-UNDER /
058700           (WKS-TOTAL-OVER + WKS-TOTAL-UNDER) * 100
058800     END-IF
058900     IF WKS-VB-COUNT > 0
059000        COMPUTE BKT-VB-WIN-RATE-PCT ROUNDED =
059100           WKS-VB-WINS / WKS-VB-COUNT * 100
059200        COMPUTE BKT-VB-AVG-EDGE-PCT ROUNDED =
059300           WKS-VB-EDGE-SUM / WKS-VB-COUNT * 100
059400     END-IF
059500     IF WKS-UNITS-WAGERED > 0
059600        COMPUTE BKT-ROI-PCT ROUNDED =
059700           WKS-PROFIT / (WKS-UNITS-WAGERED * 100) * 100
059800     END-IF.
059900 610-CALCULA-TASAS-E. EXIT.
060000
060100 620-LLENA-TABLA-SALIDA-CALIBRACION SECTION.
060200     PERFORM 621-LLENA-UNA-CUBETA VARYING WKS-I FROM 1 BY 1
060300             UNTIL WKS-I > 10.
060400 620-LLENA-TABLA-SALIDA-CALIBRACION-E. EXIT.
060500
060600 621-LLENA-UNA-CUBETA SECTION.
060700     COMPUTE BKT-CAL-BUCKET (WKS-I) = (WKS-I - 1) * 10
060800     MOVE WKS-CAL-GAMES (WKS-I) TO BKT-CAL-GAMES (WKS-I)
060900     MOVE WKS-CAL-WINS (WKS-I)  TO BKT-CAL-ACTUAL-WINS (WKS-I)
061000     COMPUTE BKT-CAL-EXPECTED-PCT (WKS-I) =
061100             BKT-CAL-BUCKET (WKS-I) + 5
061200     IF WKS-CAL-GAMES (WKS-I) > 0
061300        COMPUTE BKT-CAL-ACTUAL-PCT (WKS-I) ROUNDED =
061400           WKS-CAL-WINS (WKS-I) / WKS-CAL-GAMES (WKS-I) * 100
061500        COMPUTE BKT-CAL-ERROR-PCT (WKS-I) ROUNDED =
061600           (BKT-CAL-ACTUAL-PCT (WKS-I) -
061700            BKT-CAL-EXPECTED-PCT (WKS-I))
061800     ELSE
061900        MOVE 0 TO BKT-CAL-ACTUAL-PCT (WKS-I)
062000        MOVE 0 TO BKT-CAL-ERROR-PCT (WKS-I)
062100     END-IF.
062200 621-LLENA-UNA-CUBETA-E. EXIT.
062300
062400******************************************************************
062500*  REPORTE IMPRESO A 60 COLUMNAS (NORMA DEL DEPARTAMENTO PARA     *
062600*  LISTADOS DE CONSOLA/IMPRESORA ANGOSTA).                        *
062700******************************************************************
062800 700-IMPRIME-REPORTE SECTION.
062900     DISPLAY 'BACKTEST RESULTS - ' WKS-SEASON-CORRIDA ' SEASON'
063000     DISPLAY '------------------------------'
063100             '------------------------------'
063200     DISPLAY 'TOTAL GAMES SCORED.......: ' WKS-TOTAL-EVALUADOS
063300     MOVE BKT-ML-ACCURACY-PCT TO WKS-ED-PCT
063400     DISPLAY 'MONEYLINE ACCURACY.......: ' WKS-ED-PCT
063500             '%  (' WKS-ML-CORRECT '-' WKS-ML-WRONG '-'
063600             WKS-ML-PUSH ')'
063700     MOVE BKT-SPREAD-ACCURACY-PCT TO WKS-ED-PCT
063800     DISPLAY 'SPREAD ACCURACY..........: ' WKS-ED-PCT
063900             '%  (' WKS-SPREAD-COVERED '-' WKS-SPREAD-NOCOVER '-'
064000             WKS-SPREAD-PUSH ')'
064100     MOVE BKT-OVER-RATE-PCT TO WKS-ED-PCT
064200     DISPLAY 'OVER RATE................: ' WKS-ED-PCT '%'
064300     MOVE BKT-UNDER-RATE-PCT TO WKS-ED-PCT
064400     DISPLAY 'UNDER RATE...............: ' WKS-ED-PCT '%'
064500     PERFORM 710-MUESTRA-ROI THRU 710-MUESTRA-ROI-E
064600     MOVE BKT-VB-WIN-RATE-PCT TO WKS-ED-PCT
064700     MOVE BKT-VB-AVG-EDGE-PCT TO WKS-ED-PCT2
064800     DISPLAY 'VALUE BETS...............: ' WKS-VB-COUNT
064900             '  WIN RATE ' WKS-ED-PCT '%  AVG EDGE '
065000             WKS-ED-PCT2 '%'
065100     DISPLAY '------------------------------'
065200             '------------------------------'
065300     DISPLAY 'CALIBRATION (BUCKETS WITH >= 5 GAMES)'
065400     PERFORM 720-MUESTRA-UNA-CUBETA VARYING WKS-I FROM 1 BY 1
065500             UNTIL WKS-I > 10
065600     DISPLAY '------------------------------'
065700             '------------------------------'
065800     DISPLAY 'TOP VALUE BETS BY EDGE'
065900     PERFORM 730-MUESTRA-UN-VALUE-BET VARYING WKS-I FROM 1 BY 1
066000             UNTIL WKS-I > 5 OR WKS-I > WKS-VB-GUARDADOS
066100     IF WKS-VB-DESBORDE = 1
066200        DISPLAY '(HAY MAS APUESTAS DE VALOR DE LAS QUE CABEN'
066300                 ' EN LA TABLA)'
066400     END-IF.
066500 700-IMPRIME-REPORTE-E. EXIT.
066600
066700******************************************************************
066800*  LA GANANCIA PLANA Y EL PORCENTAJE DE ROI PUEDEN SER NEGATIVOS;  *
066900*  SE ARMA EL SIGNO A MANO EN AMBOS PARA QUE EL LISTADO NUNCA     *
067000*  MUESTRE UN '+' DELANTE DE UN NEGATIVO NI SE LE PIERDA EL SIGNO.*
067100******************************************************************
067200 710-MUESTRA-ROI SECTION.
067300     IF BKT-ROI-PCT < 0
067400        COMPUTE WKS-ROI-PCT-ABS = 0 - BKT-ROI-PCT
067500     ELSE
067600        MOVE BKT-ROI-PCT TO WKS-ROI-PCT-ABS
067700     END-IF
067800     MOVE WKS-ROI-PCT-ABS TO WKS-ED-PCT
067900     IF WKS-PROFIT < 0
068000        COMPUTE WKS-PROFIT-ABS = 0 - WKS-PROFIT
068100        MOVE WKS-PROFIT-ABS TO WKS-ED-MONTO
068200        DISPLAY 'MONEYLINE ROI............: -$' WKS-ED-MONTO
068300                ' (-' WKS-ED-PCT '% ROI)'
068400     ELSE
068500        MOVE WKS-PROFIT TO WKS-ED-MONTO
068600        DISPLAY 'MONEYLINE ROI............: +$' WKS-ED-MONTO
068700                ' (+' WKS-ED-PCT '% ROI)'
068800     END-IF.
068900 710-MUESTRA-ROI-E. EXIT.
069000
069100 720-MUESTRA-UNA-CUBETA SECTION.
069200     IF WKS-CAL-GAMES (WKS-I) >= 5
069300        MOVE BKT-CAL-ACTUAL-PCT (WKS-I) TO WKS-ED-PCT
069400        MOVE BKT-CAL-EXPECTED-PCT (WKS-I) TO WKS-ED-PCT2
069500        DISPLAY BKT-CAL-BUCKET (WKS-I) '%: '
069600                WKS-ED-PCT '% (EXPECTED '
069700                WKS-ED-PCT2 '%), N='
069800                BKT-CAL-GAMES (WKS-I)
069900     END-IF.
070000 720-MUESTRA-UNA-CUBETA-E. EXIT.
070100
070200******************************************************************
070300*  EL EDGE SE GUARDA COMO FRACCION (P.EJ. 0.072); SE MULTIPLICA   *
070400*  POR 100 Y SE ARMA EL SIGNO A MANO PARA EL FORMATO "+-E.E%".    *
070500******************************************************************
070600 730-MUESTRA-UN-VALUE-BET SECTION.
070700     COMPUTE WKS-ED-EDGE-TEMP = WKS-VBD-EDGE (WKS-I) * 100
070800     IF WKS-ED-EDGE-TEMP < 0
070900        MOVE '-' TO WKS-ED-EDGE-SIGNO
071000        COMPUTE WKS-ED-EDGE-TEMP = 0 - WKS-ED-EDGE-TEMP
071100     ELSE
071200        MOVE '+' TO WKS-ED-EDGE-SIGNO
071300     END-IF
071400     MOVE WKS-ED-EDGE-TEMP TO WKS-ED-EDGE-VALOR
071500     DISPLAY 'WK' WKS-VBD-SEMANA (WKS-I) ' '
071600             WKS-VBD-AWAY (WKS-I) ' @ ' WKS-VBD-HOME (WKS-I) ' '
071700             WKS-VBD-LADO (WKS-I) ' ' WKS-ED-EDGE-SIGNO
071800             WKS-ED-EDGE-VALOR '% EDGE ['
071900             WKS-VBD-GANO (WKS-I) ']'.
072000 730-MUESTRA-UN-VALUE-BET-E. EXIT.
072100
072200******************************************************************
072300*  VALIDACION CRUZADA: LA SUMA DE JUEGOS POR CUBETA DEBE IGUALAR  *
072400*  EL TOTAL DE JUEGOS EVALUADOS.  SI NO COINCIDE, SE AVISA.       *
072500******************************************************************
072600 800-VALIDA-CALIBRACION SECTION.
072700     MOVE 0 TO WKS-C-SUMA-CUBETAS
072800     PERFORM 810-SUMA-UNA-CUBETA VARYING WKS-I FROM 1 BY 1
072900             UNTIL WKS-I > 10
073000     IF WKS-C-SUMA-CUBETAS NOT = WKS-TOTAL-EVALUADOS
073100        DISPLAY '>>> AVISO: CUBETAS DE CALIBRACION NO CUADRAN'
073200                ', SUMA=' WKS-C-SUMA-CUBETAS
073300                ' ESPERADO=' WKS-TOTAL-EVALUADOS
073400                UPON CONSOLE
073500     END-IF.
073600 800-VALIDA-CALIBRACION-E. EXIT.
073700
073800 810-SUMA-UNA-CUBETA SECTION.
073900     ADD WKS-CALALT-GAMES (WKS-I) TO WKS-C-SUMA-CUBETAS.
074000 810-SUMA-UNA-CUBETA-E. EXIT.
074100
074200******************************************************************
074300*  VALIDACION CRUZADA DEL DESGLOSE SEMANAL (REQUERIDO POR EL      *
074400*  FLUJO PERO NO SE IMPRIME; SOLO DEBE CUADRAR CONTRA EL TOTAL).  *
074500******************************************************************
074600 900-VALIDA-SEMANAL SECTION.
074700     MOVE 0 TO WKS-C-SUMA-CUBETAS WKS-C-SUMA-ML-CORRECT
074800               WKS-C-SUMA-SPREAD-COVER
074900     PERFORM 910-SUMA-UNA-SEMANA VARYING WKS-I FROM 1 BY 1
075000             UNTIL WKS-I > 18
075100     IF WKS-C-SUMA-CUBETAS NOT = WKS-TOTAL-EVALUADOS OR
075200        WKS-C-SUMA-ML-CORRECT NOT = WKS-ML-CORRECT OR
075300        WKS-C-SUMA-SPREAD-COVER NOT = WKS-SPREAD-COVERED
075400        DISPLAY '>>> AVISO: DESGLOSE SEMANAL NO CUADRA, SUMA='
075500                WKS-C-SUMA-CUBETAS
075600                ' ESPERADO=' WKS-TOTAL-EVALUADOS
075700                UPON CONSOLE
075800     END-IF.
075900 900-VALIDA-SEMANAL-E. EXIT.
076000
076100 910-SUMA-UNA-SEMANA SECTION.
076200     ADD WKS-SALT-GAMES (WKS-I)       TO WKS-C-SUMA-CUBETAS
076300     ADD WKS-S-ML-CORRECT (WKS-I)     TO WKS-C-SUMA-ML-CORRECT
076400     ADD WKS-S-SPREAD-COVERED (WKS-I) TO WKS-C-SUMA-SPREAD-COVER.
076500 910-SUMA-UNA-SEMANA-E. EXIT.
076600
076700 1000-CIERRA-ARCHIVOS SECTION.
076800     CLOSE MATCHODS BKTRESLT.
076900 1000-CIERRA-ARCHIVOS-E. EXIT.
