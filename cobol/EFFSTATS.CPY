000100******************************************************************
000200*          EFFSTATS  -  METRICAS DE EFICIENCIA EXTERNAS         *
000300*  ARCHIVO OPCIONAL DE ENTRADA A ADVSTAT.  SI NO EXISTE PARA LA *
000400*  CORRIDA SE OMITE LA FUSION (VER FUNDE-EFICIENCIA EN ADVSTAT).*
000500******************************************************************
000600 01  EFF-RECORD.
000700     02  EFF-LLAVE.
000800         04  EFF-TEAM-CODE           PIC X(03).
000900         04  EFF-SEASON              PIC 9(04).
001000     02  EFF-METRICAS.
001100         04  EFF-YARDS-PER-PLAY      PIC S9(02)V999.
001200         04  EFF-YARDS-PER-PASS-ATT  PIC S9(02)V999.
001300         04  EFF-YARDS-PER-RUSH-ATT  PIC S9(02)V999.
001400         04  EFF-COMPLETION-PCT      PIC 9(03)V9.
001500         04  EFF-TURNOVER-DIFF       PIC S9(03).
001600         04  EFF-THIRD-DOWN-PCT      PIC 9(03)V9.
001700         04  EFF-RED-ZONE-PCT        PIC 9(03)V9.
001800         04  EFF-QB-RATING           PIC 9(03)V9.
001900         04  EFF-SACKS-TAKEN         PIC 9(03).
002000     02  FILLER                      PIC X(15).
