000100******************************************************************
000200*         PLYRCLUS  -  PERFIL DE PRODUCCION DE JUGADOR          *
000300*  SALIDA DE CLUSTERS (LADO JUGADORES).                          *
000400******************************************************************
000500 01  PCL-RECORD.
000600     02  PCL-PLAYER-NAME             PIC X(41).
000700     02  PCL-TEAM-CODE               PIC X(03).
000800     02  PCL-POSITION                PIC X(04).
000900     02  PCL-CLUSTER-NAME            PIC X(20).
001000     02  FILLER                      PIC X(12).
