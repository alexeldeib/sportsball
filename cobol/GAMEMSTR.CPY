000100******************************************************************
000200*             GAMEMSTR  -  MAESTRO DE PARTIDOS NFL               *
000300*  UN REGISTRO POR PARTIDO, CON ANOTACION POR CUARTO Y POR MITAD *
000400*  ESTE MIEMBRO LO COPIAN TEAMSTAT, ADVSTAT, ODDSBLD, BACKTEST   *
000500*  Y HEADTOHD.  GRABADO EN ORDEN (SEMANA, FECHA) POR TEMPORADA.  *
000600******************************************************************
000700 01  GAM-RECORD.
000800     02  GAM-LLAVE.
000900         04  GAM-SEASON              PIC 9(04).
001000         04  GAM-WEEK                PIC 9(02).
001100         04  GAM-HOME-TEAM           PIC X(03).
001200         04  GAM-AWAY-TEAM           PIC X(03).
001300     02  GAM-GAME-DATE               PIC X(10).
001400     02  GAM-IS-COMPLETED            PIC X(01).
001500         88  GAM-COMPLETO                     VALUE 'Y'.
001600         88  GAM-PENDIENTE                    VALUE 'N'.
001700     02  GAM-MARCADOR.
001800         04  GAM-HOME-SCORE          PIC 9(02).
001900         04  GAM-AWAY-SCORE          PIC 9(02).
002000     02  GAM-POR-CUARTO-LOCAL.
002100         04  GAM-HOME-Q1             PIC 9(02).
002200         04  GAM-HOME-Q2             PIC 9(02).
002300         04  GAM-HOME-Q3             PIC 9(02).
002400         04  GAM-HOME-Q4             PIC 9(02).
002500         04  GAM-HOME-OT             PIC 9(02).
002600     02  GAM-POR-CUARTO-VISITA.
002700         04  GAM-AWAY-Q1             PIC 9(02).
002800         04  GAM-AWAY-Q2             PIC 9(02).
002900         04  GAM-AWAY-Q3             PIC 9(02).
003000         04  GAM-AWAY-Q4             PIC 9(02).
003100         04  GAM-AWAY-OT             PIC 9(02).
003200*--> MITADES, REDEFINIDAS SOBRE LOS CUARTOS PARA ARMAR 1H/2H
003300     02  GAM-POR-MITAD-LOCAL.
003400         04  GAM-HOME-1H             PIC 9(02).
003500         04  GAM-HOME-2H             PIC 9(02).
003600     02  GAM-POR-MITAD-VISITA.
003700         04  GAM-AWAY-1H             PIC 9(02).
003800         04  GAM-AWAY-2H             PIC 9(02).
003900     02  GAM-TOTAL-POINTS            PIC 9(03).
004000     02  FILLER                      PIC X(18).
004100*--> VISTA ALTERNA: TODO EL BLOQUE DE CUARTOS COMO UNA TABLA
004200*    OCCURS, USADA POR LAS RUTINAS DE PROMEDIO POR CUARTO.
004300 01  GAM-CUARTOS-TABLA REDEFINES GAM-RECORD.
004400     02  FILLER                      PIC X(27).
004500     02  GAM-T-CUARTOS-LOCAL         PIC 9(02) OCCURS 5 TIMES.
004600     02  GAM-T-CUARTOS-VISITA        PIC 9(02) OCCURS 5 TIMES.
004700     02  FILLER                      PIC X(29).
