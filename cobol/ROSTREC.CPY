000100******************************************************************
000200*            ROSTREC  -  ROSTER FILTRADO Y APLANADO             *
000300*  SALIDA DE ROSTRBLD (ORDENADO); ENTRADA/SALIDA DE PLYRLOAD Y  *
000400*  ENTRADA DE CLUSTERS.  LAS COLUMNAS DE ESTADISTICA SON EL     *
000500*  CONJUNTO FIJO Y UNIFORME DESCRITO EN EL RECORD ROSTER.       *
000600******************************************************************
000700 01  ROS-RECORD.
000800     02  ROS-IDENTIDAD.
000900         04  ROS-PLAYER-NAME         PIC X(41).
001000         04  ROS-TEAM-NAME           PIC X(25).
001100         04  ROS-TEAM-CODE           PIC X(03).
001200         04  ROS-POSITION            PIC X(04).
001300         04  ROS-JERSEY              PIC 9(02).
001400         04  ROS-YEAR                PIC 9(04).
001500     02  ROS-STATS-PASE.
001600         04  ROS-GP                  PIC 9(02).
001700         04  ROS-GS                  PIC 9(02).
001800         04  ROS-PASS-ATT            PIC 9(03).
001900         04  ROS-PASS-CMP            PIC 9(03).
002000         04  ROS-PASS-YD             PIC S9(04).
002100         04  ROS-PASS-TD             PIC 9(02).
002200         04  ROS-PASS-INT            PIC 9(02).
002300     02  ROS-STATS-CORRIDA.
002400         04  ROS-RUSH-ATT            PIC 9(03).
002500         04  ROS-RUSH-YD             PIC S9(04).
002600         04  ROS-RUSH-TD             PIC 9(02).
002700     02  ROS-STATS-RECEPCION.
002800         04  ROS-REC                 PIC 9(03).
002900         04  ROS-REC-YD              PIC S9(04).
003000         04  ROS-REC-TD              PIC 9(02).
003100     02  ROS-STATS-PATEO.
003200         04  ROS-FGM                 PIC 9(02).
003300         04  ROS-FGA                 PIC 9(02).
003400         04  ROS-XPM                 PIC 9(02).
003500         04  ROS-XPA                 PIC 9(02).
003600     02  ROS-STATS-DEFENSA.
003700         04  ROS-TKL                 PIC 9(03).
003800         04  ROS-SACK                PIC 9(02)V9.
003900         04  ROS-INT                 PIC 9(02).
004000         04  ROS-FF                  PIC 9(02).
004100     02  FILLER                      PIC X(12).
004200*--> VISTA ALTERNA: BLOQUE COMPLETO DE ESTADISTICA COMO UNA SOLA
004300*    CADENA, USADA PARA PROBAR "TODO EN CERO" DE UN SOLO GOLPE.
004400 01  ROS-ESTADISTICA-TABLA REDEFINES ROS-RECORD.
004500     02  FILLER                      PIC X(79).
004600     02  ROS-T-TODAS-LAS-STATS       PIC X(54).
004700     02  FILLER                      PIC X(12).
