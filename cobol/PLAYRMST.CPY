000100******************************************************************
000200*          PLAYRMST  -  MAESTRO CRUDO DE JUGADORES              *
000300*  ENTRADA DE ROSTRBLD.  NO VIENE FILTRADO: PUEDE TRAER CODIGO  *
000400*  DE EQUIPO INVALIDO, POSICION EN BLANCO O ESTATUS DISTINTO DE *
000500*  ACTIVO/ROOKIE; ROSTRBLD ES QUIEN DESCARTA ESOS CASOS.        *
000600******************************************************************
000700 01  PLR-RECORD.
000800     02  PLR-PLAYER-ID               PIC X(10).
000900     02  PLR-NOMBRE.
001000         04  PLR-FIRST-NAME          PIC X(20).
001100         04  PLR-LAST-NAME           PIC X(20).
001200     02  PLR-TEAM-CODE               PIC X(03).
001300     02  PLR-POSITION                PIC X(04).
001400     02  PLR-STATUS                  PIC X(10).
001500         88  PLR-ACTIVO                      VALUE 'Active'.
001600         88  PLR-ROOKIE                       VALUE 'Rookie'.
001700     02  PLR-JERSEY-NUMBER           PIC 9(02).
001800     02  PLR-STATS-PASE.
001900         04  PLR-GP                  PIC 9(02).
002000         04  PLR-GS                  PIC 9(02).
002100         04  PLR-PASS-ATT            PIC 9(03).
002200         04  PLR-PASS-CMP            PIC 9(03).
002300         04  PLR-PASS-YD             PIC S9(04).
002400         04  PLR-PASS-TD             PIC 9(02).
002500         04  PLR-PASS-INT            PIC 9(02).
002600     02  PLR-STATS-CORRIDA.
002700         04  PLR-RUSH-ATT            PIC 9(03).
002800         04  PLR-RUSH-YD             PIC S9(04).
002900         04  PLR-RUSH-TD             PIC 9(02).
003000     02  PLR-STATS-RECEPCION.
003100         04  PLR-REC                 PIC 9(03).
003200         04  PLR-REC-YD              PIC S9(04).
003300         04  PLR-REC-TD              PIC 9(02).
003400     02  PLR-STATS-PATEO.
003500         04  PLR-FGM                 PIC 9(02).
003600         04  PLR-FGA                 PIC 9(02).
003700         04  PLR-XPM                 PIC 9(02).
003800         04  PLR-XPA                 PIC 9(02).
003900     02  PLR-STATS-DEFENSA.
004000         04  PLR-TKL                 PIC 9(03).
004100         04  PLR-SACK                PIC 9(02)V9.
004200         04  PLR-INT                 PIC 9(02).
004300         04  PLR-FF                  PIC 9(02).
004400     02  FILLER                      PIC X(10).
