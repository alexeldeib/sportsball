000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : M. TORRES OVANDO (MTO)                           *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : ADVSTAT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA PORCENTAJE DE VICTORIAS, FUERZA DE       *
000800*             : CALENDARIO (SOS), CALIFICACION SIMPLE (SRS) Y    *
000900*             : VENTAJA DE CASA (HFA) POR EQUIPO; MEZCLA         *
001000*             : ESTADISTICA DE EFICIENCIA EXTERNA SI EXISTE.     *
001100* ARCHIVOS    : GAMEMSTR=C, EFFSTATS=C, ADVSTATS=A               *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 301146                                           *
001600* NOMBRE      : ESTADISTICA AVANZADA POR EQUIPO (SOS/SRS/HFA)    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.      ADVSTAT.
002000 AUTHOR.          M. TORRES OVANDO.
002100 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.    02/05/1989.
002300 DATE-COMPILED.
002400 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002500******************************************************************
002600*                   B I T A C O R A   D E   C A M B I O S        *
002700******************************************************************
002800* FECHA      PROGR  TICKET    DESCRIPCION                        *
002900* --------   -----  -------   --------------------------------   *
003000* 02/05/89   MTO    301146    VERSION ORIGINAL - WIN PCT Y SOS    *
003100* 14/09/89   MTO    301212    SE AGREGA SRS A 20 ITERACIONES      *
003200* 03/01/90   RCH    301255    CALCULO DE HFA SOBRE TODAS SEASONS  *
003300* 19/06/90   LGO    301300    MEZCLA DE ESTADISTICA DE EFICIENCIA *
003400* 29/10/90   SPA    301349    ORDEN DESCENDENTE POR SRS           *
003500* 15/02/91   MTO    301392    LISTADO DE RANKINGS POR CONSOLA     *
003600* 08/07/91   RCH    301433    CORRIGE SOS CUANDO RIVAL DESCONOCIDO*
003700* 21/11/91   LGO    301470    TOPE MINIMO DE 20 JUEGOS PARA HFA   *
003800* 30/04/92   SPA    301512    LIMPIEZA DE TABLAS DE TRABAJO       *
003900* 17/09/92   MTO    301549    REVISION DE SIGNOS EN SRS NEGATIVO  *
004000* 25/02/93   RCH    301588    MEJOR/PEOR 5 EQUIPOS EN CASA        *
004100* 11/08/93   LGO    301624    LIDERES DE EFICIENCIA TOP 5         *
004200* 02/01/94   SPA    301660    AJUSTE REDONDEO DE 3 DECIMALES      *
004300* 19/05/94   MTO    301695    REVISION GENERAL ANTES DE CIERRE    *
004400* 30/10/94   RCH    301730    AJUSTE FINAL DE PRODUCCION 1994     *
004500* 14/01/99   LGO    308815    REVISION DE SIGLO - CAMPOS DE ANIO  *
004600*                             A 4 DIGITOS, SIN CAMBIO DE LOGICA   *
004700* 06/06/02   SPA    313210    SOPORTE PARA ARCHIVO DE EFICIENCIA  *
004800*                             AUSENTE (SALTA MEZCLA SIN ERROR)    *
004900* 15/03/04   LGO    315662    SALIDA DIRECTA EN APLICA-EFICIENCIA *
005000*                             CUANDO EL EQUIPO NO APARECE EN LA   *
005100*                             TABLA, EVITA MOVER BASURA A INDICE 0*
005200* 19/08/04   LGO    315674    LOS LIDERES DE HFA Y DE EFICIENCIA  *
005300*                             QUEDARON EN EL ENCABEZADO DESDE 93  *
005400*                             PERO NUNCA SE PROGRAMARON; TAMBIEN  *
005500*                             SE AGREGA RECORD G-P-E Y SIGNO '+'  *
005600*                             DE SOS AL RANKING DE PODER          *
005700* 26/08/04   RCH    315676    301433 NO QUEDO COMPLETO: CUANDO UN *
005800*                             SOLO LADO DEL PARTIDO TENIA INDICE  *
005900*                             VALIDO, TODO EL JUEGO SE PERDIA -   *
006000*                             NI SIQUIERA EL EQUIPO CONOCIDO      *
006100*                             SUMABA SU PROPIO G-P-E.  SE AGREGA  *
006200*                             WKS-E-RIVAL-DESCO POR EQUIPO Y LAS  *
006300*                             RUTINAS ACUMULA-*-SIN-RIVAL PARA QUE*
006400*                             EL LADO CONOCIDO SIGA CONTANDO Y EL *
006500*                             RIVAL DESCONOCIDO PESE .500 EN SOS  *
006600*                             Y CERO EN SRS, COMO DEBIO QUEDAR    *
006700*                             DESDE 301433                       *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT GAMEMSTR  ASSIGN TO GAMEMSTR
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-GAMEMSTR.
007800     SELECT EFFSTATS  ASSIGN TO EFFSTATS
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-EFFSTATS.
008100     SELECT ADVSTATS  ASSIGN TO ADVSTATS
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS FS-ADVSTATS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  GAMEMSTR.
008800     COPY GAMEMSTR.
008900 FD  EFFSTATS.
009000     COPY EFFSTATS.
009100 FD  ADVSTATS.
009200     COPY ADVSTATS.
009300
009400 WORKING-STORAGE SECTION.
009500 01  WKS-FS-STATUS.
009600     02  FS-GAMEMSTR             PIC 9(02) VALUE ZEROES.
009700     02  FS-EFFSTATS             PIC 9(02) VALUE ZEROES.
009800     02  FS-ADVSTATS             PIC 9(02) VALUE ZEROES.
009900 01  WKS-FLAGS.
010000     02  WKS-FIN-GAMEMSTR        PIC 9(01) VALUE ZEROES.
010100         88  FIN-GAMEMSTR                 VALUE 1.
010200     02  WKS-FIN-EFFSTATS        PIC 9(01) VALUE ZEROES.
010300         88  FIN-EFFSTATS                 VALUE 1.
010400     02  WKS-HAY-EFFSTATS        PIC 9(01) VALUE ZEROES.
010500         88  HAY-EFFSTATS                 VALUE 1.
010600 77  WKS-SEASON-CORRIDA          PIC 9(04) VALUE ZEROES.
010700 77  WKS-TOTAL-EQUIPOS           PIC 9(02) COMP VALUE ZEROES.
010800 77  WKS-I                       PIC 9(02) COMP VALUE ZEROES.
010900 77  WKS-J                       PIC 9(02) COMP VALUE ZEROES.
011000 77  WKS-K                       PIC 9(02) COMP VALUE ZEROES.
011100 77  WKS-ITER                    PIC 9(02) COMP VALUE ZEROES.
011200 77  WKS-IDX-LOCAL               PIC 9(02) COMP VALUE ZEROES.
011300 77  WKS-IDX-VISITA              PIC 9(02) COMP VALUE ZEROES.
011400 77  WKS-IDX-EFF                 PIC 9(02) COMP VALUE ZEROES.
011500 77  ESCRITOS-ADVSTATS           PIC 9(04) COMP VALUE ZEROES.
011600
011700 01  WKS-CODIGOS-LIGA.
011800     02  WKS-CODIGO-EQUIPO  PIC X(03) OCCURS 32 TIMES
011900            VALUES 'ARI' 'ATL' 'BAL' 'BUF' 'CAR' 'CHI' 'CIN'
012000                   'CLE' 'DAL' 'DEN' 'DET' 'GB ' 'HOU' 'IND'
012100                   'JAX' 'KC ' 'LAC' 'LAR' 'LV ' 'MIA' 'MIN'
012200                   'NE ' 'NO ' 'NYG' 'NYJ' 'PHI' 'PIT' 'SEA'
012300                   'SF ' 'TB ' 'TEN' 'WAS'.
012400 01  WKS-CODIGOS-LIGA-TEXTO REDEFINES WKS-CODIGOS-LIGA.
012500     02  FILLER                      PIC X(96).
012600
012700******************************************************************
012800*   MATRIZ DE ENFRENTAMIENTOS: CUANTAS VECES EL EQUIPO (I) JUGO   *
012900*   CONTRA EL EQUIPO (J) EN LA TEMPORADA (CON REPETICION).        *
013000******************************************************************
013100 01  WKS-MATRIZ-RIVALES.
013200     02  WKS-MR-FILA OCCURS 32 TIMES.
013300         04  WKS-MR-CELDA PIC 9(02) COMP OCCURS 32 TIMES.
013400
013500 01  WKS-TABLA-EQUIPOS.
013600     02  WKS-EQUIPO OCCURS 32 TIMES INDEXED BY WKS-EQX.
013700         04  WKS-E-CODIGO            PIC X(03).
013800         04  WKS-E-GANADOS           PIC 9(02) COMP.
013900         04  WKS-E-PERDIDOS          PIC 9(02) COMP.
014000         04  WKS-E-EMPATADOS         PIC 9(02) COMP.
014100         04  WKS-E-PTS-FOR           PIC 9(04) COMP.
014200         04  WKS-E-PTS-AGAINST       PIC 9(04) COMP.
014300         04  WKS-E-WIN-PCT           PIC V999 COMP-3.
014400         04  WKS-E-SOS               PIC V999 COMP-3.
014500         04  WKS-E-PPD               PIC S9(02)V99 COMP-3.
014600         04  WKS-E-SRS               PIC S9(02)V99 COMP-3.
014700         04  WKS-E-SRS-NUEVO         PIC S9(02)V99 COMP-3.
014800         04  WKS-E-HFA               PIC S9(02)V99 COMP-3.
014900         04  WKS-E-HOME-GAMES        PIC 9(03) COMP.
015000         04  WKS-E-AWAY-GAMES        PIC 9(03) COMP.
015100         04  WKS-E-HOME-MARGIN-SUM   PIC S9(05) COMP.
015200         04  WKS-E-AWAY-MARGIN-SUM   PIC S9(05) COMP.
015300         04  WKS-E-HAY-EFICIENCIA    PIC 9(01) COMP.
015400             88  WKS-E-EFF-OK             VALUE 1.
015500         04  WKS-E-YDS-PLAY          PIC S9(02)V999 COMP-3.
015600         04  WKS-E-YDS-PASS          PIC S9(02)V999 COMP-3.
015700         04  WKS-E-YDS-RUSH          PIC S9(02)V999 COMP-3.
015800         04  WKS-E-COMP-PCT          PIC 9(03)V9 COMP-3.
015900         04  WKS-E-TO-DIFF           PIC S9(03) COMP-3.
016000         04  WKS-E-3D-PCT            PIC 9(03)V9 COMP-3.
016100         04  WKS-E-RZ-PCT            PIC 9(03)V9 COMP-3.
016200         04  WKS-E-QB-RATING         PIC 9(03)V9 COMP-3.
016300         04  WKS-E-SACKS             PIC 9(03) COMP.
016400         04  WKS-E-RIVAL-DESCO       PIC 9(03) COMP.
016500
016600 01  WKS-SALIDA-TABLA.
016700     02  WKS-SALIDA-EQUIPO  PIC X(104) OCCURS 32 TIMES.
016800 01  WKS-SRS-TABLA.
016900     02  WKS-SRS-EQUIPO     PIC S9(02)V99 OCCURS 32 TIMES.
017000 77  WKS-TOTAL-SALIDA            PIC 9(02) COMP VALUE ZEROES.
017100 01  WKS-SWAP-EQUIPO             PIC X(104).
017200*--> TABLAS DE APOYO PARA LOS LIDERES DE HFA Y DE EFICIENCIA   *
017300*    QUE MUESTRA-LIDERES DESPLIEGA AL FINAL DE LA CORRIDA.     *
017400 01  WKS-HFA-TABLA.
017500     02  WKS-HFA-EQUIPO     PIC X(104) OCCURS 32 TIMES.
017600 01  WKS-HFA-CLAVE-TABLA.
017700     02  WKS-HFA-CLAVE      PIC S9(02)V99 OCCURS 32 TIMES.
017800 01  WKS-EFF-TABLA.
017900     02  WKS-EFF-EQUIPO     PIC X(104) OCCURS 32 TIMES.
018000 01  WKS-EFF-CLAVE-TABLA.
018100     02  WKS-EFF-CLAVE      PIC S9(02)V999 OCCURS 32 TIMES.
018200 77  WKS-TOTAL-EFF               PIC 9(02) COMP VALUE ZEROES.
018300 77  WKS-HFA-1-DEC               PIC S9(02)V9 COMP-3.
018400 01  WKS-ED-HFA-SIGNO            PIC +9(02).9.
018500 01  WKS-ED-YPP-SIGNO            PIC +9(02).999.
018600
018700 01  WKS-CALCULOS.
018800     02  WKS-C-SUMA               PIC S9(07)V999 COMP-3.
018900     02  WKS-C-CUENTA             PIC 9(02) COMP.
019000
019100 PROCEDURE DIVISION.
019200 000-PRINCIPAL SECTION.
019300     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
019400     PERFORM CARGA-TABLA-EQUIPOS THRU CARGA-TABLA-EQUIPOS-E
019500     PERFORM PASE-1-ACUMULA-JUEGOS THRU PASE-1-ACUMULA-JUEGOS-E
019600     PERFORM PASE-2-WIN-PCT THRU PASE-2-WIN-PCT-E
019700     PERFORM PASE-3-SOS THRU PASE-3-SOS-E
019800     PERFORM PASE-4-SRS THRU PASE-4-SRS-E
019900     PERFORM PASE-5-HFA THRU PASE-5-HFA-E
020000     PERFORM MEZCLA-EFICIENCIA THRU MEZCLA-EFICIENCIA-E
020100     PERFORM ARMA-SALIDA THRU ARMA-SALIDA-E
020200     PERFORM ORDENA-POR-SRS THRU ORDENA-POR-SRS-E
020300     PERFORM ORDENA-POR-HFA THRU ORDENA-POR-HFA-E
020400     PERFORM ORDENA-POR-EFICIENCIA THRU ORDENA-POR-EFICIENCIA-E
020500     PERFORM GRABA-TABLA-ORDENADA THRU GRABA-TABLA-ORDENADA-E
020600     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
020700     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
020800     STOP RUN.
020900 000-PRINCIPAL-E. EXIT.
021000
021100 APERTURA-ARCHIVOS SECTION.
021200     ACCEPT WKS-SEASON-CORRIDA FROM SYSIN
021300     OPEN INPUT  GAMEMSTR
021400          OUTPUT ADVSTATS
021500     IF FS-GAMEMSTR NOT = 0 OR FS-ADVSTATS NOT = 0
021600        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS PRINCIPALES'
021700                 UPON CONSOLE
021800        MOVE 91 TO RETURN-CODE
021900        STOP RUN
022000     END-IF
022100     MOVE 0 TO WKS-HAY-EFFSTATS
022200     OPEN INPUT EFFSTATS
022300     IF FS-EFFSTATS = 0
022400        MOVE 1 TO WKS-HAY-EFFSTATS
022500     ELSE
022600        DISPLAY 'EFFSTATS NO DISPONIBLE, SE OMITE MEZCLA'
022700                 UPON CONSOLE
022800     END-IF.
022900 APERTURA-ARCHIVOS-E. EXIT.
023000
023100 CARGA-TABLA-EQUIPOS SECTION.
023200     MOVE 32 TO WKS-TOTAL-EQUIPOS
023300     PERFORM INICIALIZA-EQUIPO VARYING WKS-I FROM 1 BY 1
023400             UNTIL WKS-I > WKS-TOTAL-EQUIPOS
023500     PERFORM LIMPIA-FILA-MATRIZ VARYING WKS-I FROM 1 BY 1
023600             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
023700 CARGA-TABLA-EQUIPOS-E. EXIT.
023800
023900 INICIALIZA-EQUIPO SECTION.
024000     MOVE WKS-CODIGO-EQUIPO (WKS-I) TO WKS-E-CODIGO (WKS-I)
024100     MOVE 0 TO WKS-E-GANADOS (WKS-I) WKS-E-PERDIDOS (WKS-I)
024200               WKS-E-EMPATADOS (WKS-I) WKS-E-PTS-FOR (WKS-I)
024300               WKS-E-PTS-AGAINST (WKS-I) WKS-E-HOME-GAMES (WKS-I)
024400               WKS-E-AWAY-GAMES (WKS-I)
024500               WKS-E-HOME-MARGIN-SUM (WKS-I)
024600               WKS-E-AWAY-MARGIN-SUM (WKS-I)
024700               WKS-E-HAY-EFICIENCIA (WKS-I)
024800               WKS-E-RIVAL-DESCO (WKS-I).
024900 INICIALIZA-EQUIPO-E. EXIT.
025000
025100 LIMPIA-FILA-MATRIZ SECTION.
025200     PERFORM LIMPIA-CELDA-MATRIZ VARYING WKS-J FROM 1 BY 1
025300             UNTIL WKS-J > WKS-TOTAL-EQUIPOS.
025400 LIMPIA-FILA-MATRIZ-E. EXIT.
025500
025600 LIMPIA-CELDA-MATRIZ SECTION.
025700     MOVE 0 TO WKS-MR-CELDA (WKS-I WKS-J).
025800 LIMPIA-CELDA-MATRIZ-E. EXIT.
025900
026000******************************************************************
026100*   PASE 1: LEE TODOS LOS PARTIDOS COMPLETOS DE LA TEMPORADA.     *
026200*   ACUMULA RECORD, PUNTOS, MARGEN DE CASA/VISITA (PARA HFA, SE   *
026300*   ACUMULA SOBRE TODAS LAS TEMPORADAS DEL ARCHIVO LEIDO) Y LA    *
026400*   MATRIZ DE RIVALES.                                            *
026500******************************************************************
026600 PASE-1-ACUMULA-JUEGOS SECTION.
026700     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E
026800     PERFORM PROCESA-PARTIDO UNTIL FIN-GAMEMSTR.
026900 PASE-1-ACUMULA-JUEGOS-E. EXIT.
027000
027100 LEE-GAMEMSTR SECTION.
027200     READ GAMEMSTR NEXT RECORD
027300       AT END
027400          MOVE 1 TO WKS-FIN-GAMEMSTR
027500     END-READ.
027600 LEE-GAMEMSTR-E. EXIT.
027700
027800 PROCESA-PARTIDO SECTION.
027900     IF GAM-COMPLETO
028000        PERFORM BUSCA-INDICE-LOCAL THRU BUSCA-INDICE-LOCAL-E
028100        PERFORM BUSCA-INDICE-VISITA THRU BUSCA-INDICE-VISITA-E
028200        IF WKS-IDX-LOCAL > 0 AND WKS-IDX-VISITA > 0
028300           PERFORM ACUMULA-PARTIDO-COMPLETO
028400                   THRU ACUMULA-PARTIDO-COMPLETO-E
028500        ELSE
028600           IF WKS-IDX-LOCAL > 0
028700              PERFORM ACUMULA-LOCAL-SIN-RIVAL
028800                      THRU ACUMULA-LOCAL-SIN-RIVAL-E
028900           ELSE
029000              IF WKS-IDX-VISITA > 0
029100                 PERFORM ACUMULA-VISITA-SIN-RIVAL
029200                         THRU ACUMULA-VISITA-SIN-RIVAL-E
029300              END-IF
029400           END-IF
029500        END-IF
029600     END-IF
029700     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E.
029800 PROCESA-PARTIDO-E. EXIT.
029900
030000 BUSCA-INDICE-LOCAL SECTION.
030100     MOVE 0 TO WKS-IDX-LOCAL
030200     PERFORM COMPARA-LOCAL VARYING WKS-I FROM 1 BY 1
030300             UNTIL WKS-I > WKS-TOTAL-EQUIPOS OR WKS-IDX-LOCAL > 0.
030400 BUSCA-INDICE-LOCAL-E. EXIT.
030500
030600 COMPARA-LOCAL SECTION.
030700     IF WKS-E-CODIGO (WKS-I) = GAM-HOME-TEAM
030800        MOVE WKS-I TO WKS-IDX-LOCAL
030900     END-IF.
031000 COMPARA-LOCAL-E. EXIT.
031100
031200 BUSCA-INDICE-VISITA SECTION.
031300     MOVE 0 TO WKS-IDX-VISITA
031400     PERFORM COMPARA-VISITA VARYING WKS-I FROM 1 BY 1
031500             UNTIL WKS-I > WKS-TOTAL-EQUIPOS
031600                OR WKS-IDX-VISITA > 0.
031700 BUSCA-INDICE-VISITA-E. EXIT.
031800
031900 COMPARA-VISITA SECTION.
032000     IF WKS-E-CODIGO (WKS-I) = GAM-AWAY-TEAM
032100        MOVE WKS-I TO WKS-IDX-VISITA
032200     END-IF.
032300 COMPARA-VISITA-E. EXIT.
032400
032500*--> 301433 - EL CODIGO DEL RIVAL NO APARECIO EN LA TABLA DE      *
032600*    32 EQUIPOS (EXPANSION, CAMBIO DE SIGLA, ETC).  EL EQUIPO     *
032700*    CONOCIDO SIGUE ACUMULANDO SU PROPIO RECORD Y PUNTOS; EL      *
032800*    RIVAL DESCONOCIDO SE LLEVA POR SEPARADO PARA QUE SOS LO      *
032900*    PROMEDIE EN .500 Y SRS LO PROMEDIE EN CERO (VER CALCULA-SOS  *
033000*    Y RECALCULA-SRS-EQUIPO).  NO SE TOCA WKS-MR-CELDA PORQUE     *
033100*    ESA MATRIZ SOLO ADMITE INDICES VALIDOS DE AMBOS LADOS.        *
033200 ACUMULA-LOCAL-SIN-RIVAL SECTION.
033300     ADD GAM-HOME-SCORE TO WKS-E-PTS-FOR (WKS-IDX-LOCAL)
033400     ADD GAM-AWAY-SCORE TO WKS-E-PTS-AGAINST (WKS-IDX-LOCAL)
033500     ADD 1 TO WKS-E-HOME-GAMES (WKS-IDX-LOCAL)
033600     COMPUTE WKS-E-HOME-MARGIN-SUM (WKS-IDX-LOCAL) =
033700             WKS-E-HOME-MARGIN-SUM (WKS-IDX-LOCAL) +
033800             GAM-HOME-SCORE - GAM-AWAY-SCORE
033900     IF GAM-HOME-SCORE > GAM-AWAY-SCORE
034000        ADD 1 TO WKS-E-GANADOS (WKS-IDX-LOCAL)
034100     ELSE
034200        IF GAM-HOME-SCORE < GAM-AWAY-SCORE
034300           ADD 1 TO WKS-E-PERDIDOS (WKS-IDX-LOCAL)
034400        ELSE
034500           ADD 1 TO WKS-E-EMPATADOS (WKS-IDX-LOCAL)
034600        END-IF
034700     END-IF
034800     ADD 1 TO WKS-E-RIVAL-DESCO (WKS-IDX-LOCAL).
034900 ACUMULA-LOCAL-SIN-RIVAL-E. EXIT.
035000
035100 ACUMULA-VISITA-SIN-RIVAL SECTION.
035200     ADD GAM-AWAY-SCORE TO WKS-E-PTS-FOR (WKS-IDX-VISITA)
035300     ADD GAM-HOME-SCORE TO WKS-E-PTS-AGAINST (WKS-IDX-VISITA)
035400     ADD 1 TO WKS-E-AWAY-GAMES (WKS-IDX-VISITA)
035500     COMPUTE WKS-E-AWAY-MARGIN-SUM (WKS-IDX-VISITA) =
035600             WKS-E-AWAY-MARGIN-SUM (WKS-IDX-VISITA) +
035700             GAM-AWAY-SCORE - GAM-HOME-SCORE
035800     IF GAM-AWAY-SCORE > GAM-HOME-SCORE
035900        ADD 1 TO WKS-E-GANADOS (WKS-IDX-VISITA)
036000     ELSE
036100        IF GAM-AWAY-SCORE < GAM-HOME-SCORE
036200           ADD 1 TO WKS-E-PERDIDOS (WKS-IDX-VISITA)
036300        ELSE
036400           ADD 1 TO WKS-E-EMPATADOS (WKS-IDX-VISITA)
036500        END-IF
036600     END-IF
036700     ADD 1 TO WKS-E-RIVAL-DESCO (WKS-IDX-VISITA).
036800 ACUMULA-VISITA-SIN-RIVAL-E. EXIT.
036900
037000 ACUMULA-PARTIDO-COMPLETO SECTION.
037100     ADD GAM-HOME-SCORE TO WKS-E-PTS-FOR (WKS-IDX-LOCAL)
037200     ADD GAM-AWAY-SCORE TO WKS-E-PTS-AGAINST (WKS-IDX-LOCAL)
037300     ADD GAM-AWAY-SCORE TO WKS-E-PTS-FOR (WKS-IDX-VISITA)
037400     ADD GAM-HOME-SCORE TO WKS-E-PTS-AGAINST (WKS-IDX-VISITA)
037500     ADD 1 TO WKS-E-HOME-GAMES (WKS-IDX-LOCAL)
037600     ADD 1 TO WKS-E-AWAY-GAMES (WKS-IDX-VISITA)
037700     COMPUTE WKS-E-HOME-MARGIN-SUM (WKS-IDX-LOCAL) =
037800             WKS-E-HOME-MARGIN-SUM (WKS-IDX-LOCAL) +
037900             GAM-HOME-SCORE - GAM-AWAY-SCORE
038000     COMPUTE WKS-E-AWAY-MARGIN-SUM (WKS-IDX-VISITA) =
038100             WKS-E-AWAY-MARGIN-SUM (WKS-IDX-VISITA) +
038200             GAM-AWAY-SCORE - GAM-HOME-SCORE
038300     IF GAM-HOME-SCORE > GAM-AWAY-SCORE
038400        ADD 1 TO WKS-E-GANADOS (WKS-IDX-LOCAL)
038500        ADD 1 TO WKS-E-PERDIDOS (WKS-IDX-VISITA)
038600     ELSE
038700        IF GAM-HOME-SCORE < GAM-AWAY-SCORE
038800           ADD 1 TO WKS-E-PERDIDOS (WKS-IDX-LOCAL)
038900           ADD 1 TO WKS-E-GANADOS (WKS-IDX-VISITA)
039000        ELSE
039100           ADD 1 TO WKS-E-EMPATADOS (WKS-IDX-LOCAL)
039200           ADD 1 TO WKS-E-EMPATADOS (WKS-IDX-VISITA)
039300        END-IF
039400     END-IF
039500     ADD 1 TO WKS-MR-CELDA (WKS-IDX-LOCAL  WKS-IDX-VISITA)
039600     ADD 1 TO WKS-MR-CELDA (WKS-IDX-VISITA WKS-IDX-LOCAL).
039700 ACUMULA-PARTIDO-COMPLETO-E. EXIT.
039800
039900******************************************************************
040000*                  PASE 2: PORCENTAJE DE VICTORIAS                *
040100******************************************************************
040200 PASE-2-WIN-PCT SECTION.
040300     PERFORM CALCULA-WIN-PCT VARYING WKS-I FROM 1 BY 1
040400             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
040500 PASE-2-WIN-PCT-E. EXIT.
040600
040700 CALCULA-WIN-PCT SECTION.
040800     COMPUTE WKS-K = WKS-E-GANADOS (WKS-I)
040900                    + WKS-E-PERDIDOS (WKS-I)
041000                    + WKS-E-EMPATADOS (WKS-I)
041100     IF WKS-K = 0
041200        MOVE .500 TO WKS-E-WIN-PCT (WKS-I)
041300     ELSE
041400        COMPUTE WKS-E-WIN-PCT (WKS-I) ROUNDED =
041500            (WKS-E-GANADOS (WKS-I)
041600            + 0.5 * WKS-E-EMPATADOS (WKS-I))
041700            / WKS-K
041800     END-IF
041900     IF WKS-K = 0
042000        MOVE 0 TO WKS-E-PPD (WKS-I)
042100     ELSE
042200        COMPUTE WKS-E-PPD (WKS-I) ROUNDED =
042300            (WKS-E-PTS-FOR (WKS-I)
042400            - WKS-E-PTS-AGAINST (WKS-I)) / WKS-K
042500     END-IF.
042600 CALCULA-WIN-PCT-E. EXIT.
042700
042800******************************************************************
042900*                  PASE 3: FUERZA DE CALENDARIO                   *
043000******************************************************************
043100 PASE-3-SOS SECTION.
043200     PERFORM CALCULA-SOS VARYING WKS-I FROM 1 BY 1
043300             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
043400 PASE-3-SOS-E. EXIT.
043500
043600 CALCULA-SOS SECTION.
043700     MOVE 0 TO WKS-C-SUMA WKS-C-CUENTA
043800     PERFORM SUMA-RIVAL-SOS VARYING WKS-J FROM 1 BY 1
043900             UNTIL WKS-J > WKS-TOTAL-EQUIPOS
044000     IF WKS-E-RIVAL-DESCO (WKS-I) > 0
044100        COMPUTE WKS-C-SUMA = WKS-C-SUMA +
044200                (WKS-E-RIVAL-DESCO (WKS-I) * .500)
044300        ADD WKS-E-RIVAL-DESCO (WKS-I) TO WKS-C-CUENTA
044400     END-IF
044500     IF WKS-C-CUENTA = 0
044600        MOVE .500 TO WKS-E-SOS (WKS-I)
044700     ELSE
044800        COMPUTE WKS-E-SOS (WKS-I) ROUNDED =
044900            WKS-C-SUMA / WKS-C-CUENTA
045000     END-IF.
045100 CALCULA-SOS-E. EXIT.
045200
045300 SUMA-RIVAL-SOS SECTION.
045400     IF WKS-MR-CELDA (WKS-I WKS-J) > 0
045500        PERFORM ACUMULA-UN-RIVAL-SOS THRU ACUMULA-UN-RIVAL-SOS-E
045600                WKS-MR-CELDA (WKS-I WKS-J) TIMES
045700     END-IF.
045800 SUMA-RIVAL-SOS-E. EXIT.
045900
046000 ACUMULA-UN-RIVAL-SOS SECTION.
046100     ADD WKS-E-WIN-PCT (WKS-J) TO WKS-C-SUMA
046200     ADD 1 TO WKS-C-CUENTA.
046300 ACUMULA-UN-RIVAL-SOS-E. EXIT.
046400
046500******************************************************************
046600*      PASE 4: SRS - 20 ITERACIONES SOBRE TODA LA LIGA             *
046700******************************************************************
046800 PASE-4-SRS SECTION.
046900     PERFORM INICIALIZA-SRS VARYING WKS-I FROM 1 BY 1
047000             UNTIL WKS-I > WKS-TOTAL-EQUIPOS
047100     PERFORM ITERA-SRS VARYING WKS-ITER FROM 1 BY 1
047200             UNTIL WKS-ITER > 20.
047300 PASE-4-SRS-E. EXIT.
047400
047500 INICIALIZA-SRS SECTION.
047600     MOVE WKS-E-PPD (WKS-I) TO WKS-E-SRS (WKS-I).
047700 INICIALIZA-SRS-E. EXIT.
047800
047900 ITERA-SRS SECTION.
048000     PERFORM RECALCULA-SRS-EQUIPO VARYING WKS-I FROM 1 BY 1
048100             UNTIL WKS-I > WKS-TOTAL-EQUIPOS
048200     PERFORM COPIA-SRS-NUEVO VARYING WKS-I FROM 1 BY 1
048300             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
048400 ITERA-SRS-E. EXIT.
048500
048600 RECALCULA-SRS-EQUIPO SECTION.
048700     MOVE 0 TO WKS-C-SUMA WKS-C-CUENTA
048800     PERFORM SUMA-RIVAL-SRS VARYING WKS-J FROM 1 BY 1
048900             UNTIL WKS-J > WKS-TOTAL-EQUIPOS
049000*--> 301433 - RIVAL DESCONOCIDO APORTA SRS = 0 AL PROMEDIO, O     *
049100*    SEA QUE SOLO ENGROSA LA CUENTA Y NO LA SUMA.                 *
049200     IF WKS-E-RIVAL-DESCO (WKS-I) > 0
049300        ADD WKS-E-RIVAL-DESCO (WKS-I) TO WKS-C-CUENTA
049400     END-IF
049500     IF WKS-C-CUENTA = 0
049600        MOVE WKS-E-PPD (WKS-I) TO WKS-E-SRS-NUEVO (WKS-I)
049700     ELSE
049800        COMPUTE WKS-E-SRS-NUEVO (WKS-I) ROUNDED =
049900            WKS-E-PPD (WKS-I) + (WKS-C-SUMA / WKS-C-CUENTA)
050000     END-IF.
050100 RECALCULA-SRS-EQUIPO-E. EXIT.
050200
050300 SUMA-RIVAL-SRS SECTION.
050400     IF WKS-MR-CELDA (WKS-I WKS-J) > 0
050500        PERFORM ACUMULA-UN-RIVAL-SRS THRU ACUMULA-UN-RIVAL-SRS-E
050600                WKS-MR-CELDA (WKS-I WKS-J) TIMES
050700     END-IF.
050800 SUMA-RIVAL-SRS-E. EXIT.
050900
051000 ACUMULA-UN-RIVAL-SRS SECTION.
051100     ADD WKS-E-SRS (WKS-J) TO WKS-C-SUMA
051200     ADD 1 TO WKS-C-CUENTA.
051300 ACUMULA-UN-RIVAL-SRS-E. EXIT.
051400
051500 COPIA-SRS-NUEVO SECTION.
051600     MOVE WKS-E-SRS-NUEVO (WKS-I) TO WKS-E-SRS (WKS-I).
051700 COPIA-SRS-NUEVO-E. EXIT.
051800
051900******************************************************************
052000*                  PASE 5: VENTAJA DE CASA (HFA)                  *
052100******************************************************************
052200 PASE-5-HFA SECTION.
052300     PERFORM CALCULA-HFA VARYING WKS-I FROM 1 BY 1
052400             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
052500 PASE-5-HFA-E. EXIT.
052600
052700 CALCULA-HFA SECTION.
052800     IF WKS-E-HOME-GAMES (WKS-I) >= 20 AND
052900        WKS-E-AWAY-GAMES (WKS-I) >= 20
053000        COMPUTE WKS-E-HFA (WKS-I) ROUNDED =
053100           ((WKS-E-HOME-MARGIN-SUM (WKS-I)
053200           / WKS-E-HOME-GAMES (WKS-I))
053300           - (WKS-E-AWAY-MARGIN-SUM (WKS-I) /
053400              WKS-E-AWAY-GAMES (WKS-I))) / 2
053500     ELSE
053600        MOVE 2.50 TO WKS-E-HFA (WKS-I)
053700     END-IF.
053800 CALCULA-HFA-E. EXIT.
053900
054000******************************************************************
054100*        MEZCLA DE ESTADISTICA DE EFICIENCIA EXTERNA (OPCIONAL)   *
054200******************************************************************
054300 MEZCLA-EFICIENCIA SECTION.
054400     IF HAY-EFFSTATS
054500        PERFORM LEE-EFFSTATS THRU LEE-EFFSTATS-E
054600        PERFORM APLICA-EFICIENCIA UNTIL FIN-EFFSTATS
054700        CLOSE EFFSTATS
054800     END-IF.
054900 MEZCLA-EFICIENCIA-E. EXIT.
055000
055100 LEE-EFFSTATS SECTION.
055200     READ EFFSTATS NEXT RECORD
055300       AT END
055400          MOVE 1 TO WKS-FIN-EFFSTATS
055500     END-READ.
055600 LEE-EFFSTATS-E. EXIT.
055700
055800 APLICA-EFICIENCIA SECTION.
055900     MOVE 0 TO WKS-IDX-EFF
056000     PERFORM BUSCA-EQUIPO-EFICIENCIA VARYING WKS-I FROM 1 BY 1
056100             UNTIL WKS-I > WKS-TOTAL-EQUIPOS OR WKS-IDX-EFF > 0
056200*-->   15/03/04 LGO TKT 315662 - EQUIPO NO ENCONTRADO EN TABLA,
056300*-->   NO HAY NADA QUE ACTUALIZAR, SOLO SE AVANZA EL ARCHIVO
056400     IF WKS-IDX-EFF = 0
056500        NEXT SENTENCE
056600     ELSE
056700        MOVE 1          TO WKS-E-HAY-EFICIENCIA (WKS-IDX-EFF)
056800        MOVE EFF-YARDS-PER-PLAY
056900                         TO WKS-E-YDS-PLAY (WKS-IDX-EFF)
057000        MOVE EFF-YARDS-PER-PASS-ATT
057100                         TO WKS-E-YDS-PASS (WKS-IDX-EFF)
057200        MOVE EFF-YARDS-PER-RUSH-ATT
057300                         TO WKS-E-YDS-RUSH (WKS-IDX-EFF)
057400        MOVE EFF-COMPLETION-PCT
057500                         TO WKS-E-COMP-PCT (WKS-IDX-EFF)
057600        MOVE EFF-TURNOVER-DIFF
057700                         TO WKS-E-TO-DIFF (WKS-IDX-EFF)
057800        MOVE EFF-THIRD-DOWN-PCT
057900                         TO WKS-E-3D-PCT (WKS-IDX-EFF)
058000        MOVE EFF-RED-ZONE-PCT
058100                         TO WKS-E-RZ-PCT (WKS-IDX-EFF)
058200        MOVE EFF-QB-RATING
058300                         TO WKS-E-QB-RATING (WKS-IDX-EFF)
058400        MOVE EFF-SACKS-TAKEN
058500                         TO WKS-E-SACKS (WKS-IDX-EFF)
058600     END-IF
058700     PERFORM LEE-EFFSTATS THRU LEE-EFFSTATS-E.
058800 APLICA-EFICIENCIA-E. EXIT.
058900
059000 BUSCA-EQUIPO-EFICIENCIA SECTION.
059100     IF WKS-E-CODIGO (WKS-I) = EFF-TEAM-CODE
059200        MOVE WKS-I TO WKS-IDX-EFF
059300     END-IF.
059400 BUSCA-EQUIPO-EFICIENCIA-E. EXIT.
059500
059600******************************************************************
059700*               ARMA EL REGISTRO DE SALIDA POR EQUIPO             *
059800******************************************************************
059900 ARMA-SALIDA SECTION.
060000     MOVE 0 TO WKS-TOTAL-SALIDA
060100     PERFORM ARMA-UN-EQUIPO VARYING WKS-I FROM 1 BY 1
060200             UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
060300 ARMA-SALIDA-E. EXIT.
060400
060500 ARMA-UN-EQUIPO SECTION.
060600     MOVE WKS-E-CODIGO (WKS-I)     TO ADV-TEAM-CODE
060700     MOVE WKS-SEASON-CORRIDA       TO ADV-SEASON
060800     MOVE WKS-E-GANADOS (WKS-I)    TO ADV-WINS
060900     MOVE WKS-E-PERDIDOS (WKS-I)   TO ADV-LOSSES
061000     MOVE WKS-E-EMPATADOS (WKS-I)  TO ADV-TIES
061100     COMPUTE ADV-GAMES-PLAYED =
061200             WKS-E-GANADOS (WKS-I) + WKS-E-PERDIDOS (WKS-I) +
061300             WKS-E-EMPATADOS (WKS-I)
061400     MOVE WKS-E-WIN-PCT (WKS-I)    TO ADV-WIN-PCT
061500     MOVE WKS-E-PTS-FOR (WKS-I)    TO ADV-POINTS-FOR
061600     MOVE WKS-E-PTS-AGAINST (WKS-I) TO ADV-POINTS-AGAINST
061700     MOVE WKS-E-PPD (WKS-I)        TO ADV-PPD
061800     MOVE WKS-E-SOS (WKS-I)        TO ADV-SOS
061900     MOVE WKS-E-SRS (WKS-I)        TO ADV-SRS
062000     MOVE WKS-E-HFA (WKS-I)        TO ADV-HFA
062100     IF WKS-E-EFF-OK (WKS-I)
062200        MOVE 'S'                       TO ADV-EFF-PRESENTE
062300        MOVE WKS-E-YDS-PLAY (WKS-I)    TO ADV-YARDS-PER-PLAY
062400        MOVE WKS-E-YDS-PASS (WKS-I)    TO ADV-YARDS-PER-PASS-ATT
062500        MOVE WKS-E-YDS-RUSH (WKS-I)    TO ADV-YARDS-PER-RUSH-ATT
062600        MOVE WKS-E-COMP-PCT (WKS-I)    TO ADV-COMPLETION-PCT
062700        MOVE WKS-E-TO-DIFF (WKS-I)     TO ADV-TURNOVER-DIFF
062800        MOVE WKS-E-3D-PCT (WKS-I)      TO ADV-THIRD-DOWN-PCT
062900        MOVE WKS-E-RZ-PCT (WKS-I)      TO ADV-RED-ZONE-PCT
063000        MOVE WKS-E-QB-RATING (WKS-I)   TO ADV-QB-RATING
063100        MOVE WKS-E-SACKS (WKS-I)       TO ADV-SACKS-TAKEN
063200     ELSE
063300        MOVE 'N'                       TO ADV-EFF-PRESENTE
063400     END-IF
063500     ADD 1 TO WKS-TOTAL-SALIDA
063600     MOVE ADV-RECORD TO WKS-SALIDA-EQUIPO (WKS-TOTAL-SALIDA)
063700     MOVE WKS-E-SRS (WKS-I) TO WKS-SRS-EQUIPO (WKS-TOTAL-SALIDA).
063800 ARMA-UN-EQUIPO-E. EXIT.
063900
064000 ORDENA-POR-SRS SECTION.
064100     PERFORM PASADA-BURBUJA VARYING WKS-I FROM 1 BY 1
064200             UNTIL WKS-I > WKS-TOTAL-SALIDA.
064300 ORDENA-POR-SRS-E. EXIT.
064400
064500 PASADA-BURBUJA SECTION.
064600     PERFORM COMPARA-Y-CAMBIA VARYING WKS-J FROM 1 BY 1
064700             UNTIL WKS-J > WKS-TOTAL-SALIDA - WKS-I.
064800 PASADA-BURBUJA-E. EXIT.
064900
065000 COMPARA-Y-CAMBIA SECTION.
065100     IF WKS-SRS-EQUIPO (WKS-J) < WKS-SRS-EQUIPO (WKS-J + 1)
065200        MOVE WKS-SALIDA-EQUIPO (WKS-J)   TO WKS-SWAP-EQUIPO
065300        MOVE WKS-SALIDA-EQUIPO (WKS-J+1)
065400                          TO WKS-SALIDA-EQUIPO (WKS-J)
065500        MOVE WKS-SWAP-EQUIPO              TO
065600                                WKS-SALIDA-EQUIPO (WKS-J+1)
065700        MOVE WKS-SRS-EQUIPO (WKS-J)       TO WKS-C-CUENTA
065800        MOVE WKS-SRS-EQUIPO (WKS-J+1)
065900                          TO WKS-SRS-EQUIPO (WKS-J)
066000        MOVE WKS-C-CUENTA
066100                          TO WKS-SRS-EQUIPO (WKS-J+1)
066200     END-IF.
066300 COMPARA-Y-CAMBIA-E. EXIT.
066400
066500******************************************************************
066600*  COPIA INDEPENDIENTE DE LA TABLA DE SALIDA, ORDENADA POR HFA   *
066700*  DESCENDENTE, PARA QUE LOS LIDERES DE VENTAJA DE CASA SE       *
066800*  DESPLIEGUEN SIN ALTERAR EL ORDEN POR SRS YA GRABADO.          *
066900******************************************************************
067000 ORDENA-POR-HFA SECTION.
067100     PERFORM LLENA-UNA-CLAVE-HFA VARYING WKS-I FROM 1 BY 1
067200             UNTIL WKS-I > WKS-TOTAL-SALIDA
067300     PERFORM PASADA-HFA VARYING WKS-I FROM 1 BY 1
067400             UNTIL WKS-I > WKS-TOTAL-SALIDA.
067500 ORDENA-POR-HFA-E. EXIT.
067600
067700 LLENA-UNA-CLAVE-HFA SECTION.
067800     MOVE WKS-SALIDA-EQUIPO (WKS-I) TO WKS-HFA-EQUIPO (WKS-I)
067900     MOVE WKS-SALIDA-EQUIPO (WKS-I) TO ADV-RECORD
068000     MOVE ADV-HFA TO WKS-HFA-CLAVE (WKS-I).
068100 LLENA-UNA-CLAVE-HFA-E. EXIT.
068200
068300 PASADA-HFA SECTION.
068400     PERFORM COMPARA-Y-CAMBIA-HFA VARYING WKS-J FROM 1 BY 1
068500             UNTIL WKS-J > WKS-TOTAL-SALIDA - WKS-I.
068600 PASADA-HFA-E. EXIT.
068700
068800 COMPARA-Y-CAMBIA-HFA SECTION.
068900     IF WKS-HFA-CLAVE (WKS-J) < WKS-HFA-CLAVE (WKS-J + 1)
069000        MOVE WKS-HFA-EQUIPO (WKS-J)   TO WKS-SWAP-EQUIPO
069100        MOVE WKS-HFA-EQUIPO (WKS-J+1) TO WKS-HFA-EQUIPO (WKS-J)
069200        MOVE WKS-SWAP-EQUIPO          TO WKS-HFA-EQUIPO (WKS-J+1)
069300        MOVE WKS-HFA-CLAVE (WKS-J)    TO WKS-HFA-1-DEC
069400        MOVE WKS-HFA-CLAVE (WKS-J+1)  TO WKS-HFA-CLAVE (WKS-J)
069500        MOVE WKS-HFA-1-DEC            TO WKS-HFA-CLAVE (WKS-J+1)
069600     END-IF.
069700 COMPARA-Y-CAMBIA-HFA-E. EXIT.
069800
069900******************************************************************
070000*  COPIA DE LOS EQUIPOS CON BLOQUE DE EFICIENCIA PRESENTE,       *
070100*  ORDENADA POR YARDAS POR JUGADA DESCENDENTE, PARA EL LISTADO   *
070200*  DE LIDERES DE EFICIENCIA (SOLO CUANDO EFFSTATS EXISTIO).      *
070300******************************************************************
070400 ORDENA-POR-EFICIENCIA SECTION.
070500     MOVE 0 TO WKS-TOTAL-EFF
070600     PERFORM LLENA-UNA-CLAVE-EFF VARYING WKS-I FROM 1 BY 1
070700             UNTIL WKS-I > WKS-TOTAL-SALIDA
070800     PERFORM PASADA-EFF VARYING WKS-I FROM 1 BY 1
070900             UNTIL WKS-I > WKS-TOTAL-EFF.
071000 ORDENA-POR-EFICIENCIA-E. EXIT.
071100
071200 LLENA-UNA-CLAVE-EFF SECTION.
071300     MOVE WKS-SALIDA-EQUIPO (WKS-I) TO ADV-RECORD
071400     IF ADV-EFF-OK
071500        ADD 1 TO WKS-TOTAL-EFF
071600        MOVE ADV-RECORD               TO WKS-EFF-EQUIPO (WKS-TOTAL-EFF)
071700        MOVE ADV-YARDS-PER-PLAY       TO WKS-EFF-CLAVE (WKS-TOTAL-EFF)
071800     END-IF.
071900 LLENA-UNA-CLAVE-EFF-E. EXIT.
072000
072100 PASADA-EFF SECTION.
072200     PERFORM COMPARA-Y-CAMBIA-EFF VARYING WKS-J FROM 1 BY 1
072300             UNTIL WKS-J > WKS-TOTAL-EFF - WKS-I.
072400 PASADA-EFF-E. EXIT.
072500
072600 COMPARA-Y-CAMBIA-EFF SECTION.
072700     IF WKS-EFF-CLAVE (WKS-J) < WKS-EFF-CLAVE (WKS-J + 1)
072800        MOVE WKS-EFF-EQUIPO (WKS-J)   TO WKS-SWAP-EQUIPO
072900        MOVE WKS-EFF-EQUIPO (WKS-J+1) TO WKS-EFF-EQUIPO (WKS-J)
073000        MOVE WKS-SWAP-EQUIPO          TO WKS-EFF-EQUIPO (WKS-J+1)
073100        MOVE WKS-EFF-CLAVE (WKS-J)    TO WKS-C-SUMA
073200        MOVE WKS-EFF-CLAVE (WKS-J+1)  TO WKS-EFF-CLAVE (WKS-J)
073300        MOVE WKS-C-SUMA               TO WKS-EFF-CLAVE (WKS-J+1)
073400     END-IF.
073500 COMPARA-Y-CAMBIA-EFF-E. EXIT.
073600
073700 GRABA-TABLA-ORDENADA SECTION.
073800     PERFORM GRABA-UN-EQUIPO VARYING WKS-I FROM 1 BY 1
073900             UNTIL WKS-I > WKS-TOTAL-SALIDA.
074000 GRABA-TABLA-ORDENADA-E. EXIT.
074100
074200 GRABA-UN-EQUIPO SECTION.
074300     MOVE WKS-SALIDA-EQUIPO (WKS-I) TO ADV-RECORD
074400     WRITE ADV-RECORD
074500     IF FS-ADVSTATS NOT = 0
074600        DISPLAY 'ERROR AL GRABAR ADVSTATS, STATUS: '
074700                 FS-ADVSTATS UPON CONSOLE
074800     ELSE
074900        ADD 1 TO ESCRITOS-ADVSTATS
075000     END-IF.
075100 GRABA-UN-EQUIPO-E. EXIT.
075200
075300 ESTADISTICAS SECTION.
075400     DISPLAY '******************************************'
075500     DISPLAY ' RANKING DE PODER (TOP 10 POR SRS)'
075600     PERFORM MUESTRA-RANKING VARYING WKS-I FROM 1 BY 1
075700             UNTIL WKS-I > 10
075800     DISPLAY ' '
075900     DISPLAY ' LIDERES DE VENTAJA DE CASA (HFA) - MEJORES 5'
076000     PERFORM MUESTRA-UN-LIDER-HFA VARYING WKS-I FROM 1 BY 1
076100             UNTIL WKS-I > 5
076200     DISPLAY ' LIDERES DE VENTAJA DE CASA (HFA) - PEORES 5'
076300     PERFORM MUESTRA-UN-LIDER-HFA
076400             VARYING WKS-I FROM WKS-TOTAL-SALIDA BY -1
076500             UNTIL WKS-I <= WKS-TOTAL-SALIDA - 5
076600     IF WKS-TOTAL-EFF > 0
076700        DISPLAY ' '
076800        DISPLAY ' LIDERES DE EFICIENCIA (YARDAS POR JUGADA) - TOP 5'
076900        PERFORM MUESTRA-UN-LIDER-EFF VARYING WKS-I FROM 1 BY 1
077000                UNTIL WKS-I > 5
077100     END-IF
077200     DISPLAY ' TOTAL DE EQUIPOS ESCRITOS: ' ESCRITOS-ADVSTATS
077300     DISPLAY '******************************************'.
077400 ESTADISTICAS-E. EXIT.
077500
077600 MUESTRA-RANKING SECTION.
077700     IF WKS-I <= WKS-TOTAL-SALIDA
077800        MOVE WKS-SALIDA-EQUIPO (WKS-I) TO ADV-RECORD
077900        IF ADV-SOS > .500
078000           DISPLAY WKS-I '. ' ADV-TEAM-CODE '  (' ADV-WINS '-'
078100                   ADV-LOSSES '-' ADV-TIES ')  SRS: ' ADV-SRS
078200                   '  SOS: +' ADV-SOS UPON CONSOLE
078300        ELSE
078400           DISPLAY WKS-I '. ' ADV-TEAM-CODE '  (' ADV-WINS '-'
078500                   ADV-LOSSES '-' ADV-TIES ')  SRS: ' ADV-SRS
078600                   '  SOS: ' ADV-SOS UPON CONSOLE
078700        END-IF
078800     END-IF.
078900 MUESTRA-RANKING-E. EXIT.
079000
079100 MUESTRA-UN-LIDER-HFA SECTION.
079200     MOVE WKS-HFA-EQUIPO (WKS-I) TO ADV-RECORD
079300     COMPUTE WKS-HFA-1-DEC ROUNDED = ADV-HFA
079400     MOVE WKS-HFA-1-DEC TO WKS-ED-HFA-SIGNO
079500     DISPLAY '   ' ADV-TEAM-CODE ': ' WKS-ED-HFA-SIGNO
079600             ' PTS AT HOME' UPON CONSOLE.
079700 MUESTRA-UN-LIDER-HFA-E. EXIT.
079800
079900 MUESTRA-UN-LIDER-EFF SECTION.
080000     MOVE WKS-EFF-EQUIPO (WKS-I) TO ADV-RECORD
080100     MOVE ADV-YARDS-PER-PLAY TO WKS-ED-YPP-SIGNO
080200     DISPLAY '   ' ADV-TEAM-CODE ': ' WKS-ED-YPP-SIGNO
080300             ' YDS/PLAY' UPON CONSOLE.
080400 MUESTRA-UN-LIDER-EFF-E. EXIT.
080500
080600 CIERRA-ARCHIVOS SECTION.
080700     CLOSE GAMEMSTR ADVSTATS.
080800 CIERRA-ARCHIVOS-E. EXIT.
