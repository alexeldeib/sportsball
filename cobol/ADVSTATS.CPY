000100******************************************************************
000200*           ADVSTATS  -  CALIFICACIONES AVANZADAS POR EQUIPO    *
000300*  SALIDA DE ADVSTAT.  INCLUYE BLOQUE OPCIONAL DE EFICIENCIA    *
000400*  TOMADO DE EFFSTATS CUANDO EL ARCHIVO EXISTE PARA LA CORRIDA. *
000500*  GRABADO EN ORDEN DESCENDENTE POR ADV-SRS.                    *
000600******************************************************************
000700 01  ADV-RECORD.
000800     02  ADV-LLAVE.
000900         04  ADV-TEAM-CODE           PIC X(03).
001000         04  ADV-SEASON              PIC 9(04).
001100     02  ADV-RECORD-TEMPORADA.
001200         04  ADV-WINS                PIC 9(02).
001300         04  ADV-LOSSES              PIC 9(02).
001400         04  ADV-TIES                PIC 9(02).
001500         04  ADV-GAMES-PLAYED        PIC 9(02).
001600         04  ADV-WIN-PCT             PIC V999.
001700     02  ADV-TOTALES.
001800         04  ADV-POINTS-FOR          PIC 9(04).
001900         04  ADV-POINTS-AGAINST      PIC 9(04).
002000         04  ADV-PPD                 PIC S9(02)V99.
002100     02  ADV-CALIFICACIONES.
002200         04  ADV-SOS                 PIC V999.
002300         04  ADV-SRS                 PIC S9(02)V99.
002400         04  ADV-HFA                 PIC S9(02)V99.
002500     02  ADV-EFICIENCIA.
002600         04  ADV-EFF-PRESENTE        PIC X(01).
002700             88  ADV-EFF-OK                  VALUE 'S'.
002800             88  ADV-EFF-AUSENTE             VALUE 'N'.
002900         04  ADV-YARDS-PER-PLAY      PIC S9(02)V999.
003000         04  ADV-YARDS-PER-PASS-ATT  PIC S9(02)V999.
003100         04  ADV-YARDS-PER-RUSH-ATT  PIC S9(02)V999.
003200         04  ADV-COMPLETION-PCT      PIC 9(03)V9.
003300         04  ADV-TURNOVER-DIFF       PIC S9(03).
003400         04  ADV-THIRD-DOWN-PCT      PIC 9(03)V9.
003500         04  ADV-RED-ZONE-PCT        PIC 9(03)V9.
003600         04  ADV-QB-RATING           PIC 9(03)V9.
003700         04  ADV-SACKS-TAKEN         PIC 9(03).
003800     02  FILLER                      PIC X(25).
003900*--> VISTA ALTERNA: BLOQUE DE EFICIENCIA COMO GRUPO UNICO PARA
004000*    LA RUTINA DE FUSION CON EFFSTATS (MOVE DE GRUPO COMPLETO).
004100 01  ADV-EFICIENCIA-TABLA REDEFINES ADV-RECORD.
004200     02  FILLER                      PIC X(41).
004300     02  ADV-T-EFICIENCIA-COMPLETA    PIC X(38).
004400     02  FILLER                      PIC X(25).
