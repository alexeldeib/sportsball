000100******************************************************************
000200* FECHA       : 22/02/1992                                      *
000300* PROGRAMADOR : R. CASTANEDA HUERTA (RCH)                       *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : PLYRLOAD                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE EL ROSTER YA DEPURADO POR ROSTRBLD Y LO    *
000800*             : REESCRIBE EN EL LAYOUT UNIFORME DE SALIDA, CON   *
000900*             : LAS COLUMNAS DE ESTADISTICA AUSENTES EN CEROS.   *
001000* ARCHIVOS    : ROSTRFIL=C, ROSTLOAD=A                           *
001100* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 301712                                           *
001500* NOMBRE      : CARGA FINAL DEL ROSTER NFL AL ARCHIVO PLANO      *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.      PLYRLOAD.
001900 AUTHOR.          R. CASTANEDA HUERTA.
002000 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002100 DATE-WRITTEN.    22/02/1992.
002200 DATE-COMPILED.
002300 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002400******************************************************************
002500*                   B I T A C O R A   D E   C A M B I O S        *
002600******************************************************************
002700* FECHA      PROGR  TICKET    DESCRIPCION                        *
002800* --------   -----  -------   --------------------------------   *
002900* 22/02/92   RCH    301712    VERSION ORIGINAL - COPIA APLANADA   *
003000* 30/07/92   LGO    301745    VALIDACION DE RENGLON COMPLETO      *
003100* 11/01/93   MTO    301779    CONTEO DE RENGLONES PARA EL REPORTE *
003200* 19/01/99   SPA    308846    REVISION DE SIGLO - CAMPO ANIO A    *
003300*                             4 DIGITOS, SIN CAMBIO DE LOGICA     *
003400* 02/09/04   RCH    314465    AJUSTE FINAL ANTES DE ENTREGA       *
003500* 19/10/04   LGO    315664    SALIDA DIRECTA EN 300-PROCESA-RENGLON   *
003600*                             CUANDO NO HAY IDENTIDAD EN EL RENGLON*
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ROSTRFIL  ASSIGN TO ROSTRFIL
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS FS-ROSTRFIL.
004700     SELECT ROSTLOAD  ASSIGN TO ROSTLOAD
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS FS-ROSTLOAD.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ROSTRFIL.
005400     COPY ROSTREC.
005500 FD  ROSTLOAD.
005600     COPY ROSTREC REPLACING ROS- BY ROL-.
005700
005800 WORKING-STORAGE SECTION.
005900 01  WKS-FS-STATUS.
006000     02  FS-ROSTRFIL             PIC 9(02) VALUE ZEROES.
006100     02  FS-ROSTLOAD             PIC 9(02) VALUE ZEROES.
006200     02  FILLER                  PIC X(02).
006300 01  WKS-FLAGS.
006400     02  WKS-FIN-ROSTRFIL        PIC 9(01) VALUE ZEROES.
006500         88  FIN-ROSTRFIL                 VALUE 1.
006600     02  FILLER                  PIC X(03).
006700 77  WKS-LEIDOS-ROSTRFIL         PIC 9(04) COMP VALUE ZEROES.
006800 77  WKS-ESCRITOS-ROSTLOAD       PIC 9(04) COMP VALUE ZEROES.
006900
007000******************************************************************
007100*  AREA DE TRABAJO CON LA FORMA DEL RENGLON DE ROSTER, USADA PARA *
007200*  APLANAR CADA CAMPO DE ESTADISTICA A CERO CUANDO VIENE AUSENTE  *
007300*  (EN LA PRACTICA, EL CAMPO NUMERICO YA VIENE A CERO DESDE       *
007400*  ROSTRBLD, PERO SE VALIDA AQUI PARA BLINDAR EL ARCHIVO FINAL).  *
007500******************************************************************
007600 01  WKS-RENGLON-ROSTER.
007700     02  WKS-R-PLAYER-NAME        PIC X(41).
007800     02  WKS-R-TEAM-NAME          PIC X(25).
007900     02  WKS-R-TEAM-CODE          PIC X(03).
008000     02  WKS-R-POSITION           PIC X(04).
008100     02  WKS-R-JERSEY             PIC 9(02) COMP-3.
008200     02  WKS-R-YEAR               PIC 9(04) COMP-3.
008300     02  WKS-R-GP                 PIC 9(02) COMP-3.
008400     02  WKS-R-GS                 PIC 9(02) COMP-3.
008500     02  WKS-R-PASS-ATT           PIC 9(03) COMP-3.
008600     02  WKS-R-PASS-CMP           PIC 9(03) COMP-3.
008700     02  WKS-R-PASS-YD            PIC S9(04) COMP-3.
008800     02  WKS-R-PASS-TD            PIC 9(02) COMP-3.
008900     02  WKS-R-PASS-INT           PIC 9(02) COMP-3.
009000     02  WKS-R-RUSH-ATT           PIC 9(03) COMP-3.
009100     02  WKS-R-RUSH-YD            PIC S9(04) COMP-3.
009200     02  WKS-R-RUSH-TD            PIC 9(02) COMP-3.
009300     02  WKS-R-REC                PIC 9(03) COMP-3.
009400     02  WKS-R-REC-YD             PIC S9(04) COMP-3.
009500     02  WKS-R-REC-TD             PIC 9(02) COMP-3.
009600     02  WKS-R-FGM                PIC 9(02) COMP-3.
009700     02  WKS-R-FGA                PIC 9(02) COMP-3.
009800     02  WKS-R-XPM                PIC 9(02) COMP-3.
009900     02  WKS-R-XPA                PIC 9(02) COMP-3.
010000     02  WKS-R-TKL                PIC 9(03) COMP-3.
010100     02  WKS-R-SACK               PIC 9(02)V9 COMP-3.
010200     02  WKS-R-INT                PIC 9(02) COMP-3.
010300     02  WKS-R-FF                 PIC 9(02) COMP-3.
010400     02  FILLER                   PIC X(12).
010500*--> VISTA ALTERNA: SOLO LA IDENTIDAD DEL RENGLON, USADA PARA EL
010600*    CHEQUEO DE RENGLON-NO-VACIO ANTES DE REESCRIBIR.
010700 01  WKS-RENGLON-IDENTIDAD REDEFINES WKS-RENGLON-ROSTER.
010800     02  WKS-RI-IDENTIDAD         PIC X(79).
010900     02  FILLER                   PIC X(122).
011000
011100 PROCEDURE DIVISION.
011200 000-PRINCIPAL SECTION.
011300     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
011400     PERFORM 200-LEE-ROSTRFIL THRU 200-LEE-ROSTRFIL-E
011500     PERFORM 300-PROCESA-RENGLON UNTIL FIN-ROSTRFIL
011600     PERFORM 400-ESTADISTICAS THRU 400-ESTADISTICAS-E
011700     PERFORM 500-CIERRA-ARCHIVOS THRU 500-CIERRA-ARCHIVOS-E
011800     STOP RUN.
011900 000-PRINCIPAL-E. EXIT.
012000
012100 100-APERTURA-ARCHIVOS SECTION.
012200     OPEN INPUT  ROSTRFIL
012300          OUTPUT ROSTLOAD
012400     IF FS-ROSTRFIL NOT = 0 OR FS-ROSTLOAD NOT = 0
012500        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS PRINCIPALES'
012600                 UPON CONSOLE
012700        MOVE 91 TO RETURN-CODE
012800        STOP RUN
012900     END-IF.
013000 100-APERTURA-ARCHIVOS-E. EXIT.
013100
013200 200-LEE-ROSTRFIL SECTION.
013300     READ ROSTRFIL NEXT RECORD
013400       AT END
013500          MOVE 1 TO WKS-FIN-ROSTRFIL
013600     END-READ.
013700 200-LEE-ROSTRFIL-E. EXIT.
013800
013900******************************************************************
014000*  PASA EL RENGLON A TRABAJO, VALIDA QUE NO VENGA EN BLANCO Y LO  *
014100*  REESCRIBE EN EL LAYOUT DE SALIDA, MISMA COLUMNA POR COLUMNA.   *
014200******************************************************************
014300 300-PROCESA-RENGLON SECTION.
014400     ADD 1 TO WKS-LEIDOS-ROSTRFIL
014500     MOVE ROS-RECORD TO WKS-RENGLON-ROSTER
014600*-->   19/10/04 LGO TKT 315664 - RENGLON SIN IDENTIDAD, NO HAY
014700*-->   NADA QUE APLANAR, SOLO SE CUENTA Y SE AVANZA
014800     IF WKS-RI-IDENTIDAD = SPACES
014900        NEXT SENTENCE
015000     ELSE
015100        PERFORM 310-APLANA-Y-ESCRIBE THRU 310-APLANA-Y-ESCRIBE-E
015200     END-IF
015300     PERFORM 200-LEE-ROSTRFIL THRU 200-LEE-ROSTRFIL-E.
015400 300-PROCESA-RENGLON-E. EXIT.
015500
015600 310-APLANA-Y-ESCRIBE SECTION.
015700     MOVE SPACES             TO ROL-RECORD
015800     MOVE WKS-R-PLAYER-NAME  TO ROL-PLAYER-NAME
015900     MOVE WKS-R-TEAM-NAME    TO ROL-TEAM-NAME
016000     MOVE WKS-R-TEAM-CODE    TO ROL-TEAM-CODE
016100     MOVE WKS-R-POSITION     TO ROL-POSITION
016200     MOVE WKS-R-JERSEY       TO ROL-JERSEY
016300     MOVE WKS-R-YEAR         TO ROL-YEAR
016400     MOVE WKS-R-GP           TO ROL-GP
016500     MOVE WKS-R-GS           TO ROL-GS
016600     MOVE WKS-R-PASS-ATT     TO ROL-PASS-ATT
016700     MOVE WKS-R-PASS-CMP     TO ROL-PASS-CMP
016800     MOVE WKS-R-PASS-YD      TO ROL-PASS-YD
016900     MOVE WKS-R-PASS-TD      TO ROL-PASS-TD
017000     MOVE WKS-R-PASS-INT     TO ROL-PASS-INT
017100     MOVE WKS-R-RUSH-ATT     TO ROL-RUSH-ATT
017200     MOVE WKS-R-RUSH-YD      TO ROL-RUSH-YD
017300     MOVE WKS-R-RUSH-TD      TO ROL-RUSH-TD
017400     MOVE WKS-R-REC          TO ROL-REC
017500     MOVE WKS-R-REC-YD       TO ROL-REC-YD
017600     MOVE WKS-R-REC-TD       TO ROL-REC-TD
017700     MOVE WKS-R-FGM          TO ROL-FGM
017800     MOVE WKS-R-FGA          TO ROL-FGA
017900     MOVE WKS-R-XPM          TO ROL-XPM
018000     MOVE WKS-R-XPA          TO ROL-XPA
018100     MOVE WKS-R-TKL          TO ROL-TKL
018200     MOVE WKS-R-SACK         TO ROL-SACK
018300     MOVE WKS-R-INT          TO ROL-INT
018400     MOVE WKS-R-FF           TO ROL-FF
018500     WRITE ROL-RECORD
018600     IF FS-ROSTLOAD NOT = 0
018700        DISPLAY 'ERROR AL GRABAR ROSTLOAD, STATUS: '
018800                 FS-ROSTLOAD UPON CONSOLE
018900     ELSE
019000        ADD 1 TO WKS-ESCRITOS-ROSTLOAD
019100     END-IF.
019200 310-APLANA-Y-ESCRIBE-E. EXIT.
019300
019400 400-ESTADISTICAS SECTION.
019500     DISPLAY '******************************************'
019600     DISPLAY ' CARGA FINAL DEL ROSTER - RESUMEN'
019700     DISPLAY 'RENGLONES LEIDOS DE ROSTRFIL..: '
019800             WKS-LEIDOS-ROSTRFIL
019900     DISPLAY 'RENGLONES GRABADOS EN ROSTLOAD: '
020000             WKS-ESCRITOS-ROSTLOAD
020100     DISPLAY '******************************************'.
020200 400-ESTADISTICAS-E. EXIT.
020300
020400 500-CIERRA-ARCHIVOS SECTION.
020500     CLOSE ROSTRFIL ROSTLOAD.
020600 500-CIERRA-ARCHIVOS-E. EXIT.
