000100******************************************************************
000200* FECHA       : 11/09/1990                                       *
000300* PROGRAMADOR : L. GODOY PINEDA (LGO)                            *
000400* APLICACION  : ANALITICA DE TEMPORADA NFL                       *
000500* PROGRAMA    : ODDSBLD                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE LINEAS DE APUESTA (MONEYLINE, SPREAD Y *
000800*             : TOTAL) PARTIDO POR PARTIDO, A PARTIR DE LAS      *
000900*             : CALIFICACIONES DE POTENCIA DE CADA EQUIPO Y UNA  *
001000*             : FORMULA LOGISTICA DE PROBABILIDAD DE VICTORIA.   *
001100* ARCHIVOS    : GAMEMSTR=C, TEAMSTT=C, MATCHODS=A                *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 301147                                           *
001600* NOMBRE      : GENERADOR DE LINEAS DE APUESTA POR PARTIDO       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.      ODDSBLD.
002000 AUTHOR.          L. GODOY PINEDA.
002100 INSTALLATION.    DEPTO DE ANALITICA DEPORTIVA.
002200 DATE-WRITTEN.    11/09/1990.
002300 DATE-COMPILED.
002400 SECURITY.        USO INTERNO - DEPARTAMENTO DE ANALITICA.
002500******************************************************************
002600*                   B I T A C O R A   D E   C A M B I O S        *
002700******************************************************************
002800* FECHA      PROGR  TICKET    DESCRIPCION                        *
002900* --------   -----  -------   --------------------------------   *
003000* 11/09/90   LGO    301147    VERSION ORIGINAL - MONEYLINE        *
003100* 04/02/91   RCH    301389    SE AGREGA SPREAD Y OVER/UNDER       *
003200* 22/06/91   LGO    301425    RUTINA MANUAL DE EXPONENCIAL (SIN   *
003300*                             FUNCION DE LENGUAJE, ESCALA-Y-      *
003400*                             CUADRATURA, VER CALCULA-EXP-E)      *
003500* 09/11/91   MTO    301468    VIG SOBRE PROBABILIDAD JUSTA        *
003600* 27/03/92   SPA    301505    TOTALES POR EQUIPO (HOME/AWAY)      *
003700* 14/08/92   RCH    301541    CALIFICACION DE PARTIDOS COMPLETOS  *
003800* 30/12/92   LGO    301579    FILTRO DE SEMANA OPCIONAL POR SYSIN *
003900* 18/05/93   MTO    301615    AJUSTE REDONDEO A MULTIPLOS DE .5   *
004000* 02/10/93   SPA    301651    VALORES POR DEFECTO SI FALTA EQUIPO *
004100* 21/02/94   RCH    301688    REVISION GENERAL ANTES DE CIERRE    *
004200* 09/07/94   LGO    301722    AJUSTE FINAL DE PRODUCCION 1994     *
004300* 23/01/99   MTO    308820    REVISION DE SIGLO - CAMPOS DE ANIO  *
004400*                             A 4 DIGITOS, SIN CAMBIO DE LOGICA   *
004500* 15/05/03   SPA    314410    CORRIGE LIMITE +-10000 EN MONEYLINE *
004600* 22/03/04   LGO    315663    TOPE EN CARGA-UN-EQUIPO SI VIENEN   *
004700*                             MAS DE 32 RENGLONES EN TEAMSTT      *
004800* 19/08/04   LGO    315671    TOTAL LOCAL Y VISITANTE CADA UNO SE *
004900*                             CALCULABA CON EL PROMEDIO COMBINADO *
005000*                             (A+B)/2; SE SEPARAN LAS MITADES -   *
005100*                             A/2 PARA LOCAL, B/2 PARA VISITANTE  *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT GAMEMSTR  ASSIGN TO GAMEMSTR
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS FS-GAMEMSTR.
006200     SELECT TEAMSTT   ASSIGN TO TEAMSTT
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-TEAMSTT.
006500     SELECT MATCHODS  ASSIGN TO MATCHODS
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-MATCHODS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  GAMEMSTR.
007200     COPY GAMEMSTR.
007300 FD  TEAMSTT.
007400     COPY TEAMSTT.
007500 FD  MATCHODS.
007600     COPY MATCHODS.
007700
007800 WORKING-STORAGE SECTION.
007900 01  WKS-FS-STATUS.
008000     02  FS-GAMEMSTR             PIC 9(02) VALUE ZEROES.
008100     02  FS-TEAMSTT              PIC 9(02) VALUE ZEROES.
008200     02  FS-MATCHODS             PIC 9(02) VALUE ZEROES.
008300     02  FILLER                  PIC X(02).
008400 01  WKS-FLAGS.
008500     02  WKS-FIN-GAMEMSTR        PIC 9(01) VALUE ZEROES.
008600         88  FIN-GAMEMSTR                 VALUE 1.
008700     02  WKS-FIN-TEAMSTT         PIC 9(01) VALUE ZEROES.
008800         88  FIN-TEAMSTT                  VALUE 1.
008900     02  FILLER                  PIC X(02).
009000 77  WKS-SEMANA-FILTRO           PIC 9(02) COMP VALUE ZEROES.
009100 77  WKS-I                       PIC 9(02) COMP VALUE ZEROES.
009200 77  WKS-IDX-LOCAL               PIC 9(02) COMP VALUE ZEROES.
009300 77  WKS-IDX-VISITA              PIC 9(02) COMP VALUE ZEROES.
009400 77  WKS-COMPLETOS                PIC 9(04) COMP VALUE ZEROES.
009500 77  WKS-PENDIENTES                PIC 9(04) COMP VALUE ZEROES.
009600 77  WKS-ESCRITOS                 PIC 9(04) COMP VALUE ZEROES.
009700
009800******************************************************************
009900*   CONSTANTES DEL MODELO (VER REGLAS DE NEGOCIO DE ODDSBLD)      *
010000******************************************************************
010100 01  WKS-CONSTANTES.
010200     02  WKS-HFA-PUNTOS           PIC S9(02)V9   VALUE +2.5.
010300     02  WKS-K-LOGISTICA          PIC S9(01)V999 VALUE +0.145.
010400     02  WKS-VIG                  PIC S9(01)V9999 VALUE +1.0476.
010500     02  WKS-PPG-DEFECTO          PIC S9(02)V9   VALUE +21.0.
010600     02  FILLER                   PIC X(02).
010700
010800******************************************************************
010900*   TABLA DE EQUIPOS EN MEMORIA, CARGADA DESDE TEAMSTT            *
011000******************************************************************
011100 01  WKS-TABLA-EQUIPOS.
011200     02  WKS-EQUIPO OCCURS 32 TIMES INDEXED BY WKS-EQX.
011300         04  WKS-E-CODIGO            PIC X(03).
011400         04  WKS-E-PPG-SCORED        PIC S9(03)V9 COMP-3.
011500         04  WKS-E-PPG-ALLOWED       PIC S9(03)V9 COMP-3.
011600         04  WKS-E-LAST5-PPG         PIC S9(03)V9 COMP-3.
011700         04  WKS-E-LAST5-PPG-ALLOW   PIC S9(03)V9 COMP-3.
011800         04  WKS-E-POWER             PIC S9(03)V99 COMP-3.
011900         04  FILLER                  PIC X(03).
012000*--> VISTA ALTERNA: SOLO CODIGO + POTENCIA, USADA POR LA RUTINA
012100*    QUE IMPRIME LA MUESTRA DE CORRIDA.
012200 01  WKS-TABLA-POTENCIA REDEFINES WKS-TABLA-EQUIPOS.
012300     02  WKS-POT-EQUIPO OCCURS 32 TIMES.
012400         04  WKS-POT-CODIGO          PIC X(03).
012500         04  FILLER                  PIC X(18).
012600 77  WKS-TOTAL-CARGADOS          PIC 9(02) COMP VALUE ZEROES.
012700
012800******************************************************************
012900*            CAMPOS DE TRABAJO PARA EL CALCULO DE ODDS            *
013000******************************************************************
013100 01  WKS-CALCULOS.
013200     02  WKS-C-POWER-LOCAL        PIC S9(03)V99 COMP-3.
013300     02  WKS-C-POWER-VISITA       PIC S9(03)V99 COMP-3.
013400     02  WKS-C-EXPECTED-DIFF      PIC S9(03)V99 COMP-3.
013500     02  WKS-C-PROB-HOME          PIC S9(01)V999999 COMP-3.
013600     02  WKS-C-PROB-AWAY          PIC S9(01)V999999 COMP-3.
013700     02  WKS-C-PROB-HOME-VIG      PIC S9(01)V999999 COMP-3.
013800     02  WKS-C-PROB-AWAY-VIG      PIC S9(01)V999999 COMP-3.
013900     02  WKS-C-TEMP-ENTERO        PIC S9(06) COMP.
014000     02  WKS-C-TEMP-DECIMAL       PIC S9(05)V9 COMP-3.
014100     02  WKS-C-TEMP-OU-HP         PIC S9(03)V9 COMP-3.
014200     02  WKS-C-TEMP-OU-HA         PIC S9(03)V9 COMP-3.
014300     02  WKS-C-TEMP-OU-AP         PIC S9(03)V9 COMP-3.
014400     02  WKS-C-TEMP-OU-AA         PIC S9(03)V9 COMP-3.
014500     02  WKS-C-TEMP-OU-A          PIC S9(03)V9 COMP-3.
014600     02  WKS-C-TEMP-OU-B          PIC S9(03)V9 COMP-3.
014700     02  FILLER                   PIC X(02).
014800
014900******************************************************************
015000*   RUTINA DE EXPONENCIAL: ESCALA EL ARGUMENTO ENTRE 8 Y ELEVA    *
015100*   EL RESULTADO AL CUBO DOBLE (TRES CUADRATURAS) PARA NO USAR    *
015200*   NINGUNA FUNCION INTRINSECA DEL COMPILADOR.                    *
015300******************************************************************
015400 01  WKS-EXP-AREA.
015500     02  WKS-EXP-X                PIC S9(03)V999999 COMP-3.
015600     02  WKS-EXP-XS               PIC S9(03)V999999 COMP-3.
015700     02  WKS-EXP-TERMINO          PIC S9(03)V999999 COMP-3.
015800     02  WKS-EXP-RESULT           PIC S9(05)V999999 COMP-3.
015900     02  WKS-EXP-N                PIC 9(02) COMP.
016000     02  FILLER                   PIC X(02).
016100
016200 PROCEDURE DIVISION.
016300 000-PRINCIPAL SECTION.
016400     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
016500     PERFORM CARGA-TABLA-EQUIPOS THRU CARGA-TABLA-EQUIPOS-E
016600     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E
016700     PERFORM PROCESA-PARTIDO UNTIL FIN-GAMEMSTR
016800     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
016900     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
017000     STOP RUN.
017100 000-PRINCIPAL-E. EXIT.
017200
017300 APERTURA-ARCHIVOS SECTION.
017400     ACCEPT WKS-SEMANA-FILTRO FROM SYSIN
017500     OPEN INPUT  GAMEMSTR TEAMSTT
017600          OUTPUT MATCHODS
017700     IF FS-GAMEMSTR NOT = 0 OR FS-TEAMSTT NOT = 0 OR
017800        FS-MATCHODS NOT = 0
017900        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
018000        MOVE 91 TO RETURN-CODE
018100        STOP RUN
018200     END-IF.
018300 APERTURA-ARCHIVOS-E. EXIT.
018400
018500 CARGA-TABLA-EQUIPOS SECTION.
018600     MOVE 0 TO WKS-TOTAL-CARGADOS
018700     PERFORM LEE-TEAMSTT THRU LEE-TEAMSTT-E
018800     PERFORM CARGA-UN-EQUIPO UNTIL FIN-TEAMSTT
018900     CLOSE TEAMSTT.
019000 CARGA-TABLA-EQUIPOS-E. EXIT.
019100
019200 LEE-TEAMSTT SECTION.
019300     READ TEAMSTT NEXT RECORD
019400       AT END
019500          MOVE 1 TO WKS-FIN-TEAMSTT
019600     END-READ.
019700 LEE-TEAMSTT-E. EXIT.
019800
019900 CARGA-UN-EQUIPO SECTION.
020000*-->   22/03/04 LGO TKT 315663 - TOPE DE 32 EQUIPOS EN TABLA,
020100*-->   SI VIENE UN RENGLON DE MAS SE IGNORA Y SOLO SE AVANZA
020200     IF WKS-TOTAL-CARGADOS NOT < 32
020300        NEXT SENTENCE
020400     ELSE
020500        ADD 1 TO WKS-TOTAL-CARGADOS
020600        MOVE TST-TEAM-CODE        TO
020700             WKS-E-CODIGO (WKS-TOTAL-CARGADOS)
020800        MOVE TST-PPG-SCORED       TO
020900             WKS-E-PPG-SCORED (WKS-TOTAL-CARGADOS)
021000        MOVE TST-PPG-ALLOWED      TO
021100             WKS-E-PPG-ALLOWED (WKS-TOTAL-CARGADOS)
021200        MOVE TST-LAST5-PPG        TO
021300             WKS-E-LAST5-PPG (WKS-TOTAL-CARGADOS)
021400        MOVE TST-LAST5-PPG-ALLOWED TO
021500             WKS-E-LAST5-PPG-ALLOW (WKS-TOTAL-CARGADOS)
021600        COMPUTE WKS-E-POWER (WKS-TOTAL-CARGADOS) ROUNDED =
021700            0.7 * (TST-PPG-SCORED - TST-PPG-ALLOWED) +
021800            0.3 * (TST-LAST5-PPG - TST-LAST5-PPG-ALLOWED)
021900     END-IF
022000 CARGA-UN-EQUIPO-E. EXIT.
022100
022200 LEE-GAMEMSTR SECTION.
022300     READ GAMEMSTR NEXT RECORD
022400       AT END
022500          MOVE 1 TO WKS-FIN-GAMEMSTR
022600     END-READ.
022700 LEE-GAMEMSTR-E. EXIT.
022800
022900 PROCESA-PARTIDO SECTION.
023000     IF WKS-SEMANA-FILTRO = 0 OR GAM-WEEK = WKS-SEMANA-FILTRO
023100        PERFORM CONSTRUYE-LINEA-PARTIDO THRU CONSTRUYE-LINEA-PARTIDO-E
023200     END-IF
023300     PERFORM LEE-GAMEMSTR THRU LEE-GAMEMSTR-E.
023400 PROCESA-PARTIDO-E. EXIT.
023500
023600 CONSTRUYE-LINEA-PARTIDO SECTION.
023700     MOVE GAM-SEASON    TO ODS-SEASON
023800     MOVE GAM-WEEK      TO ODS-WEEK
023900     MOVE GAM-GAME-DATE TO ODS-GAME-DATE
024000     MOVE GAM-HOME-TEAM TO ODS-HOME-TEAM
024100     MOVE GAM-AWAY-TEAM TO ODS-AWAY-TEAM
024200     MOVE GAM-IS-COMPLETED TO ODS-IS-COMPLETED
024300     PERFORM BUSCA-EQUIPO-LOCAL THRU BUSCA-EQUIPO-LOCAL-E
024400     PERFORM BUSCA-EQUIPO-VISITA THRU BUSCA-EQUIPO-VISITA-E
024500     PERFORM CALCULA-POTENCIAS THRU CALCULA-POTENCIAS-E
024600     PERFORM CALCULA-PROBABILIDADES THRU CALCULA-PROBABILIDADES-E
024700     PERFORM CALCULA-MONEYLINES THRU CALCULA-MONEYLINES-E
024800     PERFORM CALCULA-SPREAD-Y-TOTAL THRU CALCULA-SPREAD-Y-TOTAL-E
024900     IF ODS-COMPLETO
025000        PERFORM CALIFICA-PARTIDO THRU CALIFICA-PARTIDO-E
025100        ADD 1 TO WKS-COMPLETOS
025200     ELSE
025300        ADD 1 TO WKS-PENDIENTES
025400     END-IF
025500     WRITE ODS-RECORD
025600     IF FS-MATCHODS NOT = 0
025700        DISPLAY 'ERROR AL GRABAR MATCHODS, STATUS: '
025800                 FS-MATCHODS UPON CONSOLE
025900     ELSE
026000        ADD 1 TO WKS-ESCRITOS
026100     END-IF.
026200 CONSTRUYE-LINEA-PARTIDO-E. EXIT.
026300
026400 BUSCA-EQUIPO-LOCAL SECTION.
026500     MOVE 0 TO WKS-IDX-LOCAL
026600     PERFORM COMPARA-LOCAL VARYING WKS-I FROM 1 BY 1
026700             UNTIL WKS-I > WKS-TOTAL-CARGADOS
026800                OR WKS-IDX-LOCAL > 0.
026900 BUSCA-EQUIPO-LOCAL-E. EXIT.
027000
027100 COMPARA-LOCAL SECTION.
027200     IF WKS-E-CODIGO (WKS-I) = GAM-HOME-TEAM
027300        MOVE WKS-I TO WKS-IDX-LOCAL
027400     END-IF.
027500 COMPARA-LOCAL-E. EXIT.
027600
027700 BUSCA-EQUIPO-VISITA SECTION.
027800     MOVE 0 TO WKS-IDX-VISITA
027900     PERFORM COMPARA-VISITA VARYING WKS-I FROM 1 BY 1
028000             UNTIL WKS-I > WKS-TOTAL-CARGADOS
028100                OR WKS-IDX-VISITA > 0.
028200 BUSCA-EQUIPO-VISITA-E. EXIT.
028300
028400 COMPARA-VISITA SECTION.
028500     IF WKS-E-CODIGO (WKS-I) = GAM-AWAY-TEAM
028600        MOVE WKS-I TO WKS-IDX-VISITA
028700     END-IF.
028800 COMPARA-VISITA-E. EXIT.
028900
029000******************************************************************
029100*   SI NO SE ENCUENTRA EL EQUIPO, SE USA POTENCIA CERO (EQUIVALE  *
029200*   A PPG 21.0/21.0, LA LIGA PROMEDIO).                           *
029300******************************************************************
029400 CALCULA-POTENCIAS SECTION.
029500     IF WKS-IDX-LOCAL > 0
029600        MOVE WKS-E-POWER (WKS-IDX-LOCAL) TO WKS-C-POWER-LOCAL
029700     ELSE
029800        MOVE 0 TO WKS-C-POWER-LOCAL
029900     END-IF
030000     IF WKS-IDX-VISITA > 0
030100        MOVE WKS-E-POWER (WKS-IDX-VISITA) TO WKS-C-POWER-VISITA
030200     ELSE
030300        MOVE 0 TO WKS-C-POWER-VISITA
030400     END-IF
030500     COMPUTE WKS-C-EXPECTED-DIFF ROUNDED =
030600             WKS-C-POWER-LOCAL - WKS-C-POWER-VISITA
030700             + WKS-HFA-PUNTOS
030800     COMPUTE ODS-EXPECTED-DIFF ROUNDED = WKS-C-EXPECTED-DIFF.
030900 CALCULA-POTENCIAS-E. EXIT.
031000
031100******************************************************************
031200*   PROBABILIDAD LOGISTICA: 1 / (1 + E**(-K * DIFERENCIA))        *
031300******************************************************************
031400 CALCULA-PROBABILIDADES SECTION.
031500     COMPUTE WKS-EXP-X =
031600             0 - (WKS-K-LOGISTICA * WKS-C-EXPECTED-DIFF)
031700     PERFORM CALCULA-EXP-E THRU CALCULA-EXP-E-E
031800     COMPUTE WKS-C-PROB-HOME =
031900             1 / (1 + WKS-EXP-RESULT)
032000     COMPUTE WKS-C-PROB-AWAY = 1 - WKS-C-PROB-HOME
032100     COMPUTE WKS-C-PROB-HOME-VIG =
032200             WKS-C-PROB-HOME * WKS-VIG
032300     IF WKS-C-PROB-HOME-VIG > 0.99
032400        MOVE 0.99 TO WKS-C-PROB-HOME-VIG
032500     END-IF
032600     COMPUTE WKS-C-PROB-AWAY-VIG =
032700             WKS-C-PROB-AWAY * WKS-VIG
032800     IF WKS-C-PROB-AWAY-VIG > 0.99
032900        MOVE 0.99 TO WKS-C-PROB-AWAY-VIG
033000     END-IF
033100     COMPUTE ODS-HOME-WIN-PROB ROUNDED = WKS-C-PROB-HOME
033200     COMPUTE ODS-AWAY-WIN-PROB ROUNDED = WKS-C-PROB-AWAY.
033300 CALCULA-PROBABILIDADES-E. EXIT.
033400
033500******************************************************************
033600*   E**X POR ESCALA-Y-CUADRATURA:  E**X = ( E**(X/8) )**8         *
033700*   E**(X/8) SE APROXIMA CON UNA SERIE DE TAYLOR DE 7 TERMINOS    *
033800*   (CONVERGE BIEN PORQUE X/8 QUEDA SIEMPRE ENTRE -1 Y 1).        *
033900******************************************************************
034000 CALCULA-EXP-E SECTION.
034100     COMPUTE WKS-EXP-XS = WKS-EXP-X / 8
034200     MOVE 1            TO WKS-EXP-RESULT
034300     MOVE 1            TO WKS-EXP-TERMINO
034400     PERFORM SUMA-TERMINO-TAYLOR VARYING WKS-EXP-N FROM 1 BY 1
034500             UNTIL WKS-EXP-N > 9
034600     PERFORM ELEVA-AL-CUBO-DOBLE 3 TIMES.
034700 CALCULA-EXP-E-E. EXIT.
034800
034900 SUMA-TERMINO-TAYLOR SECTION.
035000     COMPUTE WKS-EXP-TERMINO = WKS-EXP-TERMINO * WKS-EXP-XS
035100                               / WKS-EXP-N
035200     ADD WKS-EXP-TERMINO TO WKS-EXP-RESULT.
035300 SUMA-TERMINO-TAYLOR-E. EXIT.
035400
035500 ELEVA-AL-CUBO-DOBLE SECTION.
035600     COMPUTE WKS-EXP-RESULT = WKS-EXP-RESULT * WKS-EXP-RESULT.
035700 ELEVA-AL-CUBO-DOBLE-E. EXIT.
035800
035900******************************************************************
036000*   MONEYLINES AMERICANOS A PARTIR DE LA PROBABILIDAD CON VIG     *
036100******************************************************************
036200 CALCULA-MONEYLINES SECTION.
036300     IF WKS-C-PROB-HOME-VIG <= 0
036400        MOVE +10000 TO ODS-HOME-MONEYLINE
036500     ELSE
036600        IF WKS-C-PROB-HOME-VIG >= 1
036700           MOVE -10000 TO ODS-HOME-MONEYLINE
036800        ELSE
036900           IF WKS-C-PROB-HOME-VIG >= 0.5
037000              COMPUTE ODS-HOME-MONEYLINE ROUNDED =
037100                 0 - (100 * WKS-C-PROB-HOME-VIG /
037200                     (1 - WKS-C-PROB-HOME-VIG))
037300           ELSE
037400              COMPUTE ODS-HOME-MONEYLINE ROUNDED =
037500                 100 * (1 - WKS-C-PROB-HOME-VIG) /
037600                      WKS-C-PROB-HOME-VIG
037700           END-IF
037800        END-IF
037900     END-IF
038000     IF WKS-C-PROB-AWAY-VIG <= 0
038100        MOVE +10000 TO ODS-AWAY-MONEYLINE
038200     ELSE
038300        IF WKS-C-PROB-AWAY-VIG >= 1
038400           MOVE -10000 TO ODS-AWAY-MONEYLINE
038500        ELSE
038600           IF WKS-C-PROB-AWAY-VIG >= 0.5
038700              COMPUTE ODS-AWAY-MONEYLINE ROUNDED =
038800                 0 - (100 * WKS-C-PROB-AWAY-VIG /
038900                     (1 - WKS-C-PROB-AWAY-VIG))
039000           ELSE
039100              COMPUTE ODS-AWAY-MONEYLINE ROUNDED =
039200                 100 * (1 - WKS-C-PROB-AWAY-VIG) /
039300                      WKS-C-PROB-AWAY-VIG
039400           END-IF
039500        END-IF
039600     END-IF.
039700 CALCULA-MONEYLINES-E. EXIT.
039800
039900******************************************************************
040000*   SPREAD Y TOTAL, REDONDEADOS A MULTIPLOS DE 0.5 (SE REDONDEA   *
040100*   EL DOBLE DEL VALOR A ENTERO Y LUEGO SE DIVIDE ENTRE DOS).     *
040200******************************************************************
040300 CALCULA-SPREAD-Y-TOTAL SECTION.
040400     COMPUTE WKS-C-TEMP-ENTERO ROUNDED =
040500             (0 - WKS-C-EXPECTED-DIFF) * 2
040600     COMPUTE ODS-SPREAD = WKS-C-TEMP-ENTERO / 2
040700     MOVE -110 TO ODS-SPREAD-HOME-ODDS ODS-SPREAD-AWAY-ODDS
040800                  ODS-OVER-ODDS ODS-UNDER-ODDS
040900
041000     PERFORM CALCULA-OVER-UNDER THRU CALCULA-OVER-UNDER-E
041100
041200     COMPUTE WKS-C-TEMP-ENTERO ROUNDED =
041300        ((WKS-C-TEMP-OU-A / 2) + 1.25) * 2
041400     COMPUTE ODS-HOME-TEAM-TOTAL = WKS-C-TEMP-ENTERO / 2
041500     COMPUTE WKS-C-TEMP-ENTERO ROUNDED =
041600        ((WKS-C-TEMP-OU-B / 2) - 1.25) * 2
041700     COMPUTE ODS-AWAY-TEAM-TOTAL = WKS-C-TEMP-ENTERO / 2.
041800 CALCULA-SPREAD-Y-TOTAL-E. EXIT.
041900
042000******************************************************************
042100*   OVER/UNDER = PROMEDIO DE (PPG-LOCAL + PPG-PERMITIDO-VISITA) Y *
042200*   (PPG-VISITA + PPG-PERMITIDO-LOCAL).                           *
042300******************************************************************
042400 CALCULA-OVER-UNDER SECTION.
042500     IF WKS-IDX-LOCAL > 0
042600        MOVE WKS-E-PPG-SCORED (WKS-IDX-LOCAL)  TO WKS-C-TEMP-OU-HP
042700        MOVE WKS-E-PPG-ALLOWED (WKS-IDX-LOCAL) TO WKS-C-TEMP-OU-HA
042800     ELSE
042900        MOVE WKS-PPG-DEFECTO TO WKS-C-TEMP-OU-HP WKS-C-TEMP-OU-HA
043000     END-IF
043100     IF WKS-IDX-VISITA > 0
043200        MOVE WKS-E-PPG-SCORED (WKS-IDX-VISITA)
043300                                TO WKS-C-TEMP-OU-AP
043400        MOVE WKS-E-PPG-ALLOWED (WKS-IDX-VISITA)
043500                                TO WKS-C-TEMP-OU-AA
043600     ELSE
043700        MOVE WKS-PPG-DEFECTO TO WKS-C-TEMP-OU-AP WKS-C-TEMP-OU-AA
043800     END-IF
043900     COMPUTE WKS-C-TEMP-OU-A = WKS-C-TEMP-OU-HP + WKS-C-TEMP-OU-AA
044000     COMPUTE WKS-C-TEMP-OU-B = WKS-C-TEMP-OU-AP + WKS-C-TEMP-OU-HA
044100     COMPUTE WKS-C-TEMP-ENTERO ROUNDED =
044200        ((WKS-C-TEMP-OU-A + WKS-C-TEMP-OU-B) / 2) * 2
044300     COMPUTE ODS-OVER-UNDER = WKS-C-TEMP-ENTERO / 2.
044400 CALCULA-OVER-UNDER-E. EXIT.
044500
044600******************************************************************
044700*   CALIFICACION DE PARTIDOS YA JUGADOS (SPREAD Y TOTAL)          *
044800******************************************************************
044900 CALIFICA-PARTIDO SECTION.
045000     MOVE GAM-HOME-SCORE TO ODS-ACTUAL-HOME-SCORE
045100     MOVE GAM-AWAY-SCORE TO ODS-ACTUAL-AWAY-SCORE
045200     COMPUTE ODS-ACTUAL-TOTAL = GAM-HOME-SCORE + GAM-AWAY-SCORE
045300     COMPUTE ODS-ACTUAL-DIFF = GAM-HOME-SCORE - GAM-AWAY-SCORE
045400     COMPUTE WKS-C-TEMP-DECIMAL = ODS-ACTUAL-DIFF + ODS-SPREAD
045500     IF WKS-C-TEMP-DECIMAL = 0
045600        MOVE 'push ' TO ODS-SPREAD-RESULT
045700     ELSE
045800        IF WKS-C-TEMP-DECIMAL > 0
045900           MOVE 'cover' TO ODS-SPREAD-RESULT
046000        ELSE
046100           MOVE 'miss ' TO ODS-SPREAD-RESULT
046200        END-IF
046300     END-IF
046400     IF ODS-ACTUAL-TOTAL = ODS-OVER-UNDER
046500        MOVE 'push ' TO ODS-TOTAL-RESULT
046600     ELSE
046700        IF ODS-ACTUAL-TOTAL > ODS-OVER-UNDER
046800           MOVE 'over ' TO ODS-TOTAL-RESULT
046900        ELSE
047000           MOVE 'under' TO ODS-TOTAL-RESULT
047100        END-IF
047200     END-IF.
047300 CALIFICA-PARTIDO-E. EXIT.
047400
047500 ESTADISTICAS SECTION.
047600     DISPLAY '******************************************'
047700     DISPLAY ' PARTIDOS COMPLETOS : ' WKS-COMPLETOS
047800     DISPLAY ' PARTIDOS PENDIENTES: ' WKS-PENDIENTES
047900     DISPLAY ' LINEAS ESCRITAS    : ' WKS-ESCRITOS
048000     IF WKS-TOTAL-CARGADOS > 0
048100        DISPLAY ' PRIMER EQUIPO CARGADO EN TABLA: '
048200                WKS-POT-CODIGO (1)
048300     END-IF
048400     DISPLAY '******************************************'.
048500 ESTADISTICAS-E. EXIT.
048600
048700 CIERRA-ARCHIVOS SECTION.
048800     CLOSE GAMEMSTR MATCHODS.
048900 CIERRA-ARCHIVOS-E. EXIT.
