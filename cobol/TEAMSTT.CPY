000100******************************************************************
000200*              TEAMSTT  -  ESTADISTICAS DE TEMPORADA POR EQUIPO  *
000300*  SALIDA DE TEAMSTAT; ENTRADA DE ODDSBLD Y CLUSTERS.  GRABADO  *
000400*  EN ORDEN DESCENDENTE POR DIFERENCIAL DE PUNTOS (TST-PT-DIF). *
000500******************************************************************
000600 01  TST-RECORD.
000700     02  TST-LLAVE.
000800         04  TST-TEAM-CODE           PIC X(03).
000900         04  TST-SEASON              PIC 9(04).
001000     02  TST-RECORD-TEMPORADA.
001100         04  TST-GAMES-PLAYED        PIC 9(02).
001200         04  TST-WINS                PIC 9(02).
001300         04  TST-LOSSES              PIC 9(02).
001400         04  TST-TIES                PIC 9(02).
001500         04  TST-WIN-PCT             PIC V999.
001600     02  TST-TOTALES.
001700         04  TST-TOT-PTS-SCORED      PIC 9(04).
001800         04  TST-TOT-PTS-ALLOWED     PIC 9(04).
001900     02  TST-PROMEDIOS-GENERALES.
002000         04  TST-PPG-SCORED          PIC S9(03)V9.
002100         04  TST-PPG-ALLOWED         PIC S9(03)V9.
002200         04  TST-PT-DIF              PIC S9(03)V9.
002300     02  TST-SPLITS-SEDE.
002400         04  TST-HOME-GAMES          PIC 9(02).
002500         04  TST-AWAY-GAMES          PIC 9(02).
002600         04  TST-HOME-PPG            PIC S9(03)V9.
002700         04  TST-AWAY-PPG            PIC S9(03)V9.
002800         04  TST-HOME-PPG-ALLOWED    PIC S9(03)V9.
002900         04  TST-AWAY-PPG-ALLOWED    PIC S9(03)V9.
003000         04  TST-HOME-RECORD         PIC X(05).
003100         04  TST-AWAY-RECORD         PIC X(05).
003200     02  TST-PROMEDIOS-CUARTO-ANOTADO.
003300         04  TST-Q1-PPG              PIC S9(02)V9.
003400         04  TST-Q2-PPG              PIC S9(02)V9.
003500         04  TST-Q3-PPG              PIC S9(02)V9.
003600         04  TST-Q4-PPG              PIC S9(02)V9.
003700         04  TST-1H-PPG              PIC S9(02)V9.
003800         04  TST-2H-PPG              PIC S9(02)V9.
003900     02  TST-PROMEDIOS-CUARTO-PERMITIDO.
004000         04  TST-Q1-PPG-ALLOWED      PIC S9(02)V9.
004100         04  TST-Q2-PPG-ALLOWED      PIC S9(02)V9.
004200         04  TST-Q3-PPG-ALLOWED      PIC S9(02)V9.
004300         04  TST-Q4-PPG-ALLOWED      PIC S9(02)V9.
004400         04  TST-1H-PPG-ALLOWED      PIC S9(02)V9.
004500         04  TST-2H-PPG-ALLOWED      PIC S9(02)V9.
004600     02  TST-ULTIMOS-5.
004700         04  TST-LAST5-PPG           PIC S9(03)V9.
004800         04  TST-LAST5-PPG-ALLOWED   PIC S9(03)V9.
004900         04  TST-LAST5-RECORD        PIC X(05).
005000     02  FILLER                      PIC X(20).
005100*--> VISTA ALTERNA: LOS 4 PROMEDIOS POR CUARTO ANOTADOS, COMO
005200*    TABLA, PARA LAS RUTINAS QUE RECORREN CUARTO POR CUARTO.
005300 01  TST-CUARTOS-TABLA REDEFINES TST-RECORD.
005400     02  FILLER                      PIC X(68).
005500     02  TST-T-Q-PPG                 PIC S9(02)V9 OCCURS 4 TIMES.
005600     02  FILLER                      PIC X(06).
005700     02  TST-T-Q-PPG-ALLOWED         PIC S9(02)V9 OCCURS 4 TIMES.
005800     02  FILLER                      PIC X(39).
